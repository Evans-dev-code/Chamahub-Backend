000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OWD0300.
000300 AUTHOR.        T A KOWALSKI.
000400 INSTALLATION.  CHAMA BATCH SERVICES.
000500 DATE-WRITTEN.  11/25/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*---------------------------------------------------------------
000900* OWD0300  -  OWED-AMOUNT CALCULATOR.
001000*
001100* FOR EVERY MEMBERSHIP ON FILE WHOSE CHAMA HAS RULES ON FILE,
001200* DETERMINES THE CURRENT CONTRIBUTION CYCLE FROM THE RUN DATE AND
001300* THE CHAMA'S CYCLE TYPE, CHECKS WHETHER A CONTRIBUTION HAS
001400* ALREADY BEEN POSTED FOR THAT CYCLE, AND PRINTS ONE LINE SHOWING
001500* THE AMOUNT OWED AND WHETHER THE MEMBERSHIP IS PAID, PENDING OR
001600* OVERDUE.  THIS IS THE THIRD STEP IN THE NIGHTLY CHAIN, RUN
001700* AFTER THE CONTRIBUTION POSTING STEP AND BEFORE THE PAYOUT STEP.
001800*---------------------------------------------------------------
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 1987-11-25  TAK  CHAM-0010  ORIGINAL PROGRAM.
002200* 1987-12-09  TAK  CHAM-0009  ADDED SECTION 2 REPORT LINE - ONE
002300*                             ROW PER MEMBERSHIP, APPENDED TO THE
002400*                             SAME REPORT FILE WRITTEN BY CTB0200.
002500* 1988-01-15  TAK  CHAM-0014  CAPPED THE CONFIGURED DAY-OF-CYCLE
002600*                             AT 28 FOR MONTHLY DUE DATES, SAME
002700*                             FIX AS CTB0200 CHAM-0014.
002800* 1988-03-03  WPH  CHAM-0028  ADDED THE FALLBACK DUE-DATE RULE FOR
002900*                             WEEKLY CHAMAS, FIRST OF THE RUN-DATE
003000*                             MONTH PLUS DAY-OF-CYCLE LESS ONE.
003100* 1988-04-20  WPH  CHAM-0036  ADDED THE WEEKLY CYCLE-KEY BUILD -
003200*                             DAY-OF-YEAR DIVIDED BY 7, PLUS ONE.
003300* 1991-09-12  DLK  CHAM-0058  CORRECTED LEAP-YEAR TEST IN THE
003400*                             DAY-ADD ROUTINE - CENTURY YEARS NOT
003500*                             DIVISIBLE BY 400 WERE BEING TREATED
003600*                             AS LEAP YEARS.  SAME FIX AS CTB0200
003700*                             CHAM-0058.
003800* 1998-11-02  DLK  CHAM-0079  Y2K REVIEW.  ACCEPT FROM DATE STILL
003900*                             RETURNS A 2-DIGIT YEAR - ADDED A
004000*                             CENTURY WINDOW (00-49 = 20XX, 50-99
004100*                             = 19XX) WHEN BUILDING WS-RUN-DATE.
004200* 1999-02-08  DLK  CHAM-0082  Y2K FOLLOW-UP - VERIFIED THE WEEKLY
004300*                             DAY-OF-YEAR CALCULATION AND THE
004400*                             DAY-ADD ROUTINE BOTH HANDLE THE
004500*                             YEAR 2000 LEAP DAY CORRECTLY.
004600* 2001-06-14  TAK  CHAM-0090  INCREASED CHAMA RULES TABLE FROM 200
004700*                             TO 500 ROWS - SAME RESIZE AS CTB0200
004800*                             CHAM-0090.
004900*---------------------------------------------------------------
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CONSOLE IS CRT
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT MEMBMST-FILE     ASSIGN TO MEMBMST
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT CHARULE-FILE     ASSIGN TO CHARULE
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT CONTRIB-PST-FILE ASSIGN TO CONTRIBP
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT REPORT-FILE      ASSIGN TO REPORT
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MEMBMST-FILE.
007100     COPY '/users/devel/membmst.dd.cbl'.
007200
007300 FD  CHARULE-FILE.
007400     COPY '/users/devel/charule.dd.cbl' REPLACING ==PFX== BY
007500         ==CHARULE==.
007600
007700 FD  CONTRIB-PST-FILE.
007800     COPY '/users/devel/cpstrec.dd.cbl'.
007900
008000 FD  REPORT-FILE.
008100 01  REPORT-LINE                  PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400 01  WS-SWITCHES.
008500     05  WS-MEMBMST-EOF-SW         PIC X(1)  VALUE 'N'.
008600         88  MEMBMST-EOF               VALUE 'Y'.
008700     05  WS-CHARULE-EOF-SW         PIC X(1)  VALUE 'N'.
008800         88  CHARULE-EOF               VALUE 'Y'.
008900     05  WS-CPST-EOF-SW            PIC X(1)  VALUE 'N'.
009000         88  CPST-EOF                  VALUE 'Y'.
009100     05  WS-RULES-FOUND-SW         PIC X(1)  VALUE 'N'.
009200         88  RULES-WERE-FOUND          VALUE 'Y'.
009300     05  WS-POSTED-FOUND-SW        PIC X(1)  VALUE 'N'.
009400         88  POSTED-WAS-FOUND           VALUE 'Y'.
009500     05  FILLER                    PIC X(1)  VALUE SPACES.
009600
009700 01  WS-COUNTERS.
009800     05  WS-CHR-COUNT              PIC S9(4) COMP VALUE ZERO.
009900     05  WS-PST-COUNT              PIC S9(4) COMP VALUE ZERO.
010000     05  WS-PST-SCAN-IDX           PIC S9(4) COMP VALUE ZERO.
010100     05  WS-MEMBER-CTR             PIC S9(7) COMP VALUE ZERO.
010200     05  WS-LINE-CTR               PIC S9(4) COMP VALUE ZERO.
010300     05  WS-PAGE-CTR               PIC S9(4) COMP VALUE ZERO.
010400     05  WS-ADD-DAY-CTR            PIC S9(5) COMP VALUE ZERO.
010500     05  WS-DOY-IDX                PIC S9(4) COMP VALUE ZERO.
010600     05  FILLER                    PIC X(1)  VALUE SPACES.
010700
010800*---------------------------------------------------------------
010900* IN-MEMORY CHAMA RULES TABLE - LOADED FROM CHARULE, ASCENDING BY
011000* CHAMA ID FOR SEARCH ALL.
011100*---------------------------------------------------------------
011200 01  CHR-TABLE.
011300     05  CHR-ROW OCCURS 500 TIMES
011400             ASCENDING KEY IS CHR-TAB-CHAMA-ID
011500             INDEXED BY CHR-IDX.
011600         10  CHR-TAB-CHAMA-ID        PIC 9(6).
011700         10  CHR-TAB-CONTRIB-AMOUNT  PIC S9(7)V99.
011800         10  CHR-TAB-PENALTY-LATE    PIC S9(5)V99.
011900         10  CHR-TAB-CYCLE-TYPE      PIC X(1).
012000         10  CHR-TAB-DAY-OF-CYCLE    PIC 9(2).
012100         10  CHR-TAB-GRACE-DAYS      PIC 9(3).
012200     05  FILLER                      PIC X(4)  VALUE SPACES.
012300
012400*---------------------------------------------------------------
012500* POSTED-CONTRIBUTION TABLE - LOADED WHOLE FROM CONTRIB-PST-FILE
012600* (CTB0200'S OUTPUT, EARLIER IN THE SAME RUN).  SCANNED LINEARLY
012700* SINCE THE FILE IS NOT KEYED.
012800*---------------------------------------------------------------
012900 01  PST-TABLE.
013000     05  PST-ROW OCCURS 5000 TIMES INDEXED BY PST-IDX.
013100         10  PST-MEMBER-ID         PIC 9(6).
013200         10  PST-CHAMA-ID          PIC 9(6).
013300         10  PST-CYCLE             PIC X(7).
013400     05  FILLER                    PIC X(4)  VALUE SPACES.
013500
013600*---------------------------------------------------------------
013700* RUN DATE WORK AREA.
013800*---------------------------------------------------------------
013900 01  WS-DATE-WORK.
014000     05  WS-SYS-DATE-6             PIC 9(6).
014100     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
014200         10  WS-SYS-YY             PIC 9(2).
014300         10  WS-SYS-MM             PIC 9(2).
014400         10  WS-SYS-DD             PIC 9(2).
014500     05  WS-CENTURY                PIC 9(2).
014600     05  WS-RUN-DATE               PIC 9(8).
014700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014800         10  WS-RUN-YYYY           PIC 9(4).
014900         10  WS-RUN-MM             PIC 9(2).
015000         10  WS-RUN-DD             PIC 9(2).
015100     05  WS-RUN-DATE-PRT           PIC X(10).
015200     05  FILLER                    PIC X(1)  VALUE SPACES.
015300
015400*---------------------------------------------------------------
015500* CURRENT-CYCLE-KEY WORK AREA.
015600*---------------------------------------------------------------
015700 01  WS-CYCLE-WORK.
015800     05  WS-CUR-CYCLE              PIC X(7).
015900     05  WS-CUR-CYCLE-R REDEFINES WS-CUR-CYCLE.
016000         10  WS-CYC-TYPE           PIC X(1).
016100         10  WS-CYC-YYYY           PIC 9(4).
016200         10  WS-CYC-WW             PIC 9(2).
016300     05  WS-WEEK-NO                PIC 9(2).
016400     05  WS-DOY-ACCUM              PIC 9(3).
016500     05  WS-DOY-REM                PIC 9(1).
016600     05  FILLER                    PIC X(1)  VALUE SPACES.
016700
016800*---------------------------------------------------------------
016900* DUE-DATE / GRACE-END WORK AREA - BUILT FOR EACH MEMBERSHIP.
017000*---------------------------------------------------------------
017100 01  WS-DUEDATE-WORK.
017200     05  WS-DUE-YYYY               PIC 9(4).
017300     05  WS-DUE-MM                 PIC 9(2).
017400     05  WS-DUE-DD                 PIC 9(2).
017500     05  WS-DUE-DATE-8             PIC 9(8).
017600     05  WS-DUE-DATE-PRT           PIC X(10).
017700     05  WS-GRACE-END-8            PIC 9(8).
017800     05  FILLER                    PIC X(1)  VALUE SPACES.
017900
018000*---------------------------------------------------------------
018100* GENERIC DAY-ADD WORK AREA AND CALENDAR TABLE.  RE-DERIVED HERE
018200* RATHER THAN SHARED WITH CTB0200 - EACH NIGHTLY STEP IN THIS
018300* SHOP CARRIES ITS OWN COPY OF THE DATE ARITHMETIC IT NEEDS.
018400*---------------------------------------------------------------
018500 01  WS-CALENDAR-WORK.
018600     05  WS-ADDWK-YYYY             PIC 9(4).
018700     05  WS-ADDWK-MM               PIC 9(2).
018800     05  WS-ADDWK-DD               PIC 9(2).
018900     05  WS-ADDWK-DAYS             PIC 9(5).
019000     05  WS-REM-4                  PIC 9(2).
019100     05  WS-REM-100                PIC 9(2).
019200     05  WS-REM-400                PIC 9(3).
019300     05  WS-QUOT-WORK              PIC 9(6).
019400     05  WS-LEAP-SW                PIC X(1)  VALUE 'N'.
019500         88  YEAR-IS-LEAP              VALUE 'Y'.
019600     05  WS-DAYS-IN-MO-TAB.
019700         10  FILLER                PIC 9(2)  VALUE 31.
019800         10  FILLER                PIC 9(2)  VALUE 28.
019900         10  FILLER                PIC 9(2)  VALUE 31.
020000         10  FILLER                PIC 9(2)  VALUE 30.
020100         10  FILLER                PIC 9(2)  VALUE 31.
020200         10  FILLER                PIC 9(2)  VALUE 30.
020300         10  FILLER                PIC 9(2)  VALUE 31.
020400         10  FILLER                PIC 9(2)  VALUE 31.
020500         10  FILLER                PIC 9(2)  VALUE 30.
020600         10  FILLER                PIC 9(2)  VALUE 31.
020700         10  FILLER                PIC 9(2)  VALUE 30.
020800         10  FILLER                PIC 9(2)  VALUE 31.
020900     05  WS-DAYS-IN-MO-TAB-R REDEFINES WS-DAYS-IN-MO-TAB.
021000         10  WS-DAYS-IN-MO OCCURS 12 TIMES PIC 9(2).
021100     05  FILLER                    PIC X(1)  VALUE SPACES.
021200
021300*---------------------------------------------------------------
021400* OWED-AMOUNT RESULT WORK AREA FOR THE MEMBERSHIP CURRENTLY BEING
021500* PROCESSED.
021600*---------------------------------------------------------------
021700 01  WS-OWED-WORK.
021800     05  WS-EXPECTED-AMT           PIC S9(7)V99     VALUE ZERO.
021900     05  WS-AMT-OWED               PIC S9(7)V99     VALUE ZERO.
022000     05  WS-OWED-STATUS            PIC X(8)         VALUE SPACES.
022100         88  OWED-STATUS-PAID          VALUE 'PAID    '.
022200         88  OWED-STATUS-PENDING       VALUE 'PENDING '.
022300         88  OWED-STATUS-OVERDUE       VALUE 'OVERDUE '.
022400     05  FILLER                    PIC X(1)  VALUE SPACES.
022500
022600     COPY '/users/devel/rptline.dd.cbl'.
022700
022800 PROCEDURE DIVISION.
022900
023000 0000-MAIN-LINE.
023100     OPEN INPUT  MEMBMST-FILE
023200                 CHARULE-FILE
023300                 CONTRIB-PST-FILE
023400     OPEN EXTEND REPORT-FILE.
023500     PERFORM 0050-GET-RUN-DATE THRU 0050-GET-RUN-DATE-EXIT.
023600     PERFORM 3100-LOAD-TABLES THRU 3100-LOAD-TABLES-EXIT.
023700     PERFORM 2000-WRITE-PAGE-HEADING
023800         THRU 2000-WRITE-PAGE-HEADING-EXIT.
023900     PERFORM 1010-READ-MEMBMST THRU 1010-READ-MEMBMST-EXIT.
024000     PERFORM 3200-PROCESS-MEMBERSHIPS
024100         THRU 3200-PROCESS-MEMBERSHIPS-EXIT
024200         UNTIL MEMBMST-EOF.
024300     CLOSE MEMBMST-FILE
024400           CHARULE-FILE
024500           CONTRIB-PST-FILE
024600           REPORT-FILE.
024700     DISPLAY 'OWD0300 - MEMBERSHIPS REPORTED   ' WS-MEMBER-CTR
024800         UPON CRT.
024900     STOP RUN.
025000
025100*---------------------------------------------------------------
025200* 0050  BUILD THE RUN DATE FROM THE SYSTEM CLOCK.  SEE THE
025300* 1998-11-02 Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY WINDOW IS
025400* NEEDED - ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR.
025500*---------------------------------------------------------------
025600 0050-GET-RUN-DATE.
025700     ACCEPT WS-SYS-DATE-6 FROM DATE.
025800     IF WS-SYS-YY < 50
025900         MOVE 20 TO WS-CENTURY
026000     ELSE
026100         MOVE 19 TO WS-CENTURY.
026200     COMPUTE WS-RUN-YYYY = WS-CENTURY * 100 + WS-SYS-YY
026300     MOVE WS-SYS-MM TO WS-RUN-MM
026400     MOVE WS-SYS-DD TO WS-RUN-DD
026500     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YYYY
026600         DELIMITED BY SIZE INTO WS-RUN-DATE-PRT.
026700 0050-GET-RUN-DATE-EXIT.
026800     EXIT.
026900
027000 1010-READ-MEMBMST.
027100     READ MEMBMST-FILE AT END MOVE 'Y' TO WS-MEMBMST-EOF-SW.
027200 1010-READ-MEMBMST-EXIT.
027300     EXIT.
027400
027500 1020-READ-CHARULE.
027600     READ CHARULE-FILE AT END MOVE 'Y' TO WS-CHARULE-EOF-SW.
027700 1020-READ-CHARULE-EXIT.
027800     EXIT.
027900
028000 1030-READ-CPST.
028100     READ CONTRIB-PST-FILE AT END MOVE 'Y' TO WS-CPST-EOF-SW.
028200 1030-READ-CPST-EXIT.
028300     EXIT.
028400
028500*---------------------------------------------------------------
028600* 3100  LOAD THE CHAMA RULES TABLE AND THE POSTED-CONTRIBUTION
028700* TABLE USED TO DETERMINE EACH MEMBERSHIP'S OWED STATUS.
028800*---------------------------------------------------------------
028900 3100-LOAD-TABLES.
029000     PERFORM 1020-READ-CHARULE THRU 1020-READ-CHARULE-EXIT.
029100     PERFORM 3110-LOAD-RULES-ROW THRU 3110-LOAD-RULES-ROW-EXIT
029200         UNTIL CHARULE-EOF.
029300     PERFORM 1030-READ-CPST THRU 1030-READ-CPST-EXIT.
029400     PERFORM 3120-LOAD-POSTED-ROW THRU 3120-LOAD-POSTED-ROW-EXIT
029500         UNTIL CPST-EOF.
029600 3100-LOAD-TABLES-EXIT.
029700     EXIT.
029800
029900 3110-LOAD-RULES-ROW.
030000     ADD 1 TO WS-CHR-COUNT
030100     MOVE CHARULE-CHAMA-ID       TO
030200         CHR-TAB-CHAMA-ID       (WS-CHR-COUNT)
030300     MOVE CHARULE-CONTRIB-AMOUNT TO
030400         CHR-TAB-CONTRIB-AMOUNT (WS-CHR-COUNT)
030500     MOVE CHARULE-PENALTY-LATE   TO
030600         CHR-TAB-PENALTY-LATE   (WS-CHR-COUNT)
030700     MOVE CHARULE-CYCLE-TYPE     TO
030800         CHR-TAB-CYCLE-TYPE     (WS-CHR-COUNT)
030900     MOVE CHARULE-DAY-OF-CYCLE   TO
031000         CHR-TAB-DAY-OF-CYCLE   (WS-CHR-COUNT)
031100     MOVE CHARULE-GRACE-DAYS     TO
031200         CHR-TAB-GRACE-DAYS     (WS-CHR-COUNT)
031300     PERFORM 1020-READ-CHARULE THRU 1020-READ-CHARULE-EXIT.
031400 3110-LOAD-RULES-ROW-EXIT.
031500     EXIT.
031600
031700 3120-LOAD-POSTED-ROW.
031800     ADD 1 TO WS-PST-COUNT
031900     MOVE CPOST-MEMBER-ID TO PST-MEMBER-ID (WS-PST-COUNT)
032000     MOVE CPOST-CHAMA-ID  TO PST-CHAMA-ID  (WS-PST-COUNT)
032100     MOVE CPOST-CYCLE     TO PST-CYCLE     (WS-PST-COUNT)
032200     PERFORM 1030-READ-CPST THRU 1030-READ-CPST-EXIT.
032300 3120-LOAD-POSTED-ROW-EXIT.
032400     EXIT.
032500
032600*---------------------------------------------------------------
032700* 3200  PROCESS ONE MEMBERSHIP, THEN READ THE NEXT.  A MEMBERSHIP
032800* WHOSE CHAMA HAS NO RULES ON FILE IS SKIPPED - NO OWED LINE IS
032900* PRINTED FOR IT.
033000*---------------------------------------------------------------
033100 3200-PROCESS-MEMBERSHIPS.
033200     MOVE 'N' TO WS-RULES-FOUND-SW.
033300     IF WS-CHR-COUNT = 0
033400         CONTINUE
033500     ELSE
033600         SEARCH ALL CHR-ROW
033700             AT END
033800                 CONTINUE
033900             WHEN CHR-TAB-CHAMA-ID (CHR-IDX) = MBR-CHAMA-ID
034000                 MOVE 'Y' TO WS-RULES-FOUND-SW.
034100     IF RULES-WERE-FOUND
034200         PERFORM 3300-CURRENT-CYCLE-KEY
034300             THRU 3300-CURRENT-CYCLE-KEY-EXIT
034400         PERFORM 3400-DUE-DATE-AND-GRACE
034500             THRU 3400-DUE-DATE-AND-GRACE-EXIT
034600         PERFORM 3500-DETERMINE-OWED-STATUS
034700             THRU 3500-DETERMINE-OWED-STATUS-EXIT
034800         PERFORM 3900-WRITE-SECTION-2
034900             THRU 3900-WRITE-SECTION-2-EXIT
035000         ADD 1 TO WS-MEMBER-CTR.
035100     PERFORM 1010-READ-MEMBMST THRU 1010-READ-MEMBMST-EXIT.
035200 3200-PROCESS-MEMBERSHIPS-EXIT.
035300     EXIT.
035400
035500*---------------------------------------------------------------
035600* 3300  BUILD THE CURRENT CYCLE KEY FROM THE RUN DATE AND THE
035700* CHAMA'S CYCLE TYPE - "M"+YYYYMM FOR MONTHLY, "W"+YYYY+WW FOR
035800* WEEKLY (WW = DAY-OF-YEAR DIVIDED BY 7, INTEGER, PLUS ONE).
035900*---------------------------------------------------------------
036000 3300-CURRENT-CYCLE-KEY.
036100     MOVE SPACES TO WS-CUR-CYCLE.
036200     IF CHR-TAB-CYCLE-TYPE (CHR-IDX) = 'M'
036300         MOVE 'M' TO WS-CYC-TYPE
036400         MOVE WS-RUN-YYYY TO WS-CYC-YYYY
036500         MOVE WS-RUN-MM TO WS-CYC-WW
036600     ELSE
036700         PERFORM 3310-COMPUTE-WEEK-NUMBER
036800             THRU 3310-COMPUTE-WEEK-NUMBER-EXIT
036900         MOVE 'W' TO WS-CYC-TYPE
037000         MOVE WS-RUN-YYYY TO WS-CYC-YYYY
037100         MOVE WS-WEEK-NO TO WS-CYC-WW.
037200 3300-CURRENT-CYCLE-KEY-EXIT.
037300     EXIT.
037400
037500 3310-COMPUTE-WEEK-NUMBER.
037600     PERFORM 3470-SET-LEAP-SWITCH THRU 3470-SET-LEAP-SWITCH-EXIT.
037700     IF YEAR-IS-LEAP
037800         MOVE 29 TO WS-DAYS-IN-MO (2)
037900     ELSE
038000         MOVE 28 TO WS-DAYS-IN-MO (2).
038100     MOVE ZERO TO WS-DOY-ACCUM.
038200     PERFORM 3320-SUM-ONE-MONTH THRU 3320-SUM-ONE-MONTH-EXIT
038300         VARYING WS-DOY-IDX FROM 1 BY 1
038400         UNTIL WS-DOY-IDX >= WS-RUN-MM.
038500     ADD WS-RUN-DD TO WS-DOY-ACCUM.
038600     DIVIDE WS-DOY-ACCUM BY 7 GIVING WS-WEEK-NO
038700         REMAINDER WS-DOY-REM.
038800     ADD 1 TO WS-WEEK-NO.
038900 3310-COMPUTE-WEEK-NUMBER-EXIT.
039000     EXIT.
039100
039200 3320-SUM-ONE-MONTH.
039300     ADD WS-DAYS-IN-MO (WS-DOY-IDX) TO WS-DOY-ACCUM.
039400 3320-SUM-ONE-MONTH-EXIT.
039500     EXIT.
039600
039700*---------------------------------------------------------------
039800* 3400  DUE DATE FOR THE CURRENT CYCLE, THEN GRACE END.  MONTHLY
039900* CHAMAS USE THE RUN-DATE MONTH WITH THE CONFIGURED DAY (CAPPED
040000* AT 28); WEEKLY CHAMAS FALL BACK TO THE RUN-DATE MONTH'S FIRST
040100* DAY PLUS DAY-OF-CYCLE LESS ONE.
040200*---------------------------------------------------------------
040300 3400-DUE-DATE-AND-GRACE.
040400     IF CHR-TAB-CYCLE-TYPE (CHR-IDX) = 'M'
040500         MOVE WS-RUN-YYYY TO WS-DUE-YYYY
040600         MOVE WS-RUN-MM   TO WS-DUE-MM
040700         IF CHR-TAB-DAY-OF-CYCLE (CHR-IDX) > 28
040800             MOVE 28 TO WS-DUE-DD
040900         ELSE
041000             MOVE CHR-TAB-DAY-OF-CYCLE (CHR-IDX) TO WS-DUE-DD
041100     ELSE
041200         MOVE WS-RUN-YYYY TO WS-DUE-YYYY
041300         MOVE WS-RUN-MM   TO WS-DUE-MM
041400         MOVE 1           TO WS-DUE-DD
041500         MOVE WS-DUE-YYYY TO WS-ADDWK-YYYY
041600         MOVE WS-DUE-MM   TO WS-ADDWK-MM
041700         MOVE WS-DUE-DD   TO WS-ADDWK-DD
041800         COMPUTE WS-ADDWK-DAYS =
041900             CHR-TAB-DAY-OF-CYCLE (CHR-IDX) - 1
042000         PERFORM 3450-ADD-DAYS-TO-DATE
042100             THRU 3450-ADD-DAYS-TO-DATE-EXIT
042200         MOVE WS-ADDWK-YYYY TO WS-DUE-YYYY
042300         MOVE WS-ADDWK-MM   TO WS-DUE-MM
042400         MOVE WS-ADDWK-DD   TO WS-DUE-DD.
042500     COMPUTE WS-DUE-DATE-8 =
042600         WS-DUE-YYYY * 10000 + WS-DUE-MM * 100 + WS-DUE-DD.
042700     STRING WS-DUE-MM '/' WS-DUE-DD '/' WS-DUE-YYYY
042800         DELIMITED BY SIZE INTO WS-DUE-DATE-PRT.
042900     MOVE WS-DUE-YYYY TO WS-ADDWK-YYYY
043000     MOVE WS-DUE-MM   TO WS-ADDWK-MM
043100     MOVE WS-DUE-DD   TO WS-ADDWK-DD
043200     MOVE CHR-TAB-GRACE-DAYS (CHR-IDX) TO WS-ADDWK-DAYS
043300     PERFORM 3450-ADD-DAYS-TO-DATE
043400         THRU 3450-ADD-DAYS-TO-DATE-EXIT.
043500     COMPUTE WS-GRACE-END-8 =
043600         WS-ADDWK-YYYY * 10000 + WS-ADDWK-MM * 100
043700             + WS-ADDWK-DD.
043800 3400-DUE-DATE-AND-GRACE-EXIT.
043900     EXIT.
044000
044100*---------------------------------------------------------------
044200* 3450  ADD WS-ADDWK-DAYS CALENDAR DAYS TO THE DATE IN
044300* WS-ADDWK-YYYY/MM/DD, ONE DAY AT A TIME, ROLLING OVER MONTH AND
044400* YEAR BOUNDARIES AS NEEDED.
044500*---------------------------------------------------------------
044600 3450-ADD-DAYS-TO-DATE.
044700     PERFORM 3460-INCREMENT-ONE-DAY THRU
044800             3460-INCREMENT-ONE-DAY-EXIT
044900         VARYING WS-ADD-DAY-CTR FROM 1 BY 1
045000         UNTIL WS-ADD-DAY-CTR > WS-ADDWK-DAYS.
045100 3450-ADD-DAYS-TO-DATE-EXIT.
045200     EXIT.
045300
045400 3460-INCREMENT-ONE-DAY.
045500     PERFORM 3470-SET-LEAP-SWITCH THRU 3470-SET-LEAP-SWITCH-EXIT.
045600     IF YEAR-IS-LEAP
045700         MOVE 29 TO WS-DAYS-IN-MO (2)
045800     ELSE
045900         MOVE 28 TO WS-DAYS-IN-MO (2).
046000     ADD 1 TO WS-ADDWK-DD.
046100     IF WS-ADDWK-DD > WS-DAYS-IN-MO (WS-ADDWK-MM)
046200         MOVE 1 TO WS-ADDWK-DD
046300         PERFORM 3480-ROLL-MONTH THRU 3480-ROLL-MONTH-EXIT.
046400 3460-INCREMENT-ONE-DAY-EXIT.
046500     EXIT.
046600
046700 3470-SET-LEAP-SWITCH.
046800     MOVE 'N' TO WS-LEAP-SW.
046900     DIVIDE WS-ADDWK-YYYY BY 4 GIVING WS-QUOT-WORK
047000         REMAINDER WS-REM-4.
047100     DIVIDE WS-ADDWK-YYYY BY 100 GIVING WS-QUOT-WORK
047200         REMAINDER WS-REM-100.
047300     DIVIDE WS-ADDWK-YYYY BY 400 GIVING WS-QUOT-WORK
047400         REMAINDER WS-REM-400.
047500     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
047600         MOVE 'Y' TO WS-LEAP-SW.
047700 3470-SET-LEAP-SWITCH-EXIT.
047800     EXIT.
047900
048000*---------------------------------------------------------------
048100* 1991-09-12 DLK CHAM-0058 AND 1999-02-08 DLK CHAM-0082 - SEE THE
048200* CHANGE LOG.  ADDS 1 TO THE MONTH, ROLLING INTO THE NEXT YEAR
048300* WHEN IT PASSES DECEMBER.
048400*---------------------------------------------------------------
048500 3480-ROLL-MONTH.
048600     ADD 1 TO WS-ADDWK-MM.
048700     IF WS-ADDWK-MM > 12
048800         MOVE 1 TO WS-ADDWK-MM
048900         ADD 1 TO WS-ADDWK-YYYY.
049000 3480-ROLL-MONTH-EXIT.
049100     EXIT.
049200
049300*---------------------------------------------------------------
049400* 3500  DETERMINE WHETHER THE MEMBERSHIP IS PAID, PENDING OR
049500* OVERDUE FOR THE CURRENT CYCLE, AND THE AMOUNT OWED.
049600*---------------------------------------------------------------
049700 3500-DETERMINE-OWED-STATUS.
049800     MOVE CHR-TAB-CONTRIB-AMOUNT (CHR-IDX) TO WS-EXPECTED-AMT.
049900     PERFORM 3510-CHECK-POSTED-EXISTS
050000         THRU 3510-CHECK-POSTED-EXISTS-EXIT.
050100     IF POSTED-WAS-FOUND
050200         MOVE 'PAID    ' TO WS-OWED-STATUS
050300         MOVE ZERO TO WS-AMT-OWED
050400     ELSE
050500         IF WS-RUN-DATE > WS-GRACE-END-8
050600             MOVE 'OVERDUE ' TO WS-OWED-STATUS
050700             COMPUTE WS-AMT-OWED =
050800                 CHR-TAB-CONTRIB-AMOUNT (CHR-IDX) +
050900                     CHR-TAB-PENALTY-LATE (CHR-IDX)
051000         ELSE
051100             MOVE 'PENDING ' TO WS-OWED-STATUS
051200             MOVE CHR-TAB-CONTRIB-AMOUNT (CHR-IDX) TO
051300                 WS-AMT-OWED.
051400 3500-DETERMINE-OWED-STATUS-EXIT.
051500     EXIT.
051600
051700*---------------------------------------------------------------
051800* 3510  SCAN THE POSTED-CONTRIBUTION TABLE FOR A ROW MATCHING
051900* THIS MEMBERSHIP'S MEMBER/CHAMA/CURRENT-CYCLE TRIPLE.  NOT A
052000* SEARCH ALL BECAUSE THE TABLE IS NOT KEY-ORDERED.
052100*---------------------------------------------------------------
052200 3510-CHECK-POSTED-EXISTS.
052300     MOVE 'N' TO WS-POSTED-FOUND-SW.
052400     PERFORM 3520-CHECK-ONE-PST-ROW THRU
052500             3520-CHECK-ONE-PST-ROW-EXIT
052600         VARYING WS-PST-SCAN-IDX FROM 1 BY 1
052700         UNTIL WS-PST-SCAN-IDX > WS-PST-COUNT
052800             OR POSTED-WAS-FOUND.
052900 3510-CHECK-POSTED-EXISTS-EXIT.
053000     EXIT.
053100
053200 3520-CHECK-ONE-PST-ROW.
053300     IF PST-MEMBER-ID (WS-PST-SCAN-IDX) = MBR-MEMBER-ID
053400             AND PST-CHAMA-ID (WS-PST-SCAN-IDX) = MBR-CHAMA-ID
053500             AND PST-CYCLE (WS-PST-SCAN-IDX) = WS-CUR-CYCLE
053600         MOVE 'Y' TO WS-POSTED-FOUND-SW.
053700 3520-CHECK-ONE-PST-ROW-EXIT.
053800     EXIT.
053900
054000*---------------------------------------------------------------
054100* 2000  PAGE HEADING FOR THE REPORT.
054200*---------------------------------------------------------------
054300 2000-WRITE-PAGE-HEADING.
054400     ADD 1 TO WS-PAGE-CTR.
054500     MOVE SPACES TO RPT-HEADING-LINE.
054600     MOVE 'OWD0300' TO RH-PROGRAM-NAME.
054700     MOVE 'CHAMA AMOUNTS OWED REGISTER' TO RH-TITLE.
054800     MOVE WS-RUN-DATE-PRT TO RH-RUN-DATE.
054900     MOVE WS-PAGE-CTR TO RH-PAGE-NO.
055000     MOVE RPT-HEADING-LINE TO REPORT-LINE.
055100     WRITE REPORT-LINE.
055200     MOVE SPACES TO RPT-SEC2-HDR-LINE.
055300     MOVE 'SECTION 2 - AMOUNTS OWED' TO S2H-TEXT.
055400     MOVE RPT-SEC2-HDR-LINE TO REPORT-LINE.
055500     WRITE REPORT-LINE.
055600 2000-WRITE-PAGE-HEADING-EXIT.
055700     EXIT.
055800
055900 3900-WRITE-SECTION-2.
056000     MOVE SPACES TO RPT-SEC2-DETAIL-LINE.
056100     MOVE MBR-MEMBER-ID  TO S2D-MEMBER-ID.
056200     MOVE MBR-CHAMA-ID   TO S2D-CHAMA-ID.
056300     MOVE WS-CUR-CYCLE   TO S2D-CYCLE.
056400     MOVE WS-EXPECTED-AMT TO S2D-EXPECTED.
056500     MOVE WS-AMT-OWED    TO S2D-AMT-OWED.
056600     MOVE WS-OWED-STATUS TO S2D-STATUS.
056700     MOVE WS-DUE-DATE-PRT TO S2D-DUE-DATE.
056800     MOVE RPT-SEC2-DETAIL-LINE TO REPORT-LINE.
056900     WRITE REPORT-LINE.
057000 3900-WRITE-SECTION-2-EXIT.
057100     EXIT.
