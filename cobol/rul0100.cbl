000100 IDENTIFICATION DIVISION.
000200*---------------------------------------------------------------
000300 PROGRAM-ID.    RUL0100.
000400 AUTHOR.        R D JENKINS.
000500 INSTALLATION.  CHAMA BATCH SERVICES.
000600 DATE-WRITTEN.  11/04/87.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*---------------------------------------------------------------
001000* RUL0100  -  CHAMA RULES MAINTENANCE
001100* FIRST STEP OF THE NIGHTLY CHAMA CYCLE.  APPLIES THE RULES
001200* MAINTENANCE TRANSACTION STREAM (NEW CONTRIBUTION AMOUNT,
001300* PENALTY, CYCLE, PAYOUT ORDER, CURRENT PAYOUT MEMBER) AGAINST
001400* THE OLD CHAMA-RULES MASTER AND WRITES THE NEW GENERATION READ
001500* BY EVERY LATER STEP IN THE RUN.
001600*---------------------------------------------------------------
001700* CHANGE LOG
001800*---------------------------------------------------------------
001900* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT AND CODE FOR THE
002000*                             NIGHTLY CHAMA BATCH CONVERSION OFF
002100*                             THE MEMBER PORTAL TABLES.
002200* 1987-11-20  RDJ  CHAM-0002  ADDED CREATE-RULES-ROW PATH - FIRST
002300*                             RUN SHOWED MOST CHAMAS HAD NO PRIOR
002400*                             RULES RECORD AT ALL.
002500* 1988-01-08  RDJ  CHAM-0012  CORRECTED TABLE INSERT SHIFT LOOP -
002600*                             WAS DROPPING THE LAST ROW WHEN THE
002700*                             NEW CHAMA-ID SORTED TO END OF TABLE.
002800* 1988-02-10  TAK  CHAM-0022  WIDENED PAYOUT-ORDER TO 60 BYTES
002900*                             (SEE CHARULE.DD.CBL) TO HOLD A
003000*                             TEN-MEMBER ROTATION LIST.
003100* 1988-06-14  TAK  CHAM-0026  CUR-PAYOUT-MEMBER UPDATE NOW SKIPPED
003200*                             (OLD VALUE KEPT, MESSAGE TO CRT) IF
003300*                             THE MEMBER DOES NOT BELONG TO THE
003400*                             CHAMA - PREVIOUSLY ABENDED.
003500* 1989-09-05  RDJ  CHAM-0031  RAISED RULES TABLE TO 500 ENTRIES -
003600*                             CHAMA COUNT PASSED 400 THIS MONTH.
003700* 1991-03-22  WPH  CHAM-0047  MEMBER TABLE RAISED TO 3000 ENTRIES.
003800* 1994-07-19  WPH  CHAM-0061  BLANK/ZERO TEST ON PAYOUT-ORDER AND
003900*                             CUR-PAYOUT-MEMBER CLARIFIED PER
004000*                             OPERATIONS MEMO - A TRANSACTION MAY
004100*                             SUPPLY ONE WITHOUT THE OTHER.
004200* 1998-11-02  DLK  CHAM-0079  YEAR 2000 REVIEW - APPL/RUN DATES
004300*                             ARE ALREADY FULL 4-DIGIT YYYYMMDD
004400*                             IN THIS SYSTEM, NO CENTURY WINDOW
004500*                             LOGIC REQUIRED.  NO CODE CHANGE.
004600* 2001-05-11  DLK  CHAM-0088  DISPLAY OF SKIPPED TRANSACTIONS NOW
004700*                             INCLUDES THE CHAMA-ID FOR FASTER
004800*                             OPERATOR TRIAGE.
004900*---------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CONSOLE IS CRT
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900* OLD CHAMA-RULES MASTER GENERATION
006000     SELECT CHARULI  ASSIGN TO CHARULI
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200* RULES MAINTENANCE TRANSACTION STREAM
006300     SELECT RULUPDT  ASSIGN TO RULUPDT
006400            ORGANIZATION IS LINE SEQUENTIAL.
006500* MEMBERSHIP MASTER, READ FOR CUR-PAYOUT-MEMBER VALIDATION
006600     SELECT MEMBMST  ASSIGN TO MEMBMST
006700            ORGANIZATION IS LINE SEQUENTIAL.
006800* NEW CHAMA-RULES MASTER GENERATION
006900     SELECT CHARULO  ASSIGN TO CHARULO
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100*
007200 DATA DIVISION.
007300*
007400 FILE SECTION.
007500*
007600 FD  CHARULI
007700     LABEL RECORDS ARE STANDARD.
007800 COPY '/users/devel/charule.dd.cbl' REPLACING ==PFX== BY
007900     ==CHARULI==.
008000*
008100 FD  RULUPDT
008200     LABEL RECORDS ARE STANDARD.
008300 COPY '/users/devel/charule.dd.cbl' REPLACING ==PFX== BY
008400     ==RULUPDT==.
008500*
008600 FD  MEMBMST
008700     LABEL RECORDS ARE STANDARD.
008800 COPY '/users/devel/membmst.dd.cbl'.
008900*
009000 FD  CHARULO
009100     LABEL RECORDS ARE STANDARD.
009200 COPY '/users/devel/charule.dd.cbl' REPLACING ==PFX== BY
009300     ==CHARULO==.
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 01  WS-SWITCHES.
009800     05  WS-CHARULI-EOF        PIC X(1)  VALUE 'N'.
009900         88  CHARULI-EOF            VALUE 'Y'.
010000     05  WS-RULUPDT-EOF        PIC X(1)  VALUE 'N'.
010100         88  RULUPDT-EOF             VALUE 'Y'.
010200     05  WS-MEMBMST-EOF        PIC X(1)  VALUE 'N'.
010300         88  MEMBMST-EOF             VALUE 'Y'.
010400     05  WS-FOUND-SW           PIC X(1)  VALUE 'N'.
010500         88  ROW-FOUND               VALUE 'Y'.
010600     05  WS-MEMBER-OK-SW       PIC X(1)  VALUE 'N'.
010700         88  MEMBER-IS-VALID         VALUE 'Y'.
010800     05  FILLER                PIC X(1)  VALUE SPACES.
010900*
011000 01  WS-COUNTERS.
011100     05  WS-RULES-COUNT        PIC S9(4) COMP VALUE 0.
011200     05  WS-MEMBER-COUNT       PIC S9(4) COMP VALUE 0.
011300     05  WS-TAB-IDX            PIC S9(4) COMP VALUE 0.
011400     05  WS-INS-IDX            PIC S9(4) COMP VALUE 0.
011500     05  WS-SHIFT-IDX          PIC S9(4) COMP VALUE 0.
011600     05  WS-UPDATE-CTR         PIC S9(4) COMP VALUE 0.
011700     05  WS-CREATE-CTR         PIC S9(4) COMP VALUE 0.
011800     05  WS-SKIP-CTR           PIC S9(4) COMP VALUE 0.
011900     05  FILLER                PIC X(1)       VALUE SPACES.
012000*
012100* CHAMA-RULES TABLE - HOLDS THE OLD MASTER AND RECEIVES THE
012200* MAINTENANCE TRANSACTIONS IN PLACE; WRITTEN OUT AS THE NEW
012300* MASTER AT END OF RUN.  KEPT IN ASCENDING CHAMA-ID ORDER BY
012400* THE INSERT-SHIFT LOGIC IN 1350/1360 SO DOWNSTREAM STEPS CAN
012500* BINARY-SEARCH IT.
012600 01  CHR-TABLE.
012700     05  CHR-ROW OCCURS 500 TIMES
012800                 ASCENDING KEY IS CHR-CHAMA-ID
012900                 INDEXED BY CHR-IDX.
013000         10  CHR-CHAMA-ID          PIC 9(6).
013100         10  CHR-CONTRIB-AMOUNT    PIC S9(7)V99.
013200         10  CHR-PENALTY-LATE      PIC S9(5)V99.
013300         10  CHR-CYCLE-TYPE        PIC X(1).
013400         10  CHR-DAY-OF-CYCLE      PIC 9(2).
013500         10  CHR-GRACE-DAYS        PIC 9(3).
013600         10  CHR-PAYOUT-ORDER      PIC X(60).
013700         10  CHR-PAYOUT-ORDER-R REDEFINES CHR-PAYOUT-ORDER.
013800             15  CHR-PAYOUT-SLOT OCCURS 10 TIMES PIC 9(6).
013900         10  CHR-CUR-PAYOUT-MEMBER PIC 9(6).
014000     05  FILLER                    PIC X(4) VALUE SPACES.
014100*
014200* MEMBERSHIP TABLE - USED ONLY TO VALIDATE CUR-PAYOUT-MEMBER.
014300 01  MBR-TABLE.
014400     05  MBR-ROW OCCURS 3000 TIMES
014500                 ASCENDING KEY IS MBR-TAB-MEMBER-ID
014600                 INDEXED BY MBR-IDX.
014700         10  MBR-TAB-MEMBER-ID     PIC 9(6).
014800         10  MBR-TAB-CHAMA-ID      PIC 9(6).
014900     05  FILLER                    PIC X(4) VALUE SPACES.
015000*
015100 01  WS-MISC.
015200     05  WS-NEW-ROW.
015300         10  WS-NEW-CHAMA-ID       PIC 9(6).
015400         10  WS-NEW-CONTRIB-AMOUNT PIC S9(7)V99.
015500         10  WS-NEW-PENALTY-LATE   PIC S9(5)V99.
015600         10  WS-NEW-CYCLE-TYPE     PIC X(1).
015700         10  WS-NEW-DAY-OF-CYCLE   PIC 9(2).
015800         10  WS-NEW-GRACE-DAYS     PIC 9(3).
015900         10  WS-NEW-PAYOUT-ORDER   PIC X(60).
016000         10  WS-NEW-PAYOUT-ORDER-R REDEFINES WS-NEW-PAYOUT-ORDER.
016100             15  WS-NEW-PAYOUT-SLOT OCCURS 10 TIMES PIC 9(6).
016200         10  WS-NEW-CUR-PAYOUT     PIC 9(6).
016300     05  WS-NEW-ROW-R REDEFINES WS-NEW-ROW.
016400         10  FILLER                PIC X(17).
016500         10  WS-NEW-ROW-TAIL       PIC X(62).
016600     05  FILLER                    PIC X(1)  VALUE SPACES.
016700*
016800 PROCEDURE DIVISION.
016900*
017000 0000-MAIN-LINE.
017100     DISPLAY SPACES UPON CRT.
017200     DISPLAY '* * * * BEGIN RUL0100 - CHAMA RULES MAINTENANCE'
017300         UPON CRT AT 0101.
017400     OPEN INPUT  CHARULI
017500                 RULUPDT
017600                 MEMBMST.
017700     OPEN OUTPUT CHARULO.
017800     PERFORM 1090-READ-CHARULI.
017900     PERFORM 1100-LOAD-OLD-RULES THRU 1100-LOAD-OLD-RULES-EXIT
018000         UNTIL CHARULI-EOF.
018100     PERFORM 1190-READ-MEMBMST.
018200     PERFORM 1200-LOAD-MEMBERS THRU 1200-LOAD-MEMBERS-EXIT
018300         UNTIL MEMBMST-EOF.
018400     PERFORM 1290-READ-RULUPDT.
018500     PERFORM 1300-APPLY-UPDATE-TXN THRU 1300-APPLY-UPDATE-TXN-EXIT
018600         UNTIL RULUPDT-EOF.
018700     PERFORM 1800-WRITE-NEW-RULES THRU 1800-WRITE-NEW-RULES-EXIT.
018800     CLOSE CHARULI RULUPDT MEMBMST CHARULO.
018900     DISPLAY 'RUL0100 - RULES UPDATED  ' WS-UPDATE-CTR
019000         UPON CRT AT 0601.
019100     DISPLAY 'RUL0100 - RULES CREATED  ' WS-CREATE-CTR
019200         UPON CRT AT 0701.
019300     DISPLAY 'RUL0100 - PAYOUT SKIPS   ' WS-SKIP-CTR
019400         UPON CRT AT 0801.
019500     STOP RUN.
019600*
019700 1090-READ-CHARULI.
019800     READ CHARULI AT END MOVE 'Y' TO WS-CHARULI-EOF.
019900*
020000 1100-LOAD-OLD-RULES.
020100     ADD 1 TO WS-RULES-COUNT.
020200     SET CHR-IDX TO WS-RULES-COUNT.
020300     MOVE CHARULI-CHAMA-ID          TO CHR-CHAMA-ID (CHR-IDX).
020400     MOVE CHARULI-CONTRIB-AMOUNT
020500  TO CHR-CONTRIB-AMOUNT (CHR-IDX).
020600     MOVE CHARULI-PENALTY-LATE      TO CHR-PENALTY-LATE (CHR-IDX).
020700     MOVE CHARULI-CYCLE-TYPE        TO CHR-CYCLE-TYPE (CHR-IDX).
020800     MOVE CHARULI-DAY-OF-CYCLE      TO CHR-DAY-OF-CYCLE (CHR-IDX).
020900     MOVE CHARULI-GRACE-DAYS        TO CHR-GRACE-DAYS (CHR-IDX).
021000     MOVE CHARULI-PAYOUT-ORDER      TO CHR-PAYOUT-ORDER (CHR-IDX).
021100     MOVE CHARULI-CUR-PAYOUT-MEMBER
021200  TO CHR-CUR-PAYOUT-MEMBER (CHR-IDX).
021300     PERFORM 1090-READ-CHARULI.
021400 1100-LOAD-OLD-RULES-EXIT.
021500     EXIT.
021600*
021700 1190-READ-MEMBMST.
021800     READ MEMBMST AT END MOVE 'Y' TO WS-MEMBMST-EOF.
021900*
022000 1200-LOAD-MEMBERS.
022100     ADD 1 TO WS-MEMBER-COUNT.
022200     SET MBR-IDX TO WS-MEMBER-COUNT.
022300     MOVE MBR-MEMBER-ID TO MBR-TAB-MEMBER-ID (MBR-IDX).
022400     MOVE MBR-CHAMA-ID  TO MBR-TAB-CHAMA-ID  (MBR-IDX).
022500     PERFORM 1190-READ-MEMBMST.
022600 1200-LOAD-MEMBERS-EXIT.
022700     EXIT.
022800*
022900 1290-READ-RULUPDT.
023000     READ RULUPDT AT END MOVE 'Y' TO WS-RULUPDT-EOF.
023100*
023200 1300-APPLY-UPDATE-TXN.
023300     MOVE 'N' TO WS-FOUND-SW.
023400     IF WS-RULES-COUNT > 0
023500         SEARCH ALL CHR-ROW
023600             AT END MOVE 'N' TO WS-FOUND-SW
023700             WHEN CHR-CHAMA-ID (CHR-IDX) = RULUPDT-CHAMA-ID
023800                 MOVE 'Y' TO WS-FOUND-SW.
023900     IF ROW-FOUND
024000         PERFORM 1310-UPDATE-EXISTING-RULE
024100             THRU 1310-UPDATE-EXISTING-RULE-EXIT
024200     ELSE
024300         PERFORM 1320-CREATE-NEW-RULE
024400             THRU 1320-CREATE-NEW-RULE-EXIT.
024500     PERFORM 1290-READ-RULUPDT.
024600 1300-APPLY-UPDATE-TXN-EXIT.
024700     EXIT.
024800*
024900 1310-UPDATE-EXISTING-RULE.
025000     MOVE RULUPDT-CONTRIB-AMOUNT TO CHR-CONTRIB-AMOUNT (CHR-IDX).
025100     MOVE RULUPDT-PENALTY-LATE   TO CHR-PENALTY-LATE (CHR-IDX).
025200     MOVE RULUPDT-CYCLE-TYPE     TO CHR-CYCLE-TYPE (CHR-IDX).
025300     MOVE RULUPDT-DAY-OF-CYCLE   TO CHR-DAY-OF-CYCLE (CHR-IDX).
025400     MOVE RULUPDT-GRACE-DAYS     TO CHR-GRACE-DAYS (CHR-IDX).
025500     IF RULUPDT-PAYOUT-ORDER NOT = SPACES
025600         MOVE RULUPDT-PAYOUT-ORDER TO CHR-PAYOUT-ORDER (CHR-IDX).
025700     IF RULUPDT-CUR-PAYOUT-MEMBER NOT = 0
025800         PERFORM 1400-VALIDATE-PAYOUT-MEMBER
025900             THRU 1400-VALIDATE-PAYOUT-MEMBER-EXIT
026000         IF MEMBER-IS-VALID
026100             MOVE RULUPDT-CUR-PAYOUT-MEMBER
026200                 TO CHR-CUR-PAYOUT-MEMBER (CHR-IDX)
026300         ELSE
026400             ADD 1 TO WS-SKIP-CTR
026500             DISPLAY 'RUL0100 - PAYOUT MEMBER REJECTED CHAMA '
026600                 RULUPDT-CHAMA-ID
026700                 UPON CRT AT 1201.
026800     ADD 1 TO WS-UPDATE-CTR.
026900 1310-UPDATE-EXISTING-RULE-EXIT.
027000     EXIT.
027100*
027200 1320-CREATE-NEW-RULE.
027300     MOVE RULUPDT-CHAMA-ID        TO WS-NEW-CHAMA-ID.
027400     MOVE RULUPDT-CONTRIB-AMOUNT  TO WS-NEW-CONTRIB-AMOUNT.
027500     MOVE RULUPDT-PENALTY-LATE    TO WS-NEW-PENALTY-LATE.
027600     MOVE RULUPDT-CYCLE-TYPE      TO WS-NEW-CYCLE-TYPE.
027700     MOVE RULUPDT-DAY-OF-CYCLE    TO WS-NEW-DAY-OF-CYCLE.
027800     MOVE RULUPDT-GRACE-DAYS      TO WS-NEW-GRACE-DAYS.
027900     MOVE RULUPDT-PAYOUT-ORDER    TO WS-NEW-PAYOUT-ORDER.
028000     MOVE 0                       TO WS-NEW-CUR-PAYOUT.
028100     IF RULUPDT-CUR-PAYOUT-MEMBER NOT = 0
028200         PERFORM 1400-VALIDATE-PAYOUT-MEMBER
028300             THRU 1400-VALIDATE-PAYOUT-MEMBER-EXIT
028400         IF MEMBER-IS-VALID
028500             MOVE RULUPDT-CUR-PAYOUT-MEMBER TO WS-NEW-CUR-PAYOUT
028600         ELSE
028700             ADD 1 TO WS-SKIP-CTR
028800             DISPLAY 'RUL0100 - PAYOUT MEMBER REJECTED CHAMA '
028900                 RULUPDT-CHAMA-ID
029000                 UPON CRT AT 1201.
029100     PERFORM 1350-INSERT-RULES-ROW
029200  THRU 1350-INSERT-RULES-ROW-EXIT.
029300 1320-CREATE-NEW-RULE-EXIT.
029400     EXIT.
029500*
029600* VALIDATES THAT RULUPDT-CUR-PAYOUT-MEMBER IS A MEMBER ROW AND
029700* THAT ITS CHAMA-ID MATCHES THE RULE BEING MAINTAINED.
029800 1400-VALIDATE-PAYOUT-MEMBER.
029900     MOVE 'N' TO WS-MEMBER-OK-SW.
030000     IF WS-MEMBER-COUNT > 0
030100         SEARCH ALL MBR-ROW
030200             AT END MOVE 'N' TO WS-MEMBER-OK-SW
030300             WHEN MBR-TAB-MEMBER-ID (MBR-IDX) =
030400                  RULUPDT-CUR-PAYOUT-MEMBER
030500                 IF MBR-TAB-CHAMA-ID (MBR-IDX) = RULUPDT-CHAMA-ID
030600                     MOVE 'Y' TO WS-MEMBER-OK-SW
030700                 ELSE
030800                     MOVE 'N' TO WS-MEMBER-OK-SW.
030900 1400-VALIDATE-PAYOUT-MEMBER-EXIT.
031000     EXIT.
031100*
031200* INSERTS A NEW CHAMA'S RULES ROW, SHIFTING THE TABLE DOWN FROM
031300* THE INSERTION POINT SO CHR-ROW STAYS IN ASCENDING CHAMA-ID
031400* ORDER FOR THE BINARY SEARCH IN 1300 AND FOR DOWNSTREAM STEPS.
031500 1350-INSERT-RULES-ROW.
031600     MOVE 1 TO WS-INS-IDX.
031700     PERFORM 1345-FIND-INSERT-POINT
031800  THRU 1345-FIND-INSERT-POINT-EXIT
031900         VARYING WS-TAB-IDX FROM 1 BY 1
032000         UNTIL WS-TAB-IDX > WS-RULES-COUNT
032100            OR CHR-CHAMA-ID (WS-TAB-IDX) > WS-NEW-CHAMA-ID.
032200     IF WS-INS-IDX <= WS-RULES-COUNT
032300         PERFORM 1360-SHIFT-RULES-DOWN
032400      THRU 1360-SHIFT-RULES-DOWN-EXIT
032500             VARYING WS-SHIFT-IDX FROM WS-RULES-COUNT BY -1
032600             UNTIL WS-SHIFT-IDX < WS-INS-IDX.
032700     ADD 1 TO WS-RULES-COUNT.
032800     MOVE WS-NEW-CHAMA-ID        TO CHR-CHAMA-ID (WS-INS-IDX).
032900     MOVE WS-NEW-CONTRIB-AMOUNT
033000  TO CHR-CONTRIB-AMOUNT (WS-INS-IDX).
033100     MOVE WS-NEW-PENALTY-LATE    TO CHR-PENALTY-LATE (WS-INS-IDX).
033200     MOVE WS-NEW-CYCLE-TYPE      TO CHR-CYCLE-TYPE (WS-INS-IDX).
033300     MOVE WS-NEW-DAY-OF-CYCLE    TO CHR-DAY-OF-CYCLE (WS-INS-IDX).
033400     MOVE WS-NEW-GRACE-DAYS      TO CHR-GRACE-DAYS (WS-INS-IDX).
033500     MOVE WS-NEW-PAYOUT-ORDER    TO CHR-PAYOUT-ORDER (WS-INS-IDX).
033600     MOVE WS-NEW-CUR-PAYOUT
033700  TO CHR-CUR-PAYOUT-MEMBER (WS-INS-IDX).
033800     ADD 1 TO WS-CREATE-CTR.
033900 1350-INSERT-RULES-ROW-EXIT.
034000     EXIT.
034100*
034200 1345-FIND-INSERT-POINT.
034300     ADD 1 TO WS-INS-IDX.
034400 1345-FIND-INSERT-POINT-EXIT.
034500     EXIT.
034600*
034700 1360-SHIFT-RULES-DOWN.
034800     MOVE CHR-ROW (WS-SHIFT-IDX) TO CHR-ROW (WS-SHIFT-IDX + 1).
034900 1360-SHIFT-RULES-DOWN-EXIT.
035000     EXIT.
035100*
035200 1800-WRITE-NEW-RULES.
035300     PERFORM 1850-WRITE-ONE-RULE THRU 1850-WRITE-ONE-RULE-EXIT
035400         VARYING WS-TAB-IDX FROM 1 BY 1
035500         UNTIL WS-TAB-IDX > WS-RULES-COUNT.
035600 1800-WRITE-NEW-RULES-EXIT.
035700     EXIT.
035800*
035900 1850-WRITE-ONE-RULE.
036000     MOVE CHR-CHAMA-ID (WS-TAB-IDX)       TO CHARULO-CHAMA-ID.
036100     MOVE CHR-CONTRIB-AMOUNT (WS-TAB-IDX)
036200         TO CHARULO-CONTRIB-AMOUNT.
036300     MOVE CHR-PENALTY-LATE (WS-TAB-IDX)   TO CHARULO-PENALTY-LATE.
036400     MOVE CHR-CYCLE-TYPE (WS-TAB-IDX)     TO CHARULO-CYCLE-TYPE.
036500     MOVE CHR-DAY-OF-CYCLE (WS-TAB-IDX)   TO CHARULO-DAY-OF-CYCLE.
036600     MOVE CHR-GRACE-DAYS (WS-TAB-IDX)     TO CHARULO-GRACE-DAYS.
036700     MOVE CHR-PAYOUT-ORDER (WS-TAB-IDX)   TO CHARULO-PAYOUT-ORDER.
036800     MOVE CHR-CUR-PAYOUT-MEMBER (WS-TAB-IDX)
036900         TO CHARULO-CUR-PAYOUT-MEMBER.
037000     WRITE CHARULO-RULES-REC.
037100 1850-WRITE-ONE-RULE-EXIT.
037200     EXIT.
