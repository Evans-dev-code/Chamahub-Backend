000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNP0600.
000300 AUTHOR.        R D JENSEN.
000400 INSTALLATION.  CHAMA BATCH SERVICES.
000500 DATE-WRITTEN.  01/05/88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*---------------------------------------------------------------
000900* LNP0600  -  LOAN PAYMENT POSTING ENGINE.
001000*
001100* LOADS TONIGHT'S LOAN MASTER (WRITTEN EARLIER IN THE RUN BY
001200* LNA0500) AND THE MEMBERSHIP MASTER, THEN EDITS AND POSTS THE
001300* UNSORTED LOAN-PAYMENT TRANSACTION STREAM AGAINST THEM.  FOR
001400* EACH GOOD PAYMENT IT WORKS OUT THE BORROWER'S CUMULATIVE PAID-
001500* TO-DATE AND REMAINING BALANCE AND WRITES THE LOAN-PAYMENT-
001600* POSTED RECORD.  PRINTS THE LOAN-PAYMENTS-BY-CHAMA SECTION OF
001700* THE REPORT AND, LAST OF ALL, RE-READS THE WHOLE REJECTS FILE
001800* TO PRINT THE NIGHT'S REJECT SUMMARY BY SOURCE.  THIS IS THE
001900* SIXTH AND LAST STEP IN THE NIGHTLY CHAIN.
002000*---------------------------------------------------------------
002100* CHANGE LOG
002200*---------------------------------------------------------------
002300* 1988-01-05  RDJ  CHAM-0096  ORIGINAL PROGRAM.
002400* 1988-03-03  TAK  CHAM-0029  LOAN-MASTER NOW CARRIES LOAN-STATUS
002500*                             88-LEVELS - EDIT STEP CHANGED TO
002600*                             REQUIRE LOAN-STATUS-APPROVED BEFORE
002700*                             ACCEPTING A PAYMENT.
002800* 1988-04-14  RDJ  CHAM-0034  ADDED THE OVERPAYMENT CHECK - A
002900*                             TELLER HAD POSTED A PAYMENT TWICE
003000*                             THE SIZE OF THE REMAINING BALANCE
003100*                             AND NOTHING CAUGHT IT.
003200* 1988-07-11  WPH  CHAM-0044  BUILT THE SECOND MEMBERSHIP TABLE
003300*                             (MBR2) KEYED BY USER-ID/CHAMA-ID SO
003400*                             THE PAYER-AUTHORIZATION CHECK COULD
003500*                             USE A BINARY SEARCH INSTEAD OF
003600*                             SCANNING MBR-TABLE ONCE PER PAYMENT.
003700* 1989-09-20  TAK  CHAM-0052  OUTSTANDING-BALANCE DISPLAY NOW
003800*                             FLOORED AT ZERO RATHER THAN PRINTING
003900*                             A NEGATIVE BALANCE WHEN A PRIOR
004000*                             RUN'S DATA WAS INCONSISTENT.
004100* 1991-09-12  DLK  CHAM-0058  REVIEWED FOR THE LEAP-YEAR FIX MADE
004200*                             IN CTB0200/OWD0300/PYO0400 - NOT
004300*                             APPLICABLE HERE, THIS STEP DOES NO
004400*                             CYCLE-KEY ARITHMETIC OF ITS OWN.
004500* 1998-11-02  DLK  CHAM-0079  Y2K REVIEW.  ACCEPT FROM DATE STILL
004600*                             RETURNS A 2-DIGIT YEAR - ADDED A
004700*                             CENTURY WINDOW (00-49 = 20XX, 50-99
004800*                             = 19XX) WHEN BUILDING WS-RUN-DATE.
004900* 2001-06-14  TAK  CHAM-0091  INCREASED THE LOAN MASTER AND BOTH
005000*                             MEMBERSHIP TABLES TO 3000 ROWS -
005100*                             SAME RESIZE FAMILY AS THE OTHER
005200*                             FIVE NIGHTLY STEPS, CHAM-0090.
005300*---------------------------------------------------------------
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CONSOLE IS CRT
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CHAMMST-FILE     ASSIGN TO CHAMMST
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT MEMBMST-FILE     ASSIGN TO MEMBMST
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT LOANMST-FILE     ASSIGN TO LOANMST
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT LOANPAY-FILE     ASSIGN TO LOANPAY
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT LOANPPST-FILE    ASSIGN TO LOANPPST
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT REJECTS-FILE     ASSIGN TO REJECTS
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT REPORT-FILE      ASSIGN TO REPORT
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  CHAMMST-FILE.
008100     COPY '/users/devel/chammst.dd.cbl'.
008200
008300 FD  MEMBMST-FILE.
008400     COPY '/users/devel/membmst.dd.cbl'.
008500
008600 FD  LOANMST-FILE.
008700     COPY '/users/devel/loanmst.dd.cbl' REPLACING ==PFX== BY
008800         ==LOANM==.
008900
009000 FD  LOANPAY-FILE.
009100     COPY '/users/devel/ptxnrec.dd.cbl'.
009200
009300 FD  LOANPPST-FILE.
009400     COPY '/users/devel/ppstrec.dd.cbl'.
009500
009600 FD  REJECTS-FILE.
009700     COPY '/users/devel/rejrec.dd.cbl'.
009800
009900 FD  REPORT-FILE.
010000 01  REPORT-LINE                  PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300 01  WS-SWITCHES.
010400     05  WS-CHAMMST-EOF-SW         PIC X(1)  VALUE 'N'.
010500         88  CHAMMST-EOF               VALUE 'Y'.
010600     05  WS-MEMBMST-EOF-SW         PIC X(1)  VALUE 'N'.
010700         88  MEMBMST-EOF               VALUE 'Y'.
010800     05  WS-LOANMST-EOF-SW         PIC X(1)  VALUE 'N'.
010900         88  LOANMST-EOF               VALUE 'Y'.
011000     05  WS-LOANPAY-EOF-SW         PIC X(1)  VALUE 'N'.
011100         88  LOANPAY-EOF               VALUE 'Y'.
011200     05  WS-REJECTS-EOF-SW         PIC X(1)  VALUE 'N'.
011300         88  REJECTS-EOF               VALUE 'Y'.
011400     05  WS-TXN-VALID-SW           PIC X(1)  VALUE 'Y'.
011500         88  TXN-IS-VALID               VALUE 'Y'.
011600         88  TXN-IS-INVALID             VALUE 'N'.
011700     05  WS-MEMBER-OK-SW           PIC X(1)  VALUE 'N'.
011800         88  MEMBER-IS-VALID            VALUE 'Y'.
011900     05  WS-ADMIN-OK-SW            PIC X(1)  VALUE 'N'.
012000         88  PAYER-IS-ADMIN             VALUE 'Y'.
012100     05  FILLER                    PIC X(1)  VALUE SPACES.
012200
012300 01  WS-COUNTERS.
012400     05  WS-CHM-COUNT              PIC S9(4) COMP VALUE ZERO.
012500     05  WS-MBR-COUNT              PIC S9(4) COMP VALUE ZERO.
012600     05  WS-MBR2-COUNT             PIC S9(4) COMP VALUE ZERO.
012700     05  WS-LNM-COUNT              PIC S9(4) COMP VALUE ZERO.
012800     05  WS-PPD-COUNT              PIC S9(4) COMP VALUE ZERO.
012900     05  WS-TAB-IDX                PIC S9(4) COMP VALUE ZERO.
013000     05  WS-INS-IDX                PIC S9(4) COMP VALUE ZERO.
013100     05  WS-SHIFT-IDX              PIC S9(4) COMP VALUE ZERO.
013200     05  WS-PPD-SCAN-IDX           PIC S9(4) COMP VALUE ZERO.
013300     05  WS-RSRC-SCAN-IDX          PIC S9(4) COMP VALUE ZERO.
013400     05  WS-PAGE-CTR               PIC S9(4) COMP VALUE ZERO.
013500     05  WS-PAY-CTR                PIC S9(7) COMP VALUE ZERO.
013600     05  WS-REJECT-CTR             PIC S9(7) COMP VALUE ZERO.
013700     05  FILLER                    PIC X(1)  VALUE SPACES.
013800
013900*---------------------------------------------------------------
014000* IN-MEMORY CHAMA MASTER TABLE - LOADED FROM CHAMMST, ASCENDING
014100* BY CHAMA ID.  DRIVES THE SECTION 4 CONTROL BREAK IN CHAMA-ID
014200* ORDER SINCE LOANPAY-FILE ITSELF IS NOT SORTED.
014300*---------------------------------------------------------------
014400 01  CHM-TABLE.
014500     05  CHM-ROW OCCURS 200 TIMES
014600             ASCENDING KEY IS CHM-TAB-CHAMA-ID
014700             INDEXED BY CHM-IDX.
014800         10  CHM-TAB-CHAMA-ID      PIC 9(6).
014900     05  FILLER                    PIC X(4)  VALUE SPACES.
015000
015100*---------------------------------------------------------------
015200* IN-MEMORY MEMBERSHIP TABLE - LOADED FROM MEMBMST, ASCENDING BY
015300* MEMBER ID FOR SEARCH ALL.  ONLY THE MEMBER/CHAMA PAIR IS
015400* CARRIED - USED TO RESOLVE A LOAN'S OWN MEMBER TO HIS CHAMA.
015500*---------------------------------------------------------------
015600 01  MBR-TABLE.
015700     05  MBR-ROW OCCURS 3000 TIMES
015800             ASCENDING KEY IS MBR-TAB-MEMBER-ID
015900             INDEXED BY MBR-IDX.
016000         10  MBR-TAB-MEMBER-ID     PIC 9(6).
016100         10  MBR-TAB-CHAMA-ID      PIC 9(6).
016200     05  FILLER                    PIC X(4)  VALUE SPACES.
016300
016400*---------------------------------------------------------------
016500* SECOND MEMBERSHIP TABLE - SAME MEMBMST ROWS, BUT BUILT BY
016600* INSERT-AND-SHIFT (SEE 6121/6122/6123) INTO ASCENDING USER-
016700* ID/CHAMA-ID ORDER SO THE PAYER-AUTHORIZATION CHECK IN 6270 CAN
016800* SEARCH ALL ON THE USER-ID THE PAYMENT TRANSACTION CARRIES,
016900* WHICH IS NOT THE SAME AS MEMBER-ID.  SEE MEMBMST.DD.CBL'S
017000* BANNER COMMENT.
017100*---------------------------------------------------------------
017200 01  MBR2-TABLE.
017300     05  MBR2-ROW OCCURS 3000 TIMES
017400             ASCENDING KEY IS MBR2-TAB-USER-ID, MBR2-TAB-CHAMA-ID
017500             INDEXED BY MBR2-IDX.
017600         10  MBR2-TAB-USER-ID      PIC 9(6).
017700         10  MBR2-TAB-CHAMA-ID     PIC 9(6).
017800         10  MBR2-TAB-ROLE         PIC X(6).
017900             88  MBR2-ROLE-IS-ADMIN    VALUE 'ADMIN '.
018000     05  FILLER                    PIC X(4)  VALUE SPACES.
018100
018200*---------------------------------------------------------------
018300* IN-MEMORY LOAN MASTER TABLE - LOADED FROM TONIGHT'S LOAN
018400* MASTER (LNA0500'S OUTPUT), ASCENDING BY LOAN ID FOR SEARCH
018500* ALL.  ONLY THE FIELDS THIS STEP NEEDS ARE CARRIED.
018600*---------------------------------------------------------------
018700 01  LNM-TABLE.
018800     05  LNM-ROW OCCURS 3000 TIMES
018900             ASCENDING KEY IS LNM-TAB-LOAN-ID
019000             INDEXED BY LNM-IDX.
019100         10  LNM-TAB-LOAN-ID       PIC 9(8).
019200         10  LNM-TAB-MEMBER-ID     PIC 9(6).
019300         10  LNM-TAB-TOTAL-REPAY   PIC S9(9)V99.
019400         10  LNM-TAB-STATUS        PIC X(8).
019500             88  LNM-TAB-STAT-APPROVED VALUE 'APPROVED'.
019600     05  FILLER                    PIC X(4)  VALUE SPACES.
019700
019800*---------------------------------------------------------------
019900* POSTED-THIS-RUN DETAIL TABLE - ONE ROW PER PAYMENT POSTED SO
020000* FAR.  SERVES TWO PURPOSES - (1) 6300 SCANS IT FOR THE LOAN'S
020100* PRIOR PAYMENTS THIS RUN WHEN WORKING OUT THE CUMULATIVE PAID
020200* TOTAL, AND (2) THE SECTION 4 CONTROL BREAK SCANS IT ONCE PER
020300* CHAMA TO PRINT THAT CHAMA'S DETAIL LINES.  CUMULATIVE TOTALS
020400* ARE WITHIN THIS RUN ONLY - LOANPAY-POSTED CARRIES NO RUN-TO-
020500* RUN HISTORY FILE OF ITS OWN.
020600*---------------------------------------------------------------
020700 01  PPD-TABLE.
020800     05  PPD-ROW OCCURS 5000 TIMES INDEXED BY PPD-IDX.
020900         10  PPD-LOAN-ID           PIC 9(8).
021000         10  PPD-PAYER-USER-ID     PIC 9(6).
021100         10  PPD-CHAMA-ID          PIC 9(6).
021200         10  PPD-DATE              PIC 9(8).
021300         10  PPD-AMOUNT            PIC S9(9)V99.
021400         10  PPD-BALANCE           PIC S9(9)V99.
021500     05  FILLER                    PIC X(4)  VALUE SPACES.
021600
021700*---------------------------------------------------------------
021800* REJECT-SOURCE-CODE COUNT TABLE FOR SECTION 5.  THE FOUR CODES
021900* ARE LOADED AS FILLER, THE SAME WAY PYO0400 LOADS ITS DAYS-IN-
022000* MONTH TABLE, SO THE COUNT SIDE CAN STAY A PLAIN ZERO-VALUE
022100* OCCURS TABLE.
022200*---------------------------------------------------------------
022300 01  WS-RSRC-CODE-INIT.
022400     05  FILLER                    PIC X(4)  VALUE 'CTXN'.
022500     05  FILLER                    PIC X(4)  VALUE 'LAPP'.
022600     05  FILLER                    PIC X(4)  VALUE 'LSTA'.
022700     05  FILLER                    PIC X(4)  VALUE 'PTXN'.
022800     05  FILLER                    PIC X(4)  VALUE SPACES.
022900 01  WS-RSRC-CODE-INIT-R REDEFINES WS-RSRC-CODE-INIT.
023000     05  WS-RSRC-CODE OCCURS 4 TIMES PIC X(4).
023100     05  FILLER                    PIC X(4).
023200 01  WS-RSRC-COUNT-TAB.
023300     05  WS-RSRC-COUNT OCCURS 4 TIMES INDEXED BY WS-RSRC-IDX
023400             PIC S9(7) COMP VALUE ZERO.
023500     05  FILLER                    PIC X(4)  VALUE SPACES.
023600
023700*---------------------------------------------------------------
023800* RUN DATE WORK AREA.
023900*---------------------------------------------------------------
024000 01  WS-DATE-WORK.
024100     05  WS-SYS-DATE-6             PIC 9(6).
024200     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
024300         10  WS-SYS-YY             PIC 9(2).
024400         10  WS-SYS-MM             PIC 9(2).
024500         10  WS-SYS-DD             PIC 9(2).
024600     05  WS-CENTURY                PIC 9(2).
024700     05  WS-RUN-DATE               PIC 9(8).
024800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
024900         10  WS-RUN-YYYY           PIC 9(4).
025000         10  WS-RUN-MM             PIC 9(2).
025100         10  WS-RUN-DD             PIC 9(2).
025200     05  WS-RUN-DATE-PRT           PIC X(10).
025300     05  FILLER                    PIC X(1)  VALUE SPACES.
025400
025500*---------------------------------------------------------------
025600* PAYMENT-EDIT WORK AREA - THE CUMULATIVE-PAID AND BALANCE
025700* FIGURES 6300/6400 WORK OUT FOR THE PAYMENT CURRENTLY BEING
025800* EDITED, CARRIED HERE SO 6500 CAN POST THEM WITHOUT RECOMPUTING.
025900*---------------------------------------------------------------
026000 01  WS-PAYMENT-WORK.
026100     05  WS-CUM-PAID               PIC S9(9)V99     VALUE ZERO.
026200     05  WS-BALANCE                PIC S9(9)V99     VALUE ZERO.
026300     05  WS-PAY-DATE               PIC 9(8)         VALUE ZERO.
026400     05  FILLER                    PIC X(1)  VALUE SPACES.
026500
026600*---------------------------------------------------------------
026700* REJECT-KEY BUILD AREA AND REPORT ACCUMULATORS.
026800*---------------------------------------------------------------
026900 01  WS-REJKEY-WORK.
027000     05  WS-RJK-LOAN-ID            PIC 9(8).
027100     05  WS-RJK-OTHER-ID           PIC 9(6).
027200     05  FILLER                    PIC X(2)  VALUE SPACES.
027300
027400 01  WS-ACCUMULATORS.
027500     05  WS-CHAMA-AMOUNT-TOT       PIC S9(9)V99     VALUE ZERO.
027600     05  WS-GRAND-AMOUNT-TOT       PIC S9(9)V99     VALUE ZERO.
027700     05  WS-CHAMA-LINES-TOT        PIC S9(4) COMP VALUE ZERO.
027800     05  FILLER                    PIC X(1)  VALUE SPACES.
027900
028000     COPY '/users/devel/rptline.dd.cbl'.
028100
028200 PROCEDURE DIVISION.
028300
028400 0000-MAIN-LINE.
028500     OPEN INPUT  CHAMMST-FILE
028600                 MEMBMST-FILE
028700                 LOANMST-FILE
028800                 LOANPAY-FILE
028900     OPEN OUTPUT LOANPPST-FILE
029000     OPEN EXTEND REJECTS-FILE
029100     OPEN EXTEND REPORT-FILE.
029200     PERFORM 0050-GET-RUN-DATE THRU 0050-GET-RUN-DATE-EXIT.
029300     PERFORM 6100-LOAD-LOAN-MASTER
029400         THRU 6100-LOAD-LOAN-MASTER-EXIT.
029500     PERFORM 1040-READ-LOANPAY THRU 1040-READ-LOANPAY-EXIT.
029600     PERFORM 6200-PROCESS-PAYMENT-FILE
029700         THRU 6200-PROCESS-PAYMENT-FILE-EXIT
029800         UNTIL LOANPAY-EOF.
029900     PERFORM 2000-WRITE-PAGE-HEADING
030000         THRU 2000-WRITE-PAGE-HEADING-EXIT.
030100     PERFORM 6700-LOANPAY-CONTROL-BREAK
030200         THRU 6700-LOANPAY-CONTROL-BREAK-EXIT.
030300     CLOSE CHAMMST-FILE
030400           MEMBMST-FILE
030500           LOANMST-FILE
030600           LOANPAY-FILE
030700           LOANPPST-FILE
030800           REJECTS-FILE.
030900     OPEN INPUT REJECTS-FILE.
031000     PERFORM 7000-WRITE-SECTION-5 THRU 7000-WRITE-SECTION-5-EXIT.
031100     CLOSE REJECTS-FILE
031200           REPORT-FILE.
031300     DISPLAY 'LNP0600 - PAYMENTS POSTED         ' WS-PAY-CTR
031400         UPON CRT.
031500     DISPLAY 'LNP0600 - PAYMENTS REJECTED        ' WS-REJECT-CTR
031600         UPON CRT.
031700     STOP RUN.
031800
031900*---------------------------------------------------------------
032000* 0050  BUILD THE RUN DATE FROM THE SYSTEM CLOCK.  SEE THE
032100* 1998-11-02 Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY WINDOW IS
032200* NEEDED - ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR.
032300*---------------------------------------------------------------
032400 0050-GET-RUN-DATE.
032500     ACCEPT WS-SYS-DATE-6 FROM DATE.
032600     IF WS-SYS-YY < 50
032700         MOVE 20 TO WS-CENTURY
032800     ELSE
032900         MOVE 19 TO WS-CENTURY.
033000     COMPUTE WS-RUN-YYYY = WS-CENTURY * 100 + WS-SYS-YY.
033100     MOVE WS-SYS-MM TO WS-RUN-MM.
033200     MOVE WS-SYS-DD TO WS-RUN-DD.
033300     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YYYY
033400         DELIMITED BY SIZE INTO WS-RUN-DATE-PRT.
033500 0050-GET-RUN-DATE-EXIT.
033600     EXIT.
033700
033800 1010-READ-CHAMMST.
033900     READ CHAMMST-FILE AT END MOVE 'Y' TO WS-CHAMMST-EOF-SW.
034000 1010-READ-CHAMMST-EXIT.
034100     EXIT.
034200
034300 1020-READ-MEMBMST.
034400     READ MEMBMST-FILE AT END MOVE 'Y' TO WS-MEMBMST-EOF-SW.
034500 1020-READ-MEMBMST-EXIT.
034600     EXIT.
034700
034800 1030-READ-LOANMST.
034900     READ LOANMST-FILE AT END MOVE 'Y' TO WS-LOANMST-EOF-SW.
035000 1030-READ-LOANMST-EXIT.
035100     EXIT.
035200
035300 1040-READ-LOANPAY.
035400     READ LOANPAY-FILE AT END MOVE 'Y' TO WS-LOANPAY-EOF-SW.
035500 1040-READ-LOANPAY-EXIT.
035600     EXIT.
035700
035800 1050-READ-REJECTS.
035900     READ REJECTS-FILE AT END MOVE 'Y' TO WS-REJECTS-EOF-SW.
036000 1050-READ-REJECTS-EXIT.
036100     EXIT.
036200
036300*---------------------------------------------------------------
036400* 6100  LOAD THE CHAMA, MEMBERSHIP AND LOAN MASTER TABLES USED
036500* TO EDIT AND POST TONIGHT'S PAYMENTS.
036600*---------------------------------------------------------------
036700 6100-LOAD-LOAN-MASTER.
036800     PERFORM 1010-READ-CHAMMST THRU 1010-READ-CHAMMST-EXIT.
036900     PERFORM 6110-LOAD-CHAMMST-ROW THRU 6110-LOAD-CHAMMST-ROW-EXIT
037000         UNTIL CHAMMST-EOF.
037100     PERFORM 1020-READ-MEMBMST THRU 1020-READ-MEMBMST-EXIT.
037200     PERFORM 6120-LOAD-MEMBMST-ROW THRU 6120-LOAD-MEMBMST-ROW-EXIT
037300         UNTIL MEMBMST-EOF.
037400     PERFORM 1030-READ-LOANMST THRU 1030-READ-LOANMST-EXIT.
037500     PERFORM 6130-LOAD-LOANMST-ROW THRU 6130-LOAD-LOANMST-ROW-EXIT
037600         UNTIL LOANMST-EOF.
037700 6100-LOAD-LOAN-MASTER-EXIT.
037800     EXIT.
037900
038000 6110-LOAD-CHAMMST-ROW.
038100     ADD 1 TO WS-CHM-COUNT.
038200     MOVE CHM-CHAMA-ID TO CHM-TAB-CHAMA-ID (WS-CHM-COUNT).
038300     PERFORM 1010-READ-CHAMMST THRU 1010-READ-CHAMMST-EXIT.
038400 6110-LOAD-CHAMMST-ROW-EXIT.
038500     EXIT.
038600
038700*---------------------------------------------------------------
038800* 6120  LOAD ONE MEMBMST ROW.  MEMBMST IS ALREADY ASCENDING BY
038900* MEMBER-ID SO MBR-TABLE IS A STRAIGHT APPEND; MBR2-TABLE MUST
039000* BE BUILT BY INSERT-AND-SHIFT SINCE ITS KEY IS USER-ID/CHAMA-ID.
039100*---------------------------------------------------------------
039200 6120-LOAD-MEMBMST-ROW.
039300     ADD 1 TO WS-MBR-COUNT.
039400     MOVE MBR-MEMBER-ID TO MBR-TAB-MEMBER-ID (WS-MBR-COUNT).
039500     MOVE MBR-CHAMA-ID  TO MBR-TAB-CHAMA-ID  (WS-MBR-COUNT).
039600     PERFORM 6123-INSERT-MBR2-ROW THRU 6123-INSERT-MBR2-ROW-EXIT.
039700     PERFORM 1020-READ-MEMBMST THRU 1020-READ-MEMBMST-EXIT.
039800 6120-LOAD-MEMBMST-ROW-EXIT.
039900     EXIT.
040000
040100*---------------------------------------------------------------
040200* 6121/6122/6123  INSERT THE CURRENT MEMBMST ROW INTO MBR2-TABLE,
040300* SHIFTING DOWN FROM THE INSERTION POINT SO THE TABLE STAYS IN
040400* ASCENDING USER-ID/CHAMA-ID ORDER FOR THE SEARCH ALL IN 6270.
040500* SAME TECHNIQUE AS RUL0100'S 1350/1345/1360 AND LNA0500'S
040600* 5380/5381/5382.
040700*---------------------------------------------------------------
040800 6123-INSERT-MBR2-ROW.
040900     MOVE 1 TO WS-INS-IDX.
041000     PERFORM 6121-FIND-MBR2-INSERT-POINT
041100         THRU 6121-FIND-MBR2-INSERT-POINT-EXIT
041200         VARYING WS-TAB-IDX FROM 1 BY 1
041300         UNTIL WS-TAB-IDX > WS-MBR2-COUNT
041400            OR MBR2-TAB-USER-ID (WS-TAB-IDX) > MBR-USER-ID
041500            OR (MBR2-TAB-USER-ID (WS-TAB-IDX) = MBR-USER-ID
041600                AND MBR2-TAB-CHAMA-ID (WS-TAB-IDX) >
041700                    MBR-CHAMA-ID).
041800     IF WS-INS-IDX <= WS-MBR2-COUNT
041900         PERFORM 6122-SHIFT-MBR2-DOWN THRU
042000                 6122-SHIFT-MBR2-DOWN-EXIT
042100             VARYING WS-SHIFT-IDX FROM WS-MBR2-COUNT BY -1
042200             UNTIL WS-SHIFT-IDX < WS-INS-IDX.
042300     ADD 1 TO WS-MBR2-COUNT.
042400     MOVE MBR-USER-ID  TO MBR2-TAB-USER-ID  (WS-INS-IDX).
042500     MOVE MBR-CHAMA-ID TO MBR2-TAB-CHAMA-ID (WS-INS-IDX).
042600     MOVE MBR-ROLE     TO MBR2-TAB-ROLE     (WS-INS-IDX).
042700 6123-INSERT-MBR2-ROW-EXIT.
042800     EXIT.
042900
043000 6121-FIND-MBR2-INSERT-POINT.
043100     ADD 1 TO WS-INS-IDX.
043200 6121-FIND-MBR2-INSERT-POINT-EXIT.
043300     EXIT.
043400
043500 6122-SHIFT-MBR2-DOWN.
043600     MOVE MBR2-ROW (WS-SHIFT-IDX) TO MBR2-ROW (WS-SHIFT-IDX + 1).
043700 6122-SHIFT-MBR2-DOWN-EXIT.
043800     EXIT.
043900
044000 6130-LOAD-LOANMST-ROW.
044100     ADD 1 TO WS-LNM-COUNT.
044200     MOVE LOANM-LOAN-ID     TO LNM-TAB-LOAN-ID     (WS-LNM-COUNT).
044300     MOVE LOANM-MEMBER-ID   TO LNM-TAB-MEMBER-ID   (WS-LNM-COUNT).
044400     MOVE LOANM-TOTAL-REPAY TO LNM-TAB-TOTAL-REPAY (WS-LNM-COUNT).
044500     MOVE LOANM-LOAN-STATUS TO LNM-TAB-STATUS      (WS-LNM-COUNT).
044600     PERFORM 1030-READ-LOANMST THRU 1030-READ-LOANMST-EXIT.
044700 6130-LOAD-LOANMST-ROW-EXIT.
044800     EXIT.
044900
045000*---------------------------------------------------------------
045100* 6200  PROCESS ONE PAYMENT TRANSACTION, THEN READ THE NEXT.
045200*---------------------------------------------------------------
045300 6200-PROCESS-PAYMENT-FILE.
045400     PERFORM 6250-EDIT-PAYMENT-TXN
045500         THRU 6250-EDIT-PAYMENT-TXN-EXIT.
045600     IF TXN-IS-VALID
045700         PERFORM 6400-COMPUTE-OUTSTANDING-BALANCE
045800             THRU 6400-COMPUTE-OUTSTANDING-BALANCE-EXIT
045900         PERFORM 6500-POST-PAYMENT THRU 6500-POST-PAYMENT-EXIT
046000     ELSE
046100         PERFORM 6600-WRITE-PAYMENT-REJECT
046200             THRU 6600-WRITE-PAYMENT-REJECT-EXIT.
046300     PERFORM 1040-READ-LOANPAY THRU 1040-READ-LOANPAY-EXIT.
046400 6200-PROCESS-PAYMENT-FILE-EXIT.
046500     EXIT.
046600
046700*---------------------------------------------------------------
046800* 6250  EDIT THE CURRENT PAYMENT.  ON A SUCCESSFUL LOAN SEARCH
046900* LNM-IDX IS LEFT POINTING AT THE LOAN ROW FOR 6400/6500 TO USE.
047000*---------------------------------------------------------------
047100 6250-EDIT-PAYMENT-TXN.
047200     MOVE 'Y' TO WS-TXN-VALID-SW.
047300     MOVE SPACES TO REJECT-REC.
047400     IF WS-LNM-COUNT = 0
047500         MOVE 'N' TO WS-TXN-VALID-SW
047600         MOVE 'LOAN NOT FOUND' TO REJ-REASON-TEXT
047700     ELSE
047800         SEARCH ALL LNM-ROW
047900             AT END
048000                 MOVE 'N' TO WS-TXN-VALID-SW
048100                 MOVE 'LOAN NOT FOUND' TO REJ-REASON-TEXT
048200             WHEN LNM-TAB-LOAN-ID (LNM-IDX) = PTXN-LOAN-ID
048300                 CONTINUE.
048400     IF TXN-IS-VALID
048500         PERFORM 6260-VALIDATE-LOAN-CHAMA
048600             THRU 6260-VALIDATE-LOAN-CHAMA-EXIT
048700         IF NOT MEMBER-IS-VALID
048800             MOVE 'N' TO WS-TXN-VALID-SW
048900             MOVE 'LOAN NOT IN STATED CHAMA' TO
049000                 REJ-REASON-TEXT.
049100     IF TXN-IS-VALID
049200         IF NOT LNM-TAB-STAT-APPROVED (LNM-IDX)
049300             MOVE 'N' TO WS-TXN-VALID-SW
049400             MOVE 'LOAN IS NOT APPROVED' TO REJ-REASON-TEXT.
049500     IF TXN-IS-VALID
049600         PERFORM 6270-VALIDATE-PAYER-MEMBERSHIP
049700             THRU 6270-VALIDATE-PAYER-MEMBERSHIP-EXIT
049800         IF NOT MEMBER-IS-VALID
049900             MOVE 'N' TO WS-TXN-VALID-SW
050000             MOVE 'PAYER NOT A MEMBER OF CHAMA' TO
050100                 REJ-REASON-TEXT
050200         ELSE
050300             IF PTXN-ENTERED-BY-ADMIN
050400                 IF NOT PAYER-IS-ADMIN
050500                     MOVE 'N' TO WS-TXN-VALID-SW
050600                     MOVE 'PAYER IS NOT CHAMA ADMIN' TO
050700                         REJ-REASON-TEXT.
050800     IF TXN-IS-VALID
050900         PERFORM 6300-GET-TOTAL-PAID-FOR-LOAN
051000             THRU 6300-GET-TOTAL-PAID-FOR-LOAN-EXIT
051100         IF WS-CUM-PAID > LNM-TAB-TOTAL-REPAY (LNM-IDX)
051200             MOVE 'N' TO WS-TXN-VALID-SW
051300             MOVE 'PAYMENT EXCEEDS LOAN REPAYMENT AMOUNT' TO
051400                 REJ-REASON-TEXT.
051500 6250-EDIT-PAYMENT-TXN-EXIT.
051600     EXIT.
051700
051800*---------------------------------------------------------------
051900* 6260  CONFIRM THE LOAN FOUND AT LNM-IDX BELONGS TO A MEMBER OF
052000* THE CHAMA NAMED ON THE PAYMENT.
052100*---------------------------------------------------------------
052200 6260-VALIDATE-LOAN-CHAMA.
052300     MOVE 'N' TO WS-MEMBER-OK-SW.
052400     IF WS-MBR-COUNT NOT = 0
052500         SEARCH ALL MBR-ROW
052600             AT END
052700                 CONTINUE
052800             WHEN MBR-TAB-MEMBER-ID (MBR-IDX) =
052900                     LNM-TAB-MEMBER-ID (LNM-IDX)
053000                 IF MBR-TAB-CHAMA-ID (MBR-IDX) = PTXN-CHAMA-ID
053100                     MOVE 'Y' TO WS-MEMBER-OK-SW.
053200 6260-VALIDATE-LOAN-CHAMA-EXIT.
053300     EXIT.
053400
053500*---------------------------------------------------------------
053600* 6270  CONFIRM THE PAYER HOLDS A MEMBERSHIP IN THE STATED CHAMA
053700* AND, IF FOUND, LEAVES WS-ADMIN-OK-SW SET TO WHETHER THAT
053800* MEMBERSHIP'S ROLE IS ADMIN.
053900*---------------------------------------------------------------
054000 6270-VALIDATE-PAYER-MEMBERSHIP.
054100     MOVE 'N' TO WS-MEMBER-OK-SW.
054200     MOVE 'N' TO WS-ADMIN-OK-SW.
054300     IF WS-MBR2-COUNT NOT = 0
054400         SEARCH ALL MBR2-ROW
054500             AT END
054600                 CONTINUE
054700             WHEN MBR2-TAB-USER-ID (MBR2-IDX) = PTXN-PAYER-USER-ID
054800                 AND MBR2-TAB-CHAMA-ID (MBR2-IDX) = PTXN-CHAMA-ID
054900                 MOVE 'Y' TO WS-MEMBER-OK-SW
055000                 IF MBR2-ROLE-IS-ADMIN (MBR2-IDX)
055100                     MOVE 'Y' TO WS-ADMIN-OK-SW.
055200 6270-VALIDATE-PAYER-MEMBERSHIP-EXIT.
055300     EXIT.
055400
055500*---------------------------------------------------------------
055600* 6300  SUM THIS LOAN'S PAYMENTS POSTED SO FAR THIS RUN AND ADD
055700* THE CURRENT TRANSACTION TO GET THE CUMULATIVE PAID TOTAL.
055800*---------------------------------------------------------------
055900 6300-GET-TOTAL-PAID-FOR-LOAN.
056000     MOVE ZERO TO WS-CUM-PAID.
056100     PERFORM 6310-SUM-ONE-PPD-ROW THRU 6310-SUM-ONE-PPD-ROW-EXIT
056200         VARYING WS-PPD-SCAN-IDX FROM 1 BY 1
056300         UNTIL WS-PPD-SCAN-IDX > WS-PPD-COUNT.
056400     ADD PTXN-AMOUNT TO WS-CUM-PAID.
056500 6300-GET-TOTAL-PAID-FOR-LOAN-EXIT.
056600     EXIT.
056700
056800 6310-SUM-ONE-PPD-ROW.
056900     IF PPD-LOAN-ID (WS-PPD-SCAN-IDX) = PTXN-LOAN-ID
057000         ADD PPD-AMOUNT (WS-PPD-SCAN-IDX) TO WS-CUM-PAID.
057100 6310-SUM-ONE-PPD-ROW-EXIT.
057200     EXIT.
057300
057400*---------------------------------------------------------------
057500* 6400  BALANCE = TOTAL REPAYMENT LESS CUMULATIVE PAID, FLOORED
057600* AT ZERO FOR DISPLAY.  SEE THE 1989-09-20 CHANGE-LOG ENTRY.
057700*---------------------------------------------------------------
057800 6400-COMPUTE-OUTSTANDING-BALANCE.
057900     COMPUTE WS-BALANCE =
058000         LNM-TAB-TOTAL-REPAY (LNM-IDX) - WS-CUM-PAID.
058100     IF WS-BALANCE < ZERO
058200         MOVE ZERO TO WS-BALANCE.
058300 6400-COMPUTE-OUTSTANDING-BALANCE-EXIT.
058400     EXIT.
058500
058600*---------------------------------------------------------------
058700* 6500  POST THE PAYMENT - RESOLVE A ZERO TRANSACTION DATE TO
058800* THE RUN DATE, APPEND TO THE POSTED-THIS-RUN TABLE AND WRITE
058900* THE LOAN-PAYMENT-POSTED RECORD.
059000*---------------------------------------------------------------
059100 6500-POST-PAYMENT.
059200     IF PTXN-DATE = ZERO
059300         MOVE WS-RUN-DATE TO WS-PAY-DATE
059400     ELSE
059500         MOVE PTXN-DATE TO WS-PAY-DATE.
059600     ADD 1 TO WS-PPD-COUNT.
059700     MOVE PTXN-LOAN-ID       TO PPD-LOAN-ID       (WS-PPD-COUNT).
059800     MOVE PTXN-PAYER-USER-ID TO PPD-PAYER-USER-ID (WS-PPD-COUNT).
059900     MOVE PTXN-CHAMA-ID      TO PPD-CHAMA-ID      (WS-PPD-COUNT).
060000     MOVE WS-PAY-DATE        TO PPD-DATE          (WS-PPD-COUNT).
060100     MOVE PTXN-AMOUNT        TO PPD-AMOUNT        (WS-PPD-COUNT).
060200     MOVE WS-BALANCE         TO PPD-BALANCE       (WS-PPD-COUNT).
060300     MOVE PTXN-LOAN-ID       TO PPOST-LOAN-ID.
060400     MOVE PTXN-PAYER-USER-ID TO PPOST-PAYER-USER-ID.
060500     MOVE PTXN-CHAMA-ID      TO PPOST-CHAMA-ID.
060600     MOVE PTXN-AMOUNT        TO PPOST-AMOUNT.
060700     MOVE WS-PAY-DATE        TO PPOST-DATE.
060800     MOVE PTXN-ADMIN-FLAG    TO PPOST-ADMIN-FLAG.
060900     MOVE WS-CUM-PAID        TO PPOST-TOTAL-PAID.
061000     MOVE WS-BALANCE         TO PPOST-BALANCE.
061100     WRITE LOAN-PAYMENT-POSTED-REC.
061200     ADD 1 TO WS-PAY-CTR.
061300 6500-POST-PAYMENT-EXIT.
061400     EXIT.
061500
061600*---------------------------------------------------------------
061700* 6600  WRITE A REJECT RECORD FOR THE CURRENT PAYMENT.
061800*---------------------------------------------------------------
061900 6600-WRITE-PAYMENT-REJECT.
062000     MOVE 'PTXN' TO REJ-SOURCE.
062100     MOVE PTXN-LOAN-ID  TO WS-RJK-LOAN-ID.
062200     MOVE PTXN-CHAMA-ID TO WS-RJK-OTHER-ID.
062300     MOVE WS-REJKEY-WORK TO REJ-KEY.
062400     WRITE REJECT-REC.
062500     ADD 1 TO WS-REJECT-CTR.
062600 6600-WRITE-PAYMENT-REJECT-EXIT.
062700     EXIT.
062800
062900*---------------------------------------------------------------
063000* 6700  CONTROL-BREAK REPORT, SECTION 4.  THE INCOMING STREAM IS
063100* UNSORTED SO THIS STEPS THROUGH THE CHAMA TABLE IN ID ORDER
063200* AND, FOR EACH CHAMA, SCANS THE POSTED-THIS-RUN TABLE FOR ITS
063300* DETAIL LINES - SAME TECHNIQUE AS CTB0200'S 2700.
063400*---------------------------------------------------------------
063500 6700-LOANPAY-CONTROL-BREAK.
063600     PERFORM 6710-BREAK-ONE-CHAMA THRU 6710-BREAK-ONE-CHAMA-EXIT
063700         VARYING CHM-IDX FROM 1 BY 1
063800         UNTIL CHM-IDX > WS-CHM-COUNT.
063900     PERFORM 6900-WRITE-SECTION-4-GRAND
064000         THRU 6900-WRITE-SECTION-4-GRAND-EXIT.
064100 6700-LOANPAY-CONTROL-BREAK-EXIT.
064200     EXIT.
064300
064400 6710-BREAK-ONE-CHAMA.
064500     MOVE ZERO TO WS-CHAMA-AMOUNT-TOT.
064600     MOVE ZERO TO WS-CHAMA-LINES-TOT.
064700     PERFORM 6720-BREAK-SCAN-ROW THRU 6720-BREAK-SCAN-ROW-EXIT
064800         VARYING WS-PPD-SCAN-IDX FROM 1 BY 1
064900         UNTIL WS-PPD-SCAN-IDX > WS-PPD-COUNT.
065000     IF WS-CHAMA-LINES-TOT > ZERO
065100         PERFORM 6900-WRITE-SECTION-4-TOTAL
065200             THRU 6900-WRITE-SECTION-4-TOTAL-EXIT.
065300 6710-BREAK-ONE-CHAMA-EXIT.
065400     EXIT.
065500
065600 6720-BREAK-SCAN-ROW.
065700     IF PPD-CHAMA-ID (WS-PPD-SCAN-IDX) =
065800             CHM-TAB-CHAMA-ID (CHM-IDX)
065900         PERFORM 6900-WRITE-SECTION-4-DETAIL
066000             THRU 6900-WRITE-SECTION-4-DETAIL-EXIT
066100         ADD 1 TO WS-CHAMA-LINES-TOT
066200         ADD PPD-AMOUNT (WS-PPD-SCAN-IDX) TO WS-CHAMA-AMOUNT-TOT.
066300 6720-BREAK-SCAN-ROW-EXIT.
066400     EXIT.
066500
066600*---------------------------------------------------------------
066700* 2000  PAGE HEADING FOR THE REPORT.
066800*---------------------------------------------------------------
066900 2000-WRITE-PAGE-HEADING.
067000     ADD 1 TO WS-PAGE-CTR.
067100     MOVE SPACES TO RPT-HEADING-LINE.
067200     MOVE 'LNP0600' TO RH-PROGRAM-NAME.
067300     MOVE 'LOAN PAYMENT POSTING REGISTER' TO RH-TITLE.
067400     MOVE WS-RUN-DATE-PRT TO RH-RUN-DATE.
067500     MOVE WS-PAGE-CTR TO RH-PAGE-NO.
067600     MOVE RPT-HEADING-LINE TO REPORT-LINE.
067700     WRITE REPORT-LINE.
067800     MOVE SPACES TO RPT-SEC4-HDR-LINE.
067900     MOVE 'SECTION 4 - LOAN PAYMENTS BY CHAMA' TO S4H-TEXT.
068000     MOVE RPT-SEC4-HDR-LINE TO REPORT-LINE.
068100     WRITE REPORT-LINE.
068200 2000-WRITE-PAGE-HEADING-EXIT.
068300     EXIT.
068400
068500 6900-WRITE-SECTION-4-DETAIL.
068600     MOVE SPACES TO RPT-SEC4-DETAIL-LINE.
068700     MOVE PPD-LOAN-ID       (WS-PPD-SCAN-IDX) TO S4D-LOAN-ID.
068800     MOVE PPD-PAYER-USER-ID (WS-PPD-SCAN-IDX)
068900         TO S4D-PAYER-USER-ID.
069000     MOVE PPD-DATE          (WS-PPD-SCAN-IDX) TO S4D-DATE.
069100     MOVE PPD-AMOUNT        (WS-PPD-SCAN-IDX) TO S4D-AMOUNT.
069200     MOVE PPD-BALANCE       (WS-PPD-SCAN-IDX) TO S4D-BALANCE.
069300     MOVE RPT-SEC4-DETAIL-LINE TO REPORT-LINE.
069400     WRITE REPORT-LINE.
069500 6900-WRITE-SECTION-4-DETAIL-EXIT.
069600     EXIT.
069700
069800 6900-WRITE-SECTION-4-TOTAL.
069900     MOVE SPACES TO RPT-SEC4-TOTAL-LINE.
070000     MOVE 'CHAMA TOTAL' TO S4T-LABEL.
070100     MOVE WS-CHAMA-AMOUNT-TOT TO S4T-AMOUNT.
070200     MOVE RPT-SEC4-TOTAL-LINE TO REPORT-LINE.
070300     WRITE REPORT-LINE.
070400     ADD WS-CHAMA-AMOUNT-TOT TO WS-GRAND-AMOUNT-TOT.
070500 6900-WRITE-SECTION-4-TOTAL-EXIT.
070600     EXIT.
070700
070800 6900-WRITE-SECTION-4-GRAND.
070900     MOVE SPACES TO RPT-SEC4-TOTAL-LINE.
071000     MOVE 'GRAND TOTAL' TO S4T-LABEL.
071100     MOVE WS-GRAND-AMOUNT-TOT TO S4T-AMOUNT.
071200     MOVE RPT-SEC4-TOTAL-LINE TO REPORT-LINE.
071300     WRITE REPORT-LINE.
071400 6900-WRITE-SECTION-4-GRAND-EXIT.
071500     EXIT.
071600
071700*---------------------------------------------------------------
071800* 7000  REJECT SUMMARY, SECTION 5.  REJECTS-FILE WAS CLOSED AND
071900* REOPENED INPUT IN 0000-MAIN-LINE SO THIS STEP CAN COUNT EVERY
072000* REJECT WRITTEN BY ALL SIX NIGHTLY STEPS TO DATE, NOT JUST THE
072100* ONES THIS PROGRAM WROTE ITSELF.
072200*---------------------------------------------------------------
072300 7000-WRITE-SECTION-5.
072400     MOVE SPACES TO RPT-SEC5-HDR-LINE.
072500     MOVE 'SECTION 5 - REJECT SUMMARY' TO S5H-TEXT.
072600     MOVE RPT-SEC5-HDR-LINE TO REPORT-LINE.
072700     WRITE REPORT-LINE.
072800     PERFORM 1050-READ-REJECTS THRU 1050-READ-REJECTS-EXIT.
072900     PERFORM 7010-TALLY-ONE-REJECT THRU 7010-TALLY-ONE-REJECT-EXIT
073000         UNTIL REJECTS-EOF.
073100     PERFORM 7090-WRITE-SECTION-5-LINE
073200             THRU 7090-WRITE-SECTION-5-LINE-EXIT
073300         VARYING WS-RSRC-IDX FROM 1 BY 1
073400         UNTIL WS-RSRC-IDX > 4.
073500 7000-WRITE-SECTION-5-EXIT.
073600     EXIT.
073700
073800 7010-TALLY-ONE-REJECT.
073900     PERFORM 7020-CHECK-ONE-SOURCE
074000             THRU 7020-CHECK-ONE-SOURCE-EXIT
074100         VARYING WS-RSRC-SCAN-IDX FROM 1 BY 1
074200         UNTIL WS-RSRC-SCAN-IDX > 4.
074300     PERFORM 1050-READ-REJECTS THRU 1050-READ-REJECTS-EXIT.
074400 7010-TALLY-ONE-REJECT-EXIT.
074500     EXIT.
074600
074700 7020-CHECK-ONE-SOURCE.
074800     IF REJ-SOURCE = WS-RSRC-CODE (WS-RSRC-SCAN-IDX)
074900         ADD 1 TO WS-RSRC-COUNT (WS-RSRC-SCAN-IDX).
075000 7020-CHECK-ONE-SOURCE-EXIT.
075100     EXIT.
075200
075300 7090-WRITE-SECTION-5-LINE.
075400     MOVE SPACES TO RPT-SEC5-DETAIL-LINE.
075500     MOVE WS-RSRC-CODE  (WS-RSRC-IDX) TO S5D-SOURCE.
075600     MOVE WS-RSRC-COUNT (WS-RSRC-IDX) TO S5D-COUNT.
075700     MOVE RPT-SEC5-DETAIL-LINE TO REPORT-LINE.
075800     WRITE REPORT-LINE.
075900 7090-WRITE-SECTION-5-LINE-EXIT.
076000     EXIT.
