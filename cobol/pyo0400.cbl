000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PYO0400.
000300 AUTHOR.        T A KOWALSKI.
000400 INSTALLATION.  CHAMA BATCH SERVICES.
000500 DATE-WRITTEN.  12/09/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*---------------------------------------------------------------
000900* PYO0400  -  CONTRIBUTION TOTALS AND PAYOUT CALCULATOR.
001000*
001100* FOR EVERY CHAMA ON FILE THAT HAS RULES ON FILE, SUMS THE POSTED
001200* CONTRIBUTIONS FOR THE CURRENT CYCLE AND DETERMINES WHO IS DUE
001300* THE MERRY-GO-ROUND PAYOUT - THE CHAMA'S CONFIGURED CURRENT
001400* PAYOUT MEMBER IF ONE IS SET, OTHERWISE THE LOWEST-NUMBERED
001500* MEMBER OF THE CHAMA.  PRINTS ONE PAYOUT LINE PER CHAMA.  THIS
001600* IS THE FOURTH STEP IN THE NIGHTLY CHAIN, RUN AFTER THE
001700* OWED-AMOUNT STEP AND BEFORE THE LOAN APPLICATION STEP.
001800*---------------------------------------------------------------
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 1987-12-09  TAK  CHAM-0011  ORIGINAL PROGRAM.
002200* 1988-04-20  WPH  CHAM-0037  ADDED THE WEEKLY CYCLE-KEY BUILD -
002300*                             SAME DAY-OF-YEAR-DIVIDED-BY-7 LOGIC
002400*                             ADDED TO OWD0300 UNDER CHAM-0036.
002500* 1988-06-02  WPH  CHAM-0041  A CHAMA WITH RULES BUT NO MEMBERS
002600*                             ON FILE NOW PRINTS NO PAYOUT LINE
002700*                             RATHER THAN ABENDING ON THE
002800*                             LOWEST-MEMBER SCAN.
002900* 1991-09-12  DLK  CHAM-0058  CORRECTED LEAP-YEAR TEST IN THE
003000*                             WEEKLY CYCLE-KEY BUILD - CENTURY
003100*                             YEARS NOT DIVISIBLE BY 400 WERE
003200*                             BEING TREATED AS LEAP YEARS.  SAME
003300*                             FIX AS CTB0200 AND OWD0300
003400*                             CHAM-0058.
003500* 1998-11-02  DLK  CHAM-0079  Y2K REVIEW.  ACCEPT FROM DATE STILL
003600*                             RETURNS A 2-DIGIT YEAR - ADDED A
003700*                             CENTURY WINDOW (00-49 = 20XX, 50-99
003800*                             = 19XX) WHEN BUILDING WS-RUN-DATE.
003900* 1999-02-08  DLK  CHAM-0082  Y2K FOLLOW-UP - VERIFIED THE WEEKLY
004000*                             DAY-OF-YEAR CALCULATION HANDLES
004100*                             THE YEAR 2000 LEAP DAY CORRECTLY.
004200* 2001-06-14  TAK  CHAM-0091  INCREASED CHAMA AND CHAMA RULES
004300*                             TABLES FROM 200/500 TO 2000/500
004400*                             ROWS - SAME RESIZE FAMILY AS
004500*                             CTB0200 AND OWD0300 CHAM-0090.
004600*---------------------------------------------------------------
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CONSOLE IS CRT
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CHAMA-FILE       ASSIGN TO CHAMMST
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT CHARULE-FILE     ASSIGN TO CHARULE
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT MEMBMST-FILE     ASSIGN TO MEMBMST
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT CONTRIB-PST-FILE ASSIGN TO CONTRIBP
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT REPORT-FILE      ASSIGN TO REPORT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CHAMA-FILE.
007000     COPY '/users/devel/chammst.dd.cbl'.
007100
007200 FD  CHARULE-FILE.
007300     COPY '/users/devel/charule.dd.cbl' REPLACING ==PFX== BY
007400         ==CHARULE==.
007500
007600 FD  MEMBMST-FILE.
007700     COPY '/users/devel/membmst.dd.cbl'.
007800
007900 FD  CONTRIB-PST-FILE.
008000     COPY '/users/devel/cpstrec.dd.cbl'.
008100
008200 FD  REPORT-FILE.
008300 01  REPORT-LINE                  PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600 01  WS-SWITCHES.
008700     05  WS-CHAMA-EOF-SW           PIC X(1)  VALUE 'N'.
008800         88  CHAMA-EOF                 VALUE 'Y'.
008900     05  WS-CHARULE-EOF-SW         PIC X(1)  VALUE 'N'.
009000         88  CHARULE-EOF               VALUE 'Y'.
009100     05  WS-MEMBMST-EOF-SW         PIC X(1)  VALUE 'N'.
009200         88  MEMBMST-EOF               VALUE 'Y'.
009300     05  WS-CPST-EOF-SW            PIC X(1)  VALUE 'N'.
009400         88  CPST-EOF                  VALUE 'Y'.
009500     05  WS-RULES-FOUND-SW         PIC X(1)  VALUE 'N'.
009600         88  RULES-WERE-FOUND          VALUE 'Y'.
009700     05  WS-PAYOUT-FOUND-SW        PIC X(1)  VALUE 'N'.
009800         88  PAYOUT-MEMBER-FOUND        VALUE 'Y'.
009900     05  FILLER                    PIC X(1)  VALUE SPACES.
010000
010100 01  WS-COUNTERS.
010200     05  WS-CHR-COUNT              PIC S9(4) COMP VALUE ZERO.
010300     05  WS-MBR-COUNT              PIC S9(4) COMP VALUE ZERO.
010400     05  WS-PST-COUNT              PIC S9(4) COMP VALUE ZERO.
010500     05  WS-PST-SCAN-IDX           PIC S9(4) COMP VALUE ZERO.
010600     05  WS-MBR-SCAN-IDX           PIC S9(4) COMP VALUE ZERO.
010700     05  WS-CHAMA-CTR              PIC S9(7) COMP VALUE ZERO.
010800     05  WS-LINE-CTR               PIC S9(4) COMP VALUE ZERO.
010900     05  WS-PAGE-CTR               PIC S9(4) COMP VALUE ZERO.
011000     05  WS-DOY-IDX                PIC S9(4) COMP VALUE ZERO.
011100     05  FILLER                    PIC X(1)  VALUE SPACES.
011200
011300*---------------------------------------------------------------
011400* 2001-06-14 TAK CHAM-0091 - IN-MEMORY CHAMA RULES TABLE, LOADED
011500* FROM CHARULE, ASCENDING BY CHAMA ID FOR SEARCH ALL.
011600*---------------------------------------------------------------
011700 01  CHR-TABLE.
011800     05  CHR-ROW OCCURS 500 TIMES
011900             ASCENDING KEY IS CHR-TAB-CHAMA-ID
012000             INDEXED BY CHR-IDX.
012100         10  CHR-TAB-CHAMA-ID          PIC 9(6).
012200         10  CHR-TAB-CONTRIB-AMOUNT    PIC S9(7)V99.
012300         10  CHR-TAB-CYCLE-TYPE        PIC X(1).
012400         10  CHR-TAB-CUR-PAYOUT-MBR    PIC 9(6).
012500     05  FILLER                        PIC X(4)  VALUE SPACES.
012600
012700*---------------------------------------------------------------
012800* MEMBERSHIP TABLE - LOADED WHOLE FROM MEMBMST, ALREADY ASCENDING
012900* BY MEMBER-ID.  SCANNED LINEARLY IN MEMBER-ID ORDER TO FIND THE
013000* LOWEST-NUMBERED MEMBER OF A GIVEN CHAMA WHEN NO PAYOUT MEMBER IS
013100* CONFIGURED - THE FIRST MATCH IN THE SCAN IS THE LOWEST ID.
013200*---------------------------------------------------------------
013300 01  MBR-TABLE.
013400     05  MBR-ROW OCCURS 5000 TIMES INDEXED BY MBR-IDX.
013500         10  MBR-TAB-MEMBER-ID         PIC 9(6).
013600         10  MBR-TAB-CHAMA-ID          PIC 9(6).
013700     05  FILLER                        PIC X(4)  VALUE SPACES.
013800
013900*---------------------------------------------------------------
014000* POSTED-CONTRIBUTION TABLE - LOADED WHOLE FROM CONTRIB-PST-FILE
014100* (CTB0200'S OUTPUT, EARLIER IN THE SAME RUN).  SCANNED LINEARLY
014200* SINCE THE FILE IS NOT KEYED.
014300*---------------------------------------------------------------
014400 01  PST-TABLE.
014500     05  PST-ROW OCCURS 5000 TIMES INDEXED BY PST-IDX.
014600         10  PST-MEMBER-ID             PIC 9(6).
014700         10  PST-CHAMA-ID              PIC 9(6).
014800         10  PST-CYCLE                 PIC X(7).
014900         10  PST-AMOUNT                PIC S9(7)V99.
015000     05  FILLER                        PIC X(4)  VALUE SPACES.
015100
015200*---------------------------------------------------------------
015300* RUN DATE WORK AREA.
015400*---------------------------------------------------------------
015500 01  WS-DATE-WORK.
015600     05  WS-SYS-DATE-6             PIC 9(6).
015700     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
015800         10  WS-SYS-YY             PIC 9(2).
015900         10  WS-SYS-MM             PIC 9(2).
016000         10  WS-SYS-DD             PIC 9(2).
016100     05  WS-CENTURY                PIC 9(2).
016200     05  WS-RUN-DATE               PIC 9(8).
016300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016400         10  WS-RUN-YYYY           PIC 9(4).
016500         10  WS-RUN-MM             PIC 9(2).
016600         10  WS-RUN-DD             PIC 9(2).
016700     05  WS-RUN-DATE-PRT           PIC X(10).
016800     05  FILLER                    PIC X(1)  VALUE SPACES.
016900
017000*---------------------------------------------------------------
017100* CURRENT-CYCLE-KEY WORK AREA.  RE-DERIVED HERE RATHER THAN SHARED
017200* WITH OWD0300 - EACH NIGHTLY STEP IN THIS SHOP CARRIES ITS OWN
017300* COPY OF THE DATE ARITHMETIC IT NEEDS.
017400*---------------------------------------------------------------
017500 01  WS-CYCLE-WORK.
017600     05  WS-CUR-CYCLE              PIC X(7).
017700     05  WS-CUR-CYCLE-R REDEFINES WS-CUR-CYCLE.
017800         10  WS-CYC-TYPE           PIC X(1).
017900         10  WS-CYC-YYYY           PIC 9(4).
018000         10  WS-CYC-WW             PIC 9(2).
018100     05  WS-WEEK-NO                PIC 9(2).
018200     05  WS-DOY-ACCUM              PIC 9(3).
018300     05  WS-DOY-REM                PIC 9(1).
018400     05  FILLER                    PIC X(1)  VALUE SPACES.
018500
018600*---------------------------------------------------------------
018700* LEAP-YEAR TABLE AND SWITCH, NEEDED ONLY TO GET FEBRUARY'S LENGTH
018800* RIGHT WHEN SUMMING DAYS-OF-YEAR FOR THE WEEKLY CYCLE KEY.
018900*---------------------------------------------------------------
019000 01  WS-CALENDAR-WORK.
019100     05  WS-REM-4                  PIC 9(2).
019200     05  WS-REM-100                PIC 9(2).
019300     05  WS-REM-400                PIC 9(3).
019400     05  WS-QUOT-WORK              PIC 9(6).
019500     05  WS-LEAP-SW                PIC X(1)  VALUE 'N'.
019600         88  YEAR-IS-LEAP              VALUE 'Y'.
019700     05  WS-DAYS-IN-MO-TAB.
019800         10  FILLER                PIC 9(2)  VALUE 31.
019900         10  FILLER                PIC 9(2)  VALUE 28.
020000         10  FILLER                PIC 9(2)  VALUE 31.
020100         10  FILLER                PIC 9(2)  VALUE 30.
020200         10  FILLER                PIC 9(2)  VALUE 31.
020300         10  FILLER                PIC 9(2)  VALUE 30.
020400         10  FILLER                PIC 9(2)  VALUE 31.
020500         10  FILLER                PIC 9(2)  VALUE 31.
020600         10  FILLER                PIC 9(2)  VALUE 30.
020700         10  FILLER                PIC 9(2)  VALUE 31.
020800         10  FILLER                PIC 9(2)  VALUE 30.
020900         10  FILLER                PIC 9(2)  VALUE 31.
021000     05  WS-DAYS-IN-MO-TAB-R REDEFINES WS-DAYS-IN-MO-TAB.
021100         10  WS-DAYS-IN-MO OCCURS 12 TIMES PIC 9(2).
021200     05  FILLER                    PIC X(1)  VALUE SPACES.
021300
021400*---------------------------------------------------------------
021500* CYCLE-TOTAL AND PAYOUT RESULT WORK AREA FOR THE CHAMA CURRENTLY
021600* BEING PROCESSED.
021700*---------------------------------------------------------------
021800 01  WS-PAYOUT-WORK.
021900     05  WS-CYCLE-TOTAL            PIC S9(7)V99     VALUE ZERO.
022000     05  WS-PAYOUT-MEMBER          PIC 9(6)         VALUE ZERO.
022100     05  FILLER                    PIC X(1)  VALUE SPACES.
022200
022300     COPY '/users/devel/rptline.dd.cbl'.
022400
022500 PROCEDURE DIVISION.
022600
022700 0000-MAIN-LINE.
022800     OPEN INPUT  CHAMA-FILE
022900                 CHARULE-FILE
023000                 MEMBMST-FILE
023100                 CONTRIB-PST-FILE
023200     OPEN EXTEND REPORT-FILE.
023300     PERFORM 0050-GET-RUN-DATE THRU 0050-GET-RUN-DATE-EXIT.
023400     PERFORM 4100-LOAD-TABLES THRU 4100-LOAD-TABLES-EXIT.
023500     PERFORM 2000-WRITE-PAGE-HEADING
023600         THRU 2000-WRITE-PAGE-HEADING-EXIT.
023700     PERFORM 1010-READ-CHAMA THRU 1010-READ-CHAMA-EXIT.
023800     PERFORM 4150-PROCESS-CHAMAS
023900         THRU 4150-PROCESS-CHAMAS-EXIT
024000         UNTIL CHAMA-EOF.
024100     CLOSE CHAMA-FILE
024200           CHARULE-FILE
024300           MEMBMST-FILE
024400           CONTRIB-PST-FILE
024500           REPORT-FILE.
024600     DISPLAY 'PYO0400 - PAYOUT LINES WRITTEN    ' WS-CHAMA-CTR
024700         UPON CRT.
024800     STOP RUN.
024900
025000*---------------------------------------------------------------
025100* 0050  BUILD THE RUN DATE FROM THE SYSTEM CLOCK.  SEE THE
025200* 1998-11-02 Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY WINDOW IS
025300* NEEDED - ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR.
025400*---------------------------------------------------------------
025500 0050-GET-RUN-DATE.
025600     ACCEPT WS-SYS-DATE-6 FROM DATE.
025700     IF WS-SYS-YY < 50
025800         MOVE 20 TO WS-CENTURY
025900     ELSE
026000         MOVE 19 TO WS-CENTURY.
026100     COMPUTE WS-RUN-YYYY = WS-CENTURY * 100 + WS-SYS-YY
026200     MOVE WS-SYS-MM TO WS-RUN-MM
026300     MOVE WS-SYS-DD TO WS-RUN-DD
026400     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YYYY
026500         DELIMITED BY SIZE INTO WS-RUN-DATE-PRT.
026600 0050-GET-RUN-DATE-EXIT.
026700     EXIT.
026800
026900 1010-READ-CHAMA.
027000     READ CHAMA-FILE AT END MOVE 'Y' TO WS-CHAMA-EOF-SW.
027100 1010-READ-CHAMA-EXIT.
027200     EXIT.
027300
027400 1020-READ-CHARULE.
027500     READ CHARULE-FILE AT END MOVE 'Y' TO WS-CHARULE-EOF-SW.
027600 1020-READ-CHARULE-EXIT.
027700     EXIT.
027800
027900 1030-READ-MEMBMST.
028000     READ MEMBMST-FILE AT END MOVE 'Y' TO WS-MEMBMST-EOF-SW.
028100 1030-READ-MEMBMST-EXIT.
028200     EXIT.
028300
028400 1040-READ-CPST.
028500     READ CONTRIB-PST-FILE AT END MOVE 'Y' TO WS-CPST-EOF-SW.
028600 1040-READ-CPST-EXIT.
028700     EXIT.
028800
028900*---------------------------------------------------------------
029000* 4100  LOAD THE CHAMA RULES, MEMBERSHIP AND POSTED-CONTRIBUTION
029100* TABLES USED TO SUM EACH CHAMA'S CYCLE TOTAL AND PICK ITS PAYOUT
029200* MEMBER.
029300*---------------------------------------------------------------
029400 4100-LOAD-TABLES.
029500     PERFORM 1020-READ-CHARULE THRU 1020-READ-CHARULE-EXIT.
029600     PERFORM 4110-LOAD-RULES-ROW THRU 4110-LOAD-RULES-ROW-EXIT
029700         UNTIL CHARULE-EOF.
029800     PERFORM 1030-READ-MEMBMST THRU 1030-READ-MEMBMST-EXIT.
029900     PERFORM 4120-LOAD-MEMBER-ROW THRU 4120-LOAD-MEMBER-ROW-EXIT
030000         UNTIL MEMBMST-EOF.
030100     PERFORM 1040-READ-CPST THRU 1040-READ-CPST-EXIT.
030200     PERFORM 4130-LOAD-POSTED-ROW THRU 4130-LOAD-POSTED-ROW-EXIT
030300         UNTIL CPST-EOF.
030400 4100-LOAD-TABLES-EXIT.
030500     EXIT.
030600
030700 4110-LOAD-RULES-ROW.
030800     ADD 1 TO WS-CHR-COUNT
030900     MOVE CHARULE-CHAMA-ID         TO
031000         CHR-TAB-CHAMA-ID         (WS-CHR-COUNT)
031100     MOVE CHARULE-CONTRIB-AMOUNT   TO
031200         CHR-TAB-CONTRIB-AMOUNT   (WS-CHR-COUNT)
031300     MOVE CHARULE-CYCLE-TYPE       TO
031400         CHR-TAB-CYCLE-TYPE       (WS-CHR-COUNT)
031500     MOVE CHARULE-CUR-PAYOUT-MEMBER TO
031600         CHR-TAB-CUR-PAYOUT-MBR   (WS-CHR-COUNT)
031700     PERFORM 1020-READ-CHARULE THRU 1020-READ-CHARULE-EXIT.
031800 4110-LOAD-RULES-ROW-EXIT.
031900     EXIT.
032000
032100 4120-LOAD-MEMBER-ROW.
032200     ADD 1 TO WS-MBR-COUNT
032300     MOVE MBR-MEMBER-ID  TO MBR-TAB-MEMBER-ID (WS-MBR-COUNT)
032400     MOVE MBR-CHAMA-ID   TO MBR-TAB-CHAMA-ID  (WS-MBR-COUNT)
032500     PERFORM 1030-READ-MEMBMST THRU 1030-READ-MEMBMST-EXIT.
032600 4120-LOAD-MEMBER-ROW-EXIT.
032700     EXIT.
032800
032900 4130-LOAD-POSTED-ROW.
033000     ADD 1 TO WS-PST-COUNT
033100     MOVE CPOST-MEMBER-ID TO PST-MEMBER-ID (WS-PST-COUNT)
033200     MOVE CPOST-CHAMA-ID  TO PST-CHAMA-ID  (WS-PST-COUNT)
033300     MOVE CPOST-CYCLE     TO PST-CYCLE     (WS-PST-COUNT)
033400     MOVE CPOST-AMOUNT    TO PST-AMOUNT    (WS-PST-COUNT)
033500     PERFORM 1040-READ-CPST THRU 1040-READ-CPST-EXIT.
033600 4130-LOAD-POSTED-ROW-EXIT.
033700     EXIT.
033800
033900*---------------------------------------------------------------
034000* 4150  PROCESS ONE CHAMA, THEN READ THE NEXT.  A CHAMA WITH NO
034100* RULES ON FILE IS SKIPPED - NO PAYOUT LINE IS PRINTED FOR IT.
034200*---------------------------------------------------------------
034300 4150-PROCESS-CHAMAS.
034400     MOVE 'N' TO WS-RULES-FOUND-SW.
034500     IF WS-CHR-COUNT = 0
034600         CONTINUE
034700     ELSE
034800         SEARCH ALL CHR-ROW
034900             AT END
035000                 CONTINUE
035100             WHEN CHR-TAB-CHAMA-ID (CHR-IDX) = CHM-CHAMA-ID
035200                 MOVE 'Y' TO WS-RULES-FOUND-SW.
035300     IF RULES-WERE-FOUND
035400         PERFORM 4180-CURRENT-CYCLE-KEY
035500             THRU 4180-CURRENT-CYCLE-KEY-EXIT
035600         PERFORM 4200-SUM-CYCLE-CONTRIBUTIONS
035700             THRU 4200-SUM-CYCLE-CONTRIBUTIONS-EXIT
035800         PERFORM 4300-DETERMINE-PAYOUT-MEMBER
035900             THRU 4300-DETERMINE-PAYOUT-MEMBER-EXIT
036000         IF PAYOUT-MEMBER-FOUND
036100             PERFORM 4900-WRITE-SECTION-3
036200                 THRU 4900-WRITE-SECTION-3-EXIT
036300             ADD 1 TO WS-CHAMA-CTR.
036400     PERFORM 1010-READ-CHAMA THRU 1010-READ-CHAMA-EXIT.
036500 4150-PROCESS-CHAMAS-EXIT.
036600     EXIT.
036700
036800*---------------------------------------------------------------
036900* 4180  BUILD THE CURRENT CYCLE KEY FROM THE RUN DATE AND THE
037000* CHAMA'S CYCLE TYPE - "M"+YYYYMM FOR MONTHLY, "W"+YYYY+WW FOR
037100* WEEKLY (WW = DAY-OF-YEAR DIVIDED BY 7, INTEGER, PLUS ONE).  SAME
037200* RULE AS OWD0300 CHAM-0036.
037300*---------------------------------------------------------------
037400 4180-CURRENT-CYCLE-KEY.
037500     MOVE SPACES TO WS-CUR-CYCLE.
037600     IF CHR-TAB-CYCLE-TYPE (CHR-IDX) = 'M'
037700         MOVE 'M' TO WS-CYC-TYPE
037800         MOVE WS-RUN-YYYY TO WS-CYC-YYYY
037900         MOVE WS-RUN-MM TO WS-CYC-WW
038000     ELSE
038100         PERFORM 4190-COMPUTE-WEEK-NUMBER
038200             THRU 4190-COMPUTE-WEEK-NUMBER-EXIT
038300         MOVE 'W' TO WS-CYC-TYPE
038400         MOVE WS-RUN-YYYY TO WS-CYC-YYYY
038500         MOVE WS-WEEK-NO TO WS-CYC-WW.
038600 4180-CURRENT-CYCLE-KEY-EXIT.
038700     EXIT.
038800
038900 4190-COMPUTE-WEEK-NUMBER.
039000     MOVE 'N' TO WS-LEAP-SW.
039100     DIVIDE WS-RUN-YYYY BY 4 GIVING WS-QUOT-WORK
039200         REMAINDER WS-REM-4.
039300     DIVIDE WS-RUN-YYYY BY 100 GIVING WS-QUOT-WORK
039400         REMAINDER WS-REM-100.
039500     DIVIDE WS-RUN-YYYY BY 400 GIVING WS-QUOT-WORK
039600         REMAINDER WS-REM-400.
039700     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
039800         MOVE 'Y' TO WS-LEAP-SW.
039900     IF YEAR-IS-LEAP
040000         MOVE 29 TO WS-DAYS-IN-MO (2)
040100     ELSE
040200         MOVE 28 TO WS-DAYS-IN-MO (2).
040300     MOVE ZERO TO WS-DOY-ACCUM.
040400     PERFORM 4195-SUM-ONE-MONTH THRU 4195-SUM-ONE-MONTH-EXIT
040500         VARYING WS-DOY-IDX FROM 1 BY 1
040600         UNTIL WS-DOY-IDX >= WS-RUN-MM.
040700     ADD WS-RUN-DD TO WS-DOY-ACCUM.
040800     DIVIDE WS-DOY-ACCUM BY 7 GIVING WS-WEEK-NO
040900         REMAINDER WS-DOY-REM.
041000     ADD 1 TO WS-WEEK-NO.
041100 4190-COMPUTE-WEEK-NUMBER-EXIT.
041200     EXIT.
041300
041400 4195-SUM-ONE-MONTH.
041500     ADD WS-DAYS-IN-MO (WS-DOY-IDX) TO WS-DOY-ACCUM.
041600 4195-SUM-ONE-MONTH-EXIT.
041700     EXIT.
041800
041900*---------------------------------------------------------------
042000* 4200  SUM THE POSTED-CONTRIBUTION TABLE FOR THIS CHAMA'S CURRENT
042100* CYCLE.  NOT A SEARCH ALL BECAUSE THE TABLE IS NOT KEY-ORDERED.
042200*---------------------------------------------------------------
042300 4200-SUM-CYCLE-CONTRIBUTIONS.
042400     MOVE ZERO TO WS-CYCLE-TOTAL.
042500     PERFORM 4210-SUM-ONE-PST-ROW THRU
042600             4210-SUM-ONE-PST-ROW-EXIT
042700         VARYING WS-PST-SCAN-IDX FROM 1 BY 1
042800         UNTIL WS-PST-SCAN-IDX > WS-PST-COUNT.
042900 4200-SUM-CYCLE-CONTRIBUTIONS-EXIT.
043000     EXIT.
043100
043200 4210-SUM-ONE-PST-ROW.
043300     IF PST-CHAMA-ID (WS-PST-SCAN-IDX) = CHM-CHAMA-ID
043400             AND PST-CYCLE (WS-PST-SCAN-IDX) = WS-CUR-CYCLE
043500         ADD PST-AMOUNT (WS-PST-SCAN-IDX) TO WS-CYCLE-TOTAL.
043600 4210-SUM-ONE-PST-ROW-EXIT.
043700     EXIT.
043800
043900*---------------------------------------------------------------
044000* 4300  DETERMINE THE PAYOUT MEMBER - THE CHAMA'S CONFIGURED
044100* CURRENT PAYOUT MEMBER IF ONE IS SET, OTHERWISE THE LOWEST-
044200* NUMBERED MEMBER OF THE CHAMA.  SEE THE 1988-06-02 CHANGE-LOG
044300* ENTRY - A CHAMA WITH NO MEMBERS ON FILE YIELDS NO PAYOUT MEMBER.
044400*---------------------------------------------------------------
044500 4300-DETERMINE-PAYOUT-MEMBER.
044600     MOVE 'N' TO WS-PAYOUT-FOUND-SW.
044700     IF CHR-TAB-CUR-PAYOUT-MBR (CHR-IDX) NOT = ZERO
044800         MOVE CHR-TAB-CUR-PAYOUT-MBR (CHR-IDX) TO WS-PAYOUT-MEMBER
044900         MOVE 'Y' TO WS-PAYOUT-FOUND-SW
045000     ELSE
045100         PERFORM 4310-FIND-LOWEST-MEMBER
045200             THRU 4310-FIND-LOWEST-MEMBER-EXIT.
045300 4300-DETERMINE-PAYOUT-MEMBER-EXIT.
045400     EXIT.
045500
045600 4310-FIND-LOWEST-MEMBER.
045700     PERFORM 4320-CHECK-ONE-MBR-ROW THRU
045800             4320-CHECK-ONE-MBR-ROW-EXIT
045900         VARYING WS-MBR-SCAN-IDX FROM 1 BY 1
046000         UNTIL WS-MBR-SCAN-IDX > WS-MBR-COUNT
046100             OR PAYOUT-MEMBER-FOUND.
046200 4310-FIND-LOWEST-MEMBER-EXIT.
046300     EXIT.
046400
046500 4320-CHECK-ONE-MBR-ROW.
046600     IF MBR-TAB-CHAMA-ID (WS-MBR-SCAN-IDX) = CHM-CHAMA-ID
046700         MOVE MBR-TAB-MEMBER-ID (WS-MBR-SCAN-IDX) TO
046800             WS-PAYOUT-MEMBER
046900         MOVE 'Y' TO WS-PAYOUT-FOUND-SW.
047000 4320-CHECK-ONE-MBR-ROW-EXIT.
047100     EXIT.
047200
047300*---------------------------------------------------------------
047400* 2000  PAGE HEADING FOR THE REPORT.
047500*---------------------------------------------------------------
047600 2000-WRITE-PAGE-HEADING.
047700     ADD 1 TO WS-PAGE-CTR.
047800     MOVE SPACES TO RPT-HEADING-LINE.
047900     MOVE 'PYO0400' TO RH-PROGRAM-NAME.
048000     MOVE 'CONTRIBUTION TOTALS AND PAYOUT REGISTER' TO RH-TITLE.
048100     MOVE WS-RUN-DATE-PRT TO RH-RUN-DATE.
048200     MOVE WS-PAGE-CTR TO RH-PAGE-NO.
048300     MOVE RPT-HEADING-LINE TO REPORT-LINE.
048400     WRITE REPORT-LINE.
048500     MOVE SPACES TO RPT-SEC3-HDR-LINE.
048600     MOVE 'SECTION 3 - CYCLE PAYOUTS' TO S3H-TEXT.
048700     MOVE RPT-SEC3-HDR-LINE TO REPORT-LINE.
048800     WRITE REPORT-LINE.
048900 2000-WRITE-PAGE-HEADING-EXIT.
049000     EXIT.
049100
049200 4900-WRITE-SECTION-3.
049300     MOVE SPACES TO RPT-SEC3-DETAIL-LINE.
049400     MOVE CHM-CHAMA-ID     TO S3D-CHAMA-ID.
049500     MOVE WS-CUR-CYCLE     TO S3D-CYCLE.
049600     MOVE WS-PAYOUT-MEMBER TO S3D-MEMBER-ID.
049700     MOVE WS-CYCLE-TOTAL   TO S3D-AMOUNT.
049800     MOVE RPT-SEC3-DETAIL-LINE TO REPORT-LINE.
049900     WRITE REPORT-LINE.
050000 4900-WRITE-SECTION-3-EXIT.
050100     EXIT.
