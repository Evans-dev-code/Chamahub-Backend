000100*---------------------------------------------------------------
000200* LOANMST.DD.CBL
000300* LOAN MASTER RECORD  -  ONE ROW PER LOAN APPLICATION, WHETHER
000400* STILL PENDING, APPROVED OR REJECTED.  SHARED LAYOUT FOR:
000500*    - LOANMSTI / LOANMSTO  (OLD/NEW LOAN-MASTER GENERATION)
000600*    - LOANAPPL             (NEW-APPLICATION TRANSACTION STREAM,
000700*                            DERIVED FIELDS ARRIVE BLANK/ZERO)
000800* ==PFX== IS REPLACED PER FD THE WAY CHARULE.DD.CBL IS.
000900*---------------------------------------------------------------
001000* 1987-11-18  RDJ  CHAM-0004  ORIGINAL LAYOUT.
001100* 1988-03-03  TAK  CHAM-0029  ADDED LOAN-STATUS 88-LEVELS FOR THE
001200*                             PAYMENT STEP'S APPROVED-ONLY EDIT.
001300*---------------------------------------------------------------
001400 01  ==PFX==-LOAN-REC.
001500     05  ==PFX==-LOAN-ID           PIC 9(8).
001600     05  ==PFX==-MEMBER-ID         PIC 9(6).
001700     05  ==PFX==-FULL-NAME         PIC X(25).
001800     05  ==PFX==-EMAIL             PIC X(30).
001900     05  ==PFX==-EMAIL-R REDEFINES ==PFX==-EMAIL.
002000         10  ==PFX==-EMAIL-TEXT    PIC X(28).
002100         10  FILLER                PIC X(2).
002200     05  ==PFX==-PHONE             PIC X(15).
002300     05  ==PFX==-AMOUNT            PIC S9(9)V99.
002400     05  ==PFX==-DURATION          PIC 9(3).
002500     05  ==PFX==-PURPOSE           PIC X(30).
002600     05  ==PFX==-PURPOSE-R REDEFINES ==PFX==-PURPOSE.
002700         10  ==PFX==-PURPOSE-TEXT  PIC X(28).
002800         10  FILLER                PIC X(2).
002900     05  ==PFX==-LOAN-TYPE         PIC X(10).
003000     05  ==PFX==-SALARY            PIC S9(9)V99.
003100     05  ==PFX==-INTEREST-RATE     PIC S9(2)V99.
003200     05  ==PFX==-TOTAL-REPAY       PIC S9(9)V99.
003300     05  ==PFX==-LOAN-STATUS       PIC X(8).
003400         88  ==PFX==-STATUS-PENDING   VALUE 'PENDING '.
003500         88  ==PFX==-STATUS-APPROVED  VALUE 'APPROVED'.
003600         88  ==PFX==-STATUS-REJECTED  VALUE 'REJECTED'.
003700     05  ==PFX==-APPL-DATE         PIC 9(8).
003800     05  ==PFX==-APPL-DATE-R REDEFINES ==PFX==-APPL-DATE.
003900         10  ==PFX==-APPL-DATE-YYYY PIC 9(4).
004000         10  ==PFX==-APPL-DATE-MM   PIC 9(2).
004100         10  ==PFX==-APPL-DATE-DD   PIC 9(2).
