000100*---------------------------------------------------------------
000200* CPSTREC.DD.CBL
000300* CONTRIBUTION POSTED RECORD  -  OUTPUT OF CTB0200.  CARRIES THE
000400* ORIGINAL TRANSACTION FIELDS PLUS THE ON-TIME/LATE CLASSIFICATION
000500* AND PENALTY APPLIED.  ALSO RELOADED BY OWD0300 AND PYO0400 TO
000600* TEST FOR AN EXISTING POSTING AND TO SUM CYCLE TOTALS.
000700*---------------------------------------------------------------
000800* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT.
000900*---------------------------------------------------------------
001000 01  CONTRIBUTION-POSTED-REC.
001100     05  CPOST-MEMBER-ID           PIC 9(6).
001200     05  CPOST-CHAMA-ID            PIC 9(6).
001300     05  CPOST-AMOUNT              PIC S9(7)V99.
001400     05  CPOST-DATE-PAID           PIC 9(8).
001500     05  CPOST-DATE-PAID-R REDEFINES CPOST-DATE-PAID.
001600         10  CPOST-DATE-PAID-YYYY  PIC 9(4).
001700         10  CPOST-DATE-PAID-MM    PIC 9(2).
001800         10  CPOST-DATE-PAID-DD    PIC 9(2).
001900     05  CPOST-CYCLE               PIC X(7).
002000     05  CPOST-NOTES               PIC X(30).
002100     05  CPOST-NOTES-R REDEFINES CPOST-NOTES.
002200         10  CPOST-NOTES-TEXT      PIC X(28).
002300         10  FILLER                PIC X(2).
002400     05  CPOST-STATUS              PIC X(8).
002500         88  CPOST-ON-TIME             VALUE 'ON-TIME '.
002600         88  CPOST-LATE                VALUE 'LATE    '.
002700     05  CPOST-PENALTY             PIC S9(5)V99.
