000100*---------------------------------------------------------------
000200* CHARULE.DD.CBL
000300* CHAMA RULES RECORD  -  AT MOST ONE ROW PER CHAMA.  CARRIES THE
000400* CONTRIBUTION AMOUNT/PENALTY/CYCLE RULES AND THE MERRY-GO-ROUND
000500* PAYOUT ORDER.  SHARED LAYOUT FOR:
000600*    - CHARULI / CHARULO  (OLD/NEW CHAMA-RULES MASTER GENERATION)
000700*    - RULUPDT            (RULES MAINTENANCE TRANSACTION STREAM)
000800* THE ==PFX== REPLACING TAG LETS EACH FD GIVE ITS 01-LEVEL A
000900* DISTINCT NAME WHILE SHARING ONE FIELD LAYOUT, THE WAY
001000* MULTI-GENERATION MASTER FILES ARE KEPT IN STEP IN THIS SHOP.
001100*---------------------------------------------------------------
001200* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT.
001300* 1988-02-10  TAK  CHAM-0022  WIDENED PAYOUT ORDER LIST TO 60
001400*                             BYTES TO HOLD A TEN-MEMBER CHAMA.
001500*---------------------------------------------------------------
001600 01  ==PFX==-RULES-REC.
001700     05  ==PFX==-CHAMA-ID         PIC 9(6).
001800     05  ==PFX==-CONTRIB-AMOUNT   PIC S9(7)V99.
001900     05  ==PFX==-PENALTY-LATE     PIC S9(5)V99.
002000     05  ==PFX==-CYCLE-TYPE       PIC X(1).
002100         88  ==PFX==-CYCLE-MONTHLY    VALUE 'M'.
002200         88  ==PFX==-CYCLE-WEEKLY     VALUE 'W'.
002300     05  ==PFX==-DAY-OF-CYCLE     PIC 9(2).
002400     05  ==PFX==-GRACE-DAYS       PIC 9(3).
002500     05  ==PFX==-PAYOUT-ORDER     PIC X(60).
002600     05  ==PFX==-PAYOUT-ORDER-R REDEFINES ==PFX==-PAYOUT-ORDER.
002700         10  ==PFX==-PAYOUT-ORDER-TEXT PIC X(58).
002800         10  FILLER                    PIC X(2).
002900     05  ==PFX==-CUR-PAYOUT-MEMBER PIC 9(6).
