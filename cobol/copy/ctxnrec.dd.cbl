000100*---------------------------------------------------------------
000200* CTXNREC.DD.CBL
000300* CONTRIBUTION TRANSACTION  -  UNSORTED INPUT STREAM OF MEMBER
000400* CONTRIBUTIONS TO BE EDITED AND POSTED BY CTB0200.
000500*---------------------------------------------------------------
000600* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT.
000700*---------------------------------------------------------------
000800 01  CONTRIBUTION-TXN-REC.
000900     05  CTXN-MEMBER-ID            PIC 9(6).
001000     05  CTXN-CHAMA-ID             PIC 9(6).
001100     05  CTXN-AMOUNT               PIC S9(7)V99.
001200     05  CTXN-DATE-PAID            PIC 9(8).
001300     05  CTXN-DATE-PAID-R REDEFINES CTXN-DATE-PAID.
001400         10  CTXN-DATE-PAID-YYYY   PIC 9(4).
001500         10  CTXN-DATE-PAID-MM     PIC 9(2).
001600         10  CTXN-DATE-PAID-DD     PIC 9(2).
001700     05  CTXN-CYCLE                PIC X(7).
001800     05  CTXN-CYCLE-R REDEFINES CTXN-CYCLE.
001900         10  CTXN-CYCLE-TYPE       PIC X(1).
002000         10  CTXN-CYCLE-YYYY       PIC 9(4).
002100         10  CTXN-CYCLE-WW         PIC 9(2).
002200     05  CTXN-NOTES                PIC X(30).
002300     05  CTXN-NOTES-R REDEFINES CTXN-NOTES.
002400         10  CTXN-NOTES-TEXT       PIC X(28).
002500         10  FILLER                PIC X(2).
