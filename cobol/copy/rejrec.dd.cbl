000100*---------------------------------------------------------------
000200* REJREC.DD.CBL
000300* REJECT RECORD  -  SHARED BY EVERY EDIT STEP (CONTRIBUTIONS,
000400* LOAN APPLICATIONS/STATUS UPDATES, LOAN PAYMENTS).  APPENDED TO
000500* THE SAME REJECTS FILE ACROSS THE WHOLE NIGHTLY CHAIN SO THE
000600* FINAL STEP CAN SUMMARIZE BY SOURCE FOR REPORT SECTION 5.
000700*---------------------------------------------------------------
000800* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT.
000850* 1987-12-15  WPH  CHAM-0092  ADDED LOAN APPLICATION/STATUS SOURCE
000860*                             CODES - LNA0500 NOW APPENDS HERE TOO.
000900*---------------------------------------------------------------
001000 01  REJECT-REC.
001100     05  REJ-SOURCE                PIC X(4).
001200         88  REJ-SOURCE-CONTRIB        VALUE 'CTXN'.
001210         88  REJ-SOURCE-LOANAPP        VALUE 'LAPP'.
001220         88  REJ-SOURCE-LOANSTU        VALUE 'LSTA'.
001300         88  REJ-SOURCE-LOANPAY        VALUE 'PTXN'.
001400     05  REJ-KEY                   PIC X(14).
001500     05  REJ-REASON                PIC X(40).
001600     05  REJ-REASON-R REDEFINES REJ-REASON.
001700         10  REJ-REASON-TEXT       PIC X(38).
001800         10  FILLER                PIC X(2).
