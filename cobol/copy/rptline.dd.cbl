000100*---------------------------------------------------------------
000200* RPTLINE.DD.CBL
000300* 132-COLUMN PRINT-STYLE REPORT LINE WORK AREAS, SHARED BY EVERY
000400* STEP THAT WRITES TO THE REPORT FILE.  COPIED INTO WORKING-
000500* STORAGE; EACH STEP BUILDS ONLY THE LINES ITS OWN SECTION NEEDS.
000600*---------------------------------------------------------------
000700* 1987-11-04  RDJ  CHAM-0001  ORIGINAL HEADING/SECTION 1 LINES.
000800* 1987-12-09  RDJ  CHAM-0009  ADDED SECTION 2/3 LINES FOR THE
000900*                             OWED-AMOUNT AND PAYOUT STEPS.
001000* 1988-01-30  TAK  CHAM-0019  ADDED SECTION 4/5 LINES FOR THE
001100*                             LOAN PAYMENT STEP AND REJECT RECAP.
001200*---------------------------------------------------------------
001300 01  RPT-HEADING-LINE.
001400     05  RH-PROGRAM-NAME           PIC X(10).
001500     05  FILLER                    PIC X(4)  VALUE SPACES.
001600     05  RH-TITLE                  PIC X(40).
001700     05  FILLER                    PIC X(10) VALUE SPACES.
001800     05  RH-LABEL-DATE             PIC X(9)  VALUE 'RUN DATE '.
001900     05  RH-RUN-DATE               PIC X(10).
002000     05  FILLER                    PIC X(10) VALUE SPACES.
002100     05  RH-LABEL-PAGE             PIC X(5)  VALUE 'PAGE '.
002200     05  RH-PAGE-NO                PIC ZZZ9.
002300     05  FILLER                    PIC X(26) VALUE SPACES.
002400
002500 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
002600
002700 01  RPT-SEC1-HDR-LINE.
002800     05  FILLER                    PIC X(5)  VALUE SPACES.
002900     05  S1H-TEXT                  PIC X(45).
003000     05  FILLER                    PIC X(81) VALUE SPACES.
003100
003200 01  RPT-SEC1-DETAIL-LINE.
003300     05  FILLER                    PIC X(2)  VALUE SPACES.
003400     05  S1D-MEMBER-ID             PIC Z(5)9.
003500     05  FILLER                    PIC X(2)  VALUE SPACES.
003600     05  S1D-CYCLE                 PIC X(9).
003700     05  FILLER                    PIC X(2)  VALUE SPACES.
003800     05  S1D-DATE-PAID             PIC X(10).
003900     05  FILLER                    PIC X(2)  VALUE SPACES.
004000     05  S1D-AMOUNT                PIC Z(6)9.99-.
004100     05  FILLER                    PIC X(2)  VALUE SPACES.
004200     05  S1D-STATUS                PIC X(10).
004300     05  FILLER                    PIC X(2)  VALUE SPACES.
004400     05  S1D-PENALTY               PIC Z(4)9.99-.
004500     05  FILLER                    PIC X(59) VALUE SPACES.
004600
004700 01  RPT-SEC1-TOTAL-LINE.
004800     05  FILLER                    PIC X(2)  VALUE SPACES.
004900     05  S1T-LABEL                 PIC X(20).
005000     05  S1T-COUNT                 PIC ZZZ,ZZ9.
005100     05  FILLER                    PIC X(2)  VALUE SPACES.
005200     05  S1T-AMOUNT                PIC Z(6)9.99-.
005300     05  FILLER                    PIC X(2)  VALUE SPACES.
005400     05  S1T-PENALTY               PIC Z(4)9.99-.
005500     05  FILLER                    PIC X(75) VALUE SPACES.
005600
005700 01  RPT-SEC2-HDR-LINE.
005800     05  FILLER                    PIC X(5)  VALUE SPACES.
005900     05  S2H-TEXT                  PIC X(45).
006000     05  FILLER                    PIC X(81) VALUE SPACES.
006100
006200 01  RPT-SEC2-DETAIL-LINE.
006300     05  FILLER                    PIC X(2)  VALUE SPACES.
006400     05  S2D-MEMBER-ID             PIC Z(5)9.
006500     05  FILLER                    PIC X(2)  VALUE SPACES.
006600     05  S2D-CHAMA-ID              PIC Z(5)9.
006700     05  FILLER                    PIC X(2)  VALUE SPACES.
006800     05  S2D-CYCLE                 PIC X(9).
006900     05  FILLER                    PIC X(2)  VALUE SPACES.
007000     05  S2D-EXPECTED              PIC Z(6)9.99-.
007100     05  FILLER                    PIC X(2)  VALUE SPACES.
007200     05  S2D-AMT-OWED              PIC Z(6)9.99-.
007300     05  FILLER                    PIC X(2)  VALUE SPACES.
007400     05  S2D-STATUS                PIC X(10).
007500     05  FILLER                    PIC X(2)  VALUE SPACES.
007600     05  S2D-DUE-DATE              PIC X(10).
007700     05  FILLER                    PIC X(48) VALUE SPACES.
007800
007900 01  RPT-SEC3-HDR-LINE.
008000     05  FILLER                    PIC X(5)  VALUE SPACES.
008100     05  S3H-TEXT                  PIC X(45).
008200     05  FILLER                    PIC X(81) VALUE SPACES.
008300
008400 01  RPT-SEC3-DETAIL-LINE.
008500     05  FILLER                    PIC X(2)  VALUE SPACES.
008600     05  S3D-CHAMA-ID              PIC Z(5)9.
008700     05  FILLER                    PIC X(2)  VALUE SPACES.
008800     05  S3D-CYCLE                 PIC X(9).
008900     05  FILLER                    PIC X(2)  VALUE SPACES.
009000     05  S3D-MEMBER-ID             PIC Z(5)9.
009100     05  FILLER                    PIC X(2)  VALUE SPACES.
009200     05  S3D-AMOUNT                PIC Z(6)9.99-.
009300     05  FILLER                    PIC X(88) VALUE SPACES.
009400
009500 01  RPT-SEC4-HDR-LINE.
009600     05  FILLER                    PIC X(5)  VALUE SPACES.
009700     05  S4H-TEXT                  PIC X(45).
009800     05  FILLER                    PIC X(81) VALUE SPACES.
009900
010000 01  RPT-SEC4-DETAIL-LINE.
010100     05  FILLER                    PIC X(2)  VALUE SPACES.
010200     05  S4D-LOAN-ID               PIC Z(7)9.
010300     05  FILLER                    PIC X(2)  VALUE SPACES.
010400     05  S4D-PAYER-USER-ID         PIC Z(5)9.
010500     05  FILLER                    PIC X(2)  VALUE SPACES.
010600     05  S4D-DATE                  PIC X(10).
010700     05  FILLER                    PIC X(2)  VALUE SPACES.
010800     05  S4D-AMOUNT                PIC Z(6)9.99-.
010900     05  FILLER                    PIC X(2)  VALUE SPACES.
011000     05  S4D-BALANCE               PIC Z(6)9.99-.
011100     05  FILLER                    PIC X(71) VALUE SPACES.
011200
011300 01  RPT-SEC4-TOTAL-LINE.
011400     05  FILLER                    PIC X(2)  VALUE SPACES.
011500     05  S4T-LABEL                 PIC X(20).
011600     05  S4T-AMOUNT                PIC Z(6)9.99-.
011700     05  FILLER                    PIC X(97) VALUE SPACES.
011800
011900 01  RPT-SEC5-HDR-LINE.
012000     05  FILLER                    PIC X(5)  VALUE SPACES.
012100     05  S5H-TEXT                  PIC X(45).
012200     05  FILLER                    PIC X(81) VALUE SPACES.
012300
012400 01  RPT-SEC5-DETAIL-LINE.
012500     05  FILLER                    PIC X(2)  VALUE SPACES.
012600     05  S5D-SOURCE                PIC X(10).
012700     05  FILLER                    PIC X(2)  VALUE SPACES.
012800     05  S5D-COUNT                 PIC ZZZ,ZZ9.
012900     05  FILLER                    PIC X(109) VALUE SPACES.
