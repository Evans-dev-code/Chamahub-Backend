000100*---------------------------------------------------------------
000200* PTXNREC.DD.CBL
000300* LOAN PAYMENT TRANSACTION  -  UNSORTED INPUT STREAM OF LOAN
000400* PAYMENTS TO BE EDITED AND POSTED BY LNP0600.
000500*---------------------------------------------------------------
000600* 1987-11-18  RDJ  CHAM-0004  ORIGINAL LAYOUT.
000700* 1988-04-07  TAK  CHAM-0033  ADDED TRAILING FILLER SO A SPLIT
000800*                             PAYMENT'S CHECK-DIGIT BYTE COULD
000900*                             BE ADDED WITHOUT RESHAPING THE FILE
001000*                             IF THE BANK EVER ASKS FOR ONE.
001100*---------------------------------------------------------------
001200 01  LOAN-PAYMENT-TXN-REC.
001300     05  PTXN-LOAN-ID              PIC 9(8).
001400     05  PTXN-PAYER-USER-ID        PIC 9(6).
001500     05  PTXN-CHAMA-ID             PIC 9(6).
001600     05  PTXN-AMOUNT               PIC S9(9)V99.
001700     05  PTXN-DATE                 PIC 9(8).
001800     05  PTXN-DATE-R REDEFINES PTXN-DATE.
001900         10  PTXN-DATE-YYYY        PIC 9(4).
002000         10  PTXN-DATE-MM          PIC 9(2).
002100         10  PTXN-DATE-DD          PIC 9(2).
002200     05  PTXN-ADMIN-FLAG           PIC X(1).
002300         88  PTXN-ENTERED-BY-ADMIN     VALUE 'Y'.
002400     05  FILLER                    PIC X(1).
