000100*---------------------------------------------------------------
000200* LOANSTC.DD.CBL
000300* LOAN STATUS UPDATE TRANSACTION  -  AN ADMIN'S DECISION ON A
000400* PENDING LOAN (APPROVE/REJECT).  NOT A MASTER RECORD; READ
000500* SEQUENTIALLY AGAINST THE LOAN MASTER TABLE BUILT BY LNA0500.
000600*---------------------------------------------------------------
000700* 1987-11-18  RDJ  CHAM-0004  ORIGINAL LAYOUT.
000800*---------------------------------------------------------------
000900 01  LOAN-STATUS-TXN-REC.
001000     05  LSTC-LOAN-ID              PIC 9(8).
001100     05  LSTC-NEW-STATUS           PIC X(8).
001150     05  LSTC-NEW-STATUS-R REDEFINES LSTC-NEW-STATUS.
001160         10  LSTC-NEW-STATUS-TEXT  PIC X(6).
001170         10  FILLER                PIC X(2).
001200     05  LSTC-ADMIN-USER-ID        PIC 9(6).
001300     05  LSTC-CHAMA-ID             PIC 9(6).
