000100*---------------------------------------------------------------
000200* CHAMMST.DD.CBL
000300* CHAMA MASTER RECORD  -  ONE ROW PER REGISTERED CHAMA (SAVINGS
000400* GROUP).  LINE SEQUENTIAL, SORTED ASCENDING BY CHAMA-ID.
000500* LOADED INTO THE CHAMA TABLE (CHM-TBL) BY EVERY NIGHTLY STEP
000600* THAT NEEDS TO RESOLVE A CHAMA-ID TO ITS NAME / CREATOR.
000700*---------------------------------------------------------------
000800* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT FOR NIGHTLY CHAMA
000900*                             BATCH CONVERSION FROM THE MEMBER
001000*                             PORTAL TABLES.
001100*---------------------------------------------------------------
001200 01  CHAMA-MASTER-REC.
001300     05  CHM-CHAMA-ID             PIC 9(6).
001400     05  CHM-CHAMA-NAME           PIC X(30).
001500     05  CHM-CHAMA-NAME-R REDEFINES CHM-CHAMA-NAME.
001600         10  CHM-CHAMA-NAME-TEXT  PIC X(28).
001700         10  FILLER               PIC X(2).
001800     05  CHM-CREATED-BY           PIC 9(6).
