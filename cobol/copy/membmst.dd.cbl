000100*---------------------------------------------------------------
000200* MEMBMST.DD.CBL
000300* MEMBERSHIP MASTER RECORD  -  ONE ROW PER USER/CHAMA MEMBERSHIP.
000400* A USER WITH MEMBERSHIPS IN THREE CHAMAS HAS THREE ROWS HERE.
000500* LINE SEQUENTIAL, SORTED ASCENDING BY MEMBER-ID.  LOADED INTO
000600* THE MEMBER TABLE (MBR-TBL) AND SEARCHED BOTH BY MEMBER-ID AND,
000700* VIA THE SECONDARY INDEX BUILT AT LOAD TIME, BY USER-ID/CHAMA-ID.
000800*---------------------------------------------------------------
000900* 1987-11-04  RDJ  CHAM-0001  ORIGINAL LAYOUT.
001000* 1988-01-22  TAK  CHAM-0017  ADDED MBR-ROLE 88-LEVELS SO THE
001100*                             LOAN STEPS CAN TEST ADMIN STATUS
001200*                             WITHOUT A LITERAL COMPARE.
001300*---------------------------------------------------------------
001400 01  MEMBER-MASTER-REC.
001500     05  MBR-MEMBER-ID            PIC 9(6).
001600     05  MBR-USER-ID              PIC 9(6).
001700     05  MBR-CHAMA-ID             PIC 9(6).
001800     05  MBR-ROLE                 PIC X(6).
001900         88  MBR-ROLE-IS-ADMIN        VALUE 'ADMIN '.
002000         88  MBR-ROLE-IS-MEMBER       VALUE 'MEMBER'.
002100     05  MBR-MEMBER-NAME          PIC X(25).
002200     05  MBR-MEMBER-NAME-R REDEFINES MBR-MEMBER-NAME.
002300         10  MBR-MEMBER-NAME-TEXT PIC X(23).
002400         10  FILLER               PIC X(2).
