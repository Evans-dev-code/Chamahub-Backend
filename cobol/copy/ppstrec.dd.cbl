000100*---------------------------------------------------------------
000200* PPSTREC.DD.CBL
000300* LOAN PAYMENT POSTED RECORD  -  OUTPUT OF LNP0600.  CARRIES THE
000400* TRANSACTION FIELDS (DATE RESOLVED TO THE RUN DATE WHEN ZERO)
000500* PLUS THE RUNNING TOTAL PAID AND REMAINING BALANCE.
000600*---------------------------------------------------------------
000700* 1987-11-18  RDJ  CHAM-0004  ORIGINAL LAYOUT.
000800*---------------------------------------------------------------
000900 01  LOAN-PAYMENT-POSTED-REC.
001000     05  PPOST-LOAN-ID             PIC 9(8).
001100     05  PPOST-PAYER-USER-ID       PIC 9(6).
001200     05  PPOST-CHAMA-ID            PIC 9(6).
001300     05  PPOST-AMOUNT              PIC S9(9)V99.
001400     05  PPOST-DATE                PIC 9(8).
001500     05  PPOST-ADMIN-FLAG          PIC X(1).
001600     05  PPOST-TOTAL-PAID          PIC S9(9)V99.
001700     05  PPOST-BALANCE             PIC S9(9)V99.
001800     05  FILLER                    PIC X(1).
