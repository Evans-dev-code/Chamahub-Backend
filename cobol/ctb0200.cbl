000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CTB0200.
000300 AUTHOR.        R D JENKINS.
000400 INSTALLATION.  CHAMA BATCH SERVICES.
000500 DATE-WRITTEN.  11/18/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*---------------------------------------------------------------
000900* CTB0200  -  CONTRIBUTION POSTING ENGINE.
001000*
001100* READS THE UNSORTED CONTRIBUTION TRANSACTION STREAM, EDITS EACH
001200* TXN AGAINST THE CHAMA/MEMBER/RULES MASTERS, CLASSIFIES EACH
001300* CONTRIBUTION ON-TIME OR LATE AGAINST THE CHAMA'S CYCLE DUE DATE
001400* AND GRACE PERIOD, POSTS GOOD RECORDS TO THE CONTRIBUTION-POSTED
001500* FILE AND BAD ONES TO THE SHARED REJECTS FILE, THEN PRINTS
001600* SECTION 1 OF THE NIGHTLY REPORT WITH A CONTROL BREAK ON CHAMA.
001700* THIS IS THE SECOND STEP IN THE NIGHTLY CHAIN, RUN AFTER THE
001800* RULES MAINTENANCE STEP AND BEFORE THE OWED-AMOUNT STEP.
001900*---------------------------------------------------------------
002000* CHANGE LOG
002100*---------------------------------------------------------------
002200* 1987-11-18  RDJ  CHAM-0002  ORIGINAL PROGRAM.  EDITS AND POSTS
002300*                             CONTRIBUTIONS, NO REPORT YET.
002400* 1987-12-01  RDJ  CHAM-0007  ADDED DUPLICATE-CONTRIBUTION CHECK
002500*                             AGAINST CONTRIBUTIONS ALREADY POSTED
002600*                             EARLIER IN THE SAME RUN.
002700* 1987-12-09  RDJ  CHAM-0009  ADDED SECTION 1 REPORT - DETAIL LINE
002800*                             PER POSTED CONTRIBUTION, CONTROL
002900*                             BREAK TOTAL PER CHAMA, GRAND TOTAL.
003000* 1988-01-15  TAK  CHAM-0014  FIXED DUE-DATE CALC TO CAP THE
003100*                             CONFIGURED DAY-OF-CYCLE AT 28 SO
003200*                             FEBRUARY CHAMAS DO NOT BLOW UP.
003300* 1988-02-10  TAK  CHAM-0022  WIDENED PAYOUT-ORDER-CARRYING RULES
003400*                             LAYOUT (SEE CHARULE.DD.CBL) - NO
003500*                             CHANGE NEEDED HERE, RULES TABLE
003600*                             RECOMPILED FOR THE NEW COPY MEMBER.
003700* 1988-03-03  WPH  CHAM-0028  ADDED FALLBACK DUE-DATE RULE FOR
003800*                             WEEKLY CHAMAS AND FOR ANY CYCLE KEY
003900*                             THAT WILL NOT PARSE AS "M"+YYYYMM -
004000*                             USE FIRST OF THE RUN-DATE MONTH PLUS
004100*                             DAY-OF-CYCLE LESS ONE DAYS.
004200* 1988-05-19  WPH  CHAM-0041  REJECT REASON TEXT WAS BEING
004300*                             TRUNCATED AT 30 BYTES - WIDENED
004400*                             THE MOVE TO USE THE FULL
004500*                             REJ-REASON-TEXT.
004600* 1991-09-12  DLK  CHAM-0058  CORRECTED LEAP-YEAR TEST IN THE
004700*                             DAY-ADD ROUTINE - CENTURY YEARS NOT
004800*                             DIVISIBLE BY 400 WERE BEING TREATED
004900*                             AS LEAP YEARS.
005000* 1998-11-02  DLK  CHAM-0079  Y2K REVIEW.  ACCEPT FROM DATE STILL
005100*                             RETURNS A 2-DIGIT YEAR - ADDED A
005200*                             CENTURY WINDOW (00-49 = 20XX, 50-99
005300*                             = 19XX) WHEN BUILDING WS-RUN-DATE.
005400*                             STORED TRANSACTION/MASTER DATES ARE
005500*                             ALREADY FULL 4-DIGIT YYYYMMDD AND
005600*                             NEEDED NO CHANGE.
005700* 1999-02-08  DLK  CHAM-0081  Y2K FOLLOW-UP - VERIFIED THE DAY-ADD
005800*                             ROUTINE'S LEAP-YEAR TEST HANDLES THE
005900*                             YEAR 2000 CORRECTLY (DIVISIBLE BY
006000*                             400, SO IT IS A LEAP YEAR).
006100* 2001-06-14  TAK  CHAM-0090  INCREASED POSTED-DETAIL TABLE FROM
006200*                             2000 TO 5000 ROWS - NIGHTLY VOLUME
006300*                             HAS OUTGROWN THE ORIGINAL SIZING.
006400*---------------------------------------------------------------
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     CONSOLE IS CRT
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CHAMMST-FILE     ASSIGN TO CHAMMST
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT MEMBMST-FILE     ASSIGN TO MEMBMST
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT CHARULE-FILE     ASSIGN TO CHARULE
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT CONTRIB-TXN-FILE ASSIGN TO CONTRIBT
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT CONTRIB-PST-FILE ASSIGN TO CONTRIBP
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT REJECTS-FILE     ASSIGN TO REJECTS
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT REPORT-FILE      ASSIGN TO REPORT
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  CHAMMST-FILE.
009200     COPY '/users/devel/chammst.dd.cbl'.
009300
009400 FD  MEMBMST-FILE.
009500     COPY '/users/devel/membmst.dd.cbl'.
009600
009700 FD  CHARULE-FILE.
009800     COPY '/users/devel/charule.dd.cbl' REPLACING ==PFX== BY
009900         ==CHARULE==.
010000
010100 FD  CONTRIB-TXN-FILE.
010200     COPY '/users/devel/ctxnrec.dd.cbl'.
010300
010400 FD  CONTRIB-PST-FILE.
010500     COPY '/users/devel/cpstrec.dd.cbl'.
010600
010700 FD  REJECTS-FILE.
010800     COPY '/users/devel/rejrec.dd.cbl'.
010900
011000 FD  REPORT-FILE.
011100 01  REPORT-LINE                  PIC X(132).
011200
011300 WORKING-STORAGE SECTION.
011400 01  WS-SWITCHES.
011500     05  WS-CHAMMST-EOF-SW         PIC X(1)  VALUE 'N'.
011600         88  CHAMMST-EOF               VALUE 'Y'.
011700     05  WS-MEMBMST-EOF-SW         PIC X(1)  VALUE 'N'.
011800         88  MEMBMST-EOF               VALUE 'Y'.
011900     05  WS-CHARULE-EOF-SW         PIC X(1)  VALUE 'N'.
012000         88  CHARULE-EOF               VALUE 'Y'.
012100     05  WS-CTXN-EOF-SW            PIC X(1)  VALUE 'N'.
012200         88  CTXN-EOF                  VALUE 'Y'.
012300     05  WS-TXN-VALID-SW           PIC X(1)  VALUE 'Y'.
012400         88  TXN-IS-VALID               VALUE 'Y'.
012500         88  TXN-IS-INVALID             VALUE 'N'.
012600     05  WS-DUP-FOUND-SW           PIC X(1)  VALUE 'N'.
012700         88  DUP-WAS-FOUND              VALUE 'Y'.
012800     05  FILLER                    PIC X(1)  VALUE SPACES.
012900
013000 01  WS-COUNTERS.
013100     05  WS-CHM-COUNT              PIC S9(4) COMP VALUE ZERO.
013200     05  WS-MBR-COUNT              PIC S9(4) COMP VALUE ZERO.
013300     05  WS-CHR-COUNT              PIC S9(4) COMP VALUE ZERO.
013400     05  WS-PST-COUNT              PIC S9(4) COMP VALUE ZERO.
013500     05  WS-PST-SCAN-IDX           PIC S9(4) COMP VALUE ZERO.
013600     05  WS-POST-CTR               PIC S9(7) COMP VALUE ZERO.
013700     05  WS-REJECT-CTR             PIC S9(7) COMP VALUE ZERO.
013800     05  WS-LINE-CTR               PIC S9(4) COMP VALUE ZERO.
013900     05  WS-PAGE-CTR               PIC S9(4) COMP VALUE ZERO.
014000     05  WS-ADD-DAY-CTR            PIC S9(5) COMP VALUE ZERO.
014100     05  FILLER                    PIC X(1)  VALUE SPACES.
014200
014300 01  WS-ACCUMULATORS.
014400     05  WS-CHAMA-COUNT-TOT        PIC S9(7) COMP VALUE ZERO.
014500     05  WS-CHAMA-AMOUNT-TOT       PIC S9(9)V99     VALUE ZERO.
014600     05  WS-CHAMA-PENALTY-TOT      PIC S9(7)V99     VALUE ZERO.
014700     05  WS-GRAND-COUNT-TOT        PIC S9(7) COMP VALUE ZERO.
014800     05  WS-GRAND-AMOUNT-TOT       PIC S9(9)V99     VALUE ZERO.
014900     05  WS-GRAND-PENALTY-TOT      PIC S9(7)V99     VALUE ZERO.
015000     05  FILLER                    PIC X(1)  VALUE SPACES.
015100
015200*---------------------------------------------------------------
015300* IN-MEMORY CHAMA MASTER TABLE - LOADED FROM CHAMMST, ASCENDING
015400* BY CHAMA ID FOR SEARCH ALL.
015500*---------------------------------------------------------------
015600 01  CHM-TABLE.
015700     05  CHM-ROW OCCURS 200 TIMES
015800             ASCENDING KEY IS CHM-TAB-CHAMA-ID
015900             INDEXED BY CHM-IDX.
016000         10  CHM-TAB-CHAMA-ID      PIC 9(6).
016100         10  CHM-TAB-CHAMA-NAME    PIC X(30).
016200         10  CHM-TAB-CREATED-BY    PIC 9(6).
016300     05  FILLER                    PIC X(4)  VALUE SPACES.
016400
016500*---------------------------------------------------------------
016600* IN-MEMORY MEMBERSHIP TABLE - LOADED FROM MEMBMST, ASCENDING BY
016700* MEMBER ID FOR SEARCH ALL.
016800*---------------------------------------------------------------
016900 01  MBR-TABLE.
017000     05  MBR-ROW OCCURS 3000 TIMES
017100             ASCENDING KEY IS MBR-TAB-MEMBER-ID
017200             INDEXED BY MBR-IDX.
017300         10  MBR-TAB-MEMBER-ID     PIC 9(6).
017400         10  MBR-TAB-USER-ID       PIC 9(6).
017500         10  MBR-TAB-CHAMA-ID      PIC 9(6).
017600         10  MBR-TAB-ROLE          PIC X(6).
017700         10  MBR-TAB-MEMBER-NAME   PIC X(25).
017800     05  FILLER                    PIC X(4)  VALUE SPACES.
017900
018000*---------------------------------------------------------------
018100* IN-MEMORY CHAMA RULES TABLE - LOADED FROM CHARULE, ASCENDING BY
018200* CHAMA ID FOR SEARCH ALL.  RULES ARE READ-ONLY IN THIS STEP.
018300*---------------------------------------------------------------
018400 01  CHR-TABLE.
018500     05  CHR-ROW OCCURS 500 TIMES
018600             ASCENDING KEY IS CHR-TAB-CHAMA-ID
018700             INDEXED BY CHR-IDX.
018800         10  CHR-TAB-CHAMA-ID        PIC 9(6).
018900         10  CHR-TAB-CONTRIB-AMOUNT  PIC S9(7)V99.
019000         10  CHR-TAB-PENALTY-LATE    PIC S9(5)V99.
019100         10  CHR-TAB-CYCLE-TYPE      PIC X(1).
019200         10  CHR-TAB-DAY-OF-CYCLE    PIC 9(2).
019300         10  CHR-TAB-GRACE-DAYS      PIC 9(3).
019400     05  FILLER                      PIC X(4)  VALUE SPACES.
019500
019600*---------------------------------------------------------------
019700* POSTED-THIS-RUN DETAIL TABLE - ONE ROW PER CONTRIBUTION POSTED
019800* SO FAR.  SERVES TWO PURPOSES -  (1) THE DUPLICATE CHECK AT EDIT
019900* TIME SCANS IT FOR A MATCHING MEMBER/CHAMA/CYCLE, AND (2) THE
020000* CONTROL-BREAK REPORT AT END OF FILE SCANS IT ONCE PER CHAMA TO
020100* PRINT THAT CHAMA'S DETAIL LINES IN ORDER, SINCE THE INCOMING
020200* TRANSACTION STREAM IS NOT SORTED.
020300*---------------------------------------------------------------
020400 01  PST-TABLE.
020500     05  PST-ROW OCCURS 5000 TIMES INDEXED BY PST-IDX.
020600         10  PST-MEMBER-ID         PIC 9(6).
020700         10  PST-CHAMA-ID          PIC 9(6).
020800         10  PST-CYCLE             PIC X(7).
020900         10  PST-DATE-PAID         PIC 9(8).
021000         10  PST-AMOUNT            PIC S9(7)V99.
021100         10  PST-STATUS            PIC X(8).
021200         10  PST-PENALTY           PIC S9(5)V99.
021300     05  FILLER                    PIC X(4)  VALUE SPACES.
021400
021500*---------------------------------------------------------------
021600* RUN DATE WORK AREA.
021700*---------------------------------------------------------------
021800 01  WS-DATE-WORK.
021900     05  WS-SYS-DATE-6             PIC 9(6).
022000     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
022100         10  WS-SYS-YY             PIC 9(2).
022200         10  WS-SYS-MM             PIC 9(2).
022300         10  WS-SYS-DD             PIC 9(2).
022400     05  WS-CENTURY                PIC 9(2).
022500     05  WS-RUN-DATE               PIC 9(8).
022600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
022700         10  WS-RUN-YYYY           PIC 9(4).
022800         10  WS-RUN-MM             PIC 9(2).
022900         10  WS-RUN-DD             PIC 9(2).
023000     05  WS-RUN-DATE-PRT           PIC X(10).
023100     05  FILLER                    PIC X(1)  VALUE SPACES.
023200
023300*---------------------------------------------------------------
023400* DUE-DATE / GRACE-END WORK AREA - BUILT FOR EACH TRANSACTION.
023500*---------------------------------------------------------------
023600 01  WS-DUEDATE-WORK.
023700     05  WS-DUE-YYYY               PIC 9(4).
023800     05  WS-DUE-MM                 PIC 9(2).
023900     05  WS-DUE-DD                 PIC 9(2).
024000     05  WS-DUE-DATE-8             PIC 9(8).
024100     05  WS-GRACE-END-8            PIC 9(8).
024200     05  FILLER                    PIC X(1)  VALUE SPACES.
024300
024400*---------------------------------------------------------------
024500* GENERIC DAY-ADD WORK AREA AND CALENDAR TABLE, SHARED BY BOTH
024600* THE DUE-DATE FALLBACK CALCULATION AND THE GRACE-END CALCULATION.
024700*---------------------------------------------------------------
024800 01  WS-CALENDAR-WORK.
024900     05  WS-ADDWK-YYYY             PIC 9(4).
025000     05  WS-ADDWK-MM               PIC 9(2).
025100     05  WS-ADDWK-DD               PIC 9(2).
025200     05  WS-ADDWK-DAYS             PIC 9(5).
025300     05  WS-REM-4                  PIC 9(2).
025400     05  WS-REM-100                PIC 9(2).
025500     05  WS-REM-400                PIC 9(3).
025600     05  WS-QUOT-WORK              PIC 9(6).
025700     05  WS-LEAP-SW                PIC X(1)  VALUE 'N'.
025800         88  YEAR-IS-LEAP              VALUE 'Y'.
025900     05  WS-DAYS-IN-MO-TAB.
026000         10  FILLER                PIC 9(2)  VALUE 31.
026100         10  FILLER                PIC 9(2)  VALUE 28.
026200         10  FILLER                PIC 9(2)  VALUE 31.
026300         10  FILLER                PIC 9(2)  VALUE 30.
026400         10  FILLER                PIC 9(2)  VALUE 31.
026500         10  FILLER                PIC 9(2)  VALUE 30.
026600         10  FILLER                PIC 9(2)  VALUE 31.
026700         10  FILLER                PIC 9(2)  VALUE 31.
026800         10  FILLER                PIC 9(2)  VALUE 30.
026900         10  FILLER                PIC 9(2)  VALUE 31.
027000         10  FILLER                PIC 9(2)  VALUE 30.
027100         10  FILLER                PIC 9(2)  VALUE 31.
027200     05  WS-DAYS-IN-MO-TAB-R REDEFINES WS-DAYS-IN-MO-TAB.
027300         10  WS-DAYS-IN-MO OCCURS 12 TIMES PIC 9(2).
027400     05  FILLER                    PIC X(1)  VALUE SPACES.
027500
027600*---------------------------------------------------------------
027700* REJECT-KEY BUILD AREA.
027800*---------------------------------------------------------------
027900 01  WS-REJKEY-WORK.
028000     05  WS-RJK-MEMBER             PIC 9(6).
028100     05  WS-RJK-CHAMA              PIC 9(6).
028200     05  FILLER                    PIC X(2)  VALUE SPACES.
028300
028400     COPY '/users/devel/rptline.dd.cbl'.
028500
028600 PROCEDURE DIVISION.
028700
028800 0000-MAIN-LINE.
028900     OPEN INPUT  CHAMMST-FILE
029000                 MEMBMST-FILE
029100                 CHARULE-FILE
029200                 CONTRIB-TXN-FILE
029300     OPEN OUTPUT CONTRIB-PST-FILE
029400                 REJECTS-FILE
029500                 REPORT-FILE.
029600     PERFORM 0050-GET-RUN-DATE THRU 0050-GET-RUN-DATE-EXIT.
029700     PERFORM 2100-LOAD-MASTERS THRU 2100-LOAD-MASTERS-EXIT.
029800     PERFORM 2000-WRITE-PAGE-HEADING
029900         THRU 2000-WRITE-PAGE-HEADING-EXIT.
030000     PERFORM 1040-READ-CTXN THRU 1040-READ-CTXN-EXIT.
030100     PERFORM 2200-PROCESS-CONTRIB-FILE
030200         THRU 2200-PROCESS-CONTRIB-FILE-EXIT
030300         UNTIL CTXN-EOF.
030400     PERFORM 2700-CONTRIB-CONTROL-BREAK
030500         THRU 2700-CONTRIB-CONTROL-BREAK-EXIT.
030600     CLOSE CHAMMST-FILE
030700           MEMBMST-FILE
030800           CHARULE-FILE
030900           CONTRIB-TXN-FILE
031000           CONTRIB-PST-FILE
031100           REJECTS-FILE
031200           REPORT-FILE.
031300     DISPLAY 'CTB0200 - CONTRIBUTIONS POSTED  ' WS-POST-CTR
031400         UPON CRT.
031500     DISPLAY 'CTB0200 - CONTRIBUTIONS REJECTED ' WS-REJECT-CTR
031600         UPON CRT.
031700     STOP RUN.
031800
031900*---------------------------------------------------------------
032000* 0050  BUILD THE RUN DATE FROM THE SYSTEM CLOCK.  SEE THE
032100* 1998-11-02 Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY WINDOW IS
032200* NEEDED - ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR.
032300*---------------------------------------------------------------
032400 0050-GET-RUN-DATE.
032500     ACCEPT WS-SYS-DATE-6 FROM DATE.
032600     IF WS-SYS-YY < 50
032700         MOVE 20 TO WS-CENTURY
032800     ELSE
032900         MOVE 19 TO WS-CENTURY.
033000     COMPUTE WS-RUN-YYYY = WS-CENTURY * 100 + WS-SYS-YY
033100     MOVE WS-SYS-MM TO WS-RUN-MM
033200     MOVE WS-SYS-DD TO WS-RUN-DD
033300     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YYYY
033400         DELIMITED BY SIZE INTO WS-RUN-DATE-PRT.
033500 0050-GET-RUN-DATE-EXIT.
033600     EXIT.
033700
033800 1010-READ-CHAMMST.
033900     READ CHAMMST-FILE AT END MOVE 'Y' TO WS-CHAMMST-EOF-SW.
034000 1010-READ-CHAMMST-EXIT.
034100     EXIT.
034200
034300 1020-READ-MEMBMST.
034400     READ MEMBMST-FILE AT END MOVE 'Y' TO WS-MEMBMST-EOF-SW.
034500 1020-READ-MEMBMST-EXIT.
034600     EXIT.
034700
034800 1030-READ-CHARULE.
034900     READ CHARULE-FILE AT END MOVE 'Y' TO WS-CHARULE-EOF-SW.
035000 1030-READ-CHARULE-EXIT.
035100     EXIT.
035200
035300 1040-READ-CTXN.
035400     READ CONTRIB-TXN-FILE AT END MOVE 'Y' TO WS-CTXN-EOF-SW.
035500 1040-READ-CTXN-EXIT.
035600     EXIT.
035700
035800*---------------------------------------------------------------
035900* 2100  LOAD THE THREE MASTER TABLES USED TO EDIT EVERY
036000* CONTRIBUTION TRANSACTION.
036100*---------------------------------------------------------------
036200 2100-LOAD-MASTERS.
036300     PERFORM 1010-READ-CHAMMST THRU 1010-READ-CHAMMST-EXIT.
036400     PERFORM 2110-LOAD-CHAMA-ROW THRU 2110-LOAD-CHAMA-ROW-EXIT
036500         UNTIL CHAMMST-EOF.
036600     PERFORM 1020-READ-MEMBMST THRU 1020-READ-MEMBMST-EXIT.
036700     PERFORM 2120-LOAD-MEMBER-ROW THRU 2120-LOAD-MEMBER-ROW-EXIT
036800         UNTIL MEMBMST-EOF.
036900     PERFORM 1030-READ-CHARULE THRU 1030-READ-CHARULE-EXIT.
037000     PERFORM 2130-LOAD-RULES-ROW THRU 2130-LOAD-RULES-ROW-EXIT
037100         UNTIL CHARULE-EOF.
037200 2100-LOAD-MASTERS-EXIT.
037300     EXIT.
037400
037500 2110-LOAD-CHAMA-ROW.
037600     ADD 1 TO WS-CHM-COUNT
037700     MOVE CHM-CHAMA-ID   TO CHM-TAB-CHAMA-ID   (WS-CHM-COUNT)
037800     MOVE CHM-CHAMA-NAME TO CHM-TAB-CHAMA-NAME (WS-CHM-COUNT)
037900     MOVE CHM-CREATED-BY TO CHM-TAB-CREATED-BY (WS-CHM-COUNT)
038000     PERFORM 1010-READ-CHAMMST THRU 1010-READ-CHAMMST-EXIT.
038100 2110-LOAD-CHAMA-ROW-EXIT.
038200     EXIT.
038300
038400 2120-LOAD-MEMBER-ROW.
038500     ADD 1 TO WS-MBR-COUNT
038600     MOVE MBR-MEMBER-ID   TO MBR-TAB-MEMBER-ID   (WS-MBR-COUNT)
038700     MOVE MBR-USER-ID     TO MBR-TAB-USER-ID     (WS-MBR-COUNT)
038800     MOVE MBR-CHAMA-ID    TO MBR-TAB-CHAMA-ID    (WS-MBR-COUNT)
038900     MOVE MBR-ROLE        TO MBR-TAB-ROLE        (WS-MBR-COUNT)
039000     MOVE MBR-MEMBER-NAME TO MBR-TAB-MEMBER-NAME (WS-MBR-COUNT)
039100     PERFORM 1020-READ-MEMBMST THRU 1020-READ-MEMBMST-EXIT.
039200 2120-LOAD-MEMBER-ROW-EXIT.
039300     EXIT.
039400
039500 2130-LOAD-RULES-ROW.
039600     ADD 1 TO WS-CHR-COUNT
039700     MOVE CHARULE-CHAMA-ID       TO
039800         CHR-TAB-CHAMA-ID       (WS-CHR-COUNT)
039900     MOVE CHARULE-CONTRIB-AMOUNT TO
040000         CHR-TAB-CONTRIB-AMOUNT (WS-CHR-COUNT)
040100     MOVE CHARULE-PENALTY-LATE   TO
040200         CHR-TAB-PENALTY-LATE   (WS-CHR-COUNT)
040300     MOVE CHARULE-CYCLE-TYPE     TO
040400         CHR-TAB-CYCLE-TYPE     (WS-CHR-COUNT)
040500     MOVE CHARULE-DAY-OF-CYCLE   TO
040600         CHR-TAB-DAY-OF-CYCLE   (WS-CHR-COUNT)
040700     MOVE CHARULE-GRACE-DAYS     TO
040800         CHR-TAB-GRACE-DAYS     (WS-CHR-COUNT)
040900     PERFORM 1030-READ-CHARULE THRU 1030-READ-CHARULE-EXIT.
041000 2130-LOAD-RULES-ROW-EXIT.
041100     EXIT.
041200
041300*---------------------------------------------------------------
041400* 2200  PROCESS ONE CONTRIBUTION TRANSACTION, THEN READ THE NEXT.
041500*---------------------------------------------------------------
041600 2200-PROCESS-CONTRIB-FILE.
041700     PERFORM 2300-EDIT-CONTRIB-TXN
041800   THRU 2300-EDIT-CONTRIB-TXN-EXIT.
041900     IF TXN-IS-VALID
042000         PERFORM 2400-CLASSIFY-ON-TIME-LATE
042100             THRU 2400-CLASSIFY-ON-TIME-LATE-EXIT
042200         PERFORM 2500-POST-CONTRIBUTION
042300             THRU 2500-POST-CONTRIBUTION-EXIT
042400     ELSE
042500         PERFORM 2600-WRITE-REJECT THRU 2600-WRITE-REJECT-EXIT.
042600     PERFORM 1040-READ-CTXN THRU 1040-READ-CTXN-EXIT.
042700 2200-PROCESS-CONTRIB-FILE-EXIT.
042800     EXIT.
042900
043000*---------------------------------------------------------------
043100* 2300  EDIT THE CURRENT CONTRIBUTION TRANSACTION.  SETS
043200* WS-TXN-VALID-SW AND, WHEN INVALID, REJ-REASON-TEXT.
043300*---------------------------------------------------------------
043400 2300-EDIT-CONTRIB-TXN.
043500     MOVE 'Y' TO WS-TXN-VALID-SW.
043600     MOVE SPACES TO REJECT-REC.
043700     IF WS-MBR-COUNT = 0
043800         MOVE 'N' TO WS-TXN-VALID-SW
043900         MOVE 'MEMBER NOT FOUND' TO REJ-REASON-TEXT
044000     ELSE
044100         SEARCH ALL MBR-ROW
044200             AT END
044300                 MOVE 'N' TO WS-TXN-VALID-SW
044400                 MOVE 'MEMBER NOT FOUND' TO REJ-REASON-TEXT
044500             WHEN MBR-TAB-MEMBER-ID (MBR-IDX) = CTXN-MEMBER-ID
044600                 CONTINUE.
044700     IF TXN-IS-VALID
044800         IF WS-CHM-COUNT = 0
044900             MOVE 'N' TO WS-TXN-VALID-SW
045000             MOVE 'CHAMA NOT FOUND' TO REJ-REASON-TEXT
045100         ELSE
045200             SEARCH ALL CHM-ROW
045300                 AT END
045400                     MOVE 'N' TO WS-TXN-VALID-SW
045500                     MOVE 'CHAMA NOT FOUND' TO REJ-REASON-TEXT
045600                 WHEN CHM-TAB-CHAMA-ID (CHM-IDX) = CTXN-CHAMA-ID
045700                     CONTINUE.
045800     IF TXN-IS-VALID
045900         IF MBR-TAB-CHAMA-ID (MBR-IDX) NOT = CTXN-CHAMA-ID
046000             MOVE 'N' TO WS-TXN-VALID-SW
046100             MOVE 'MEMBER NOT IN STATED CHAMA' TO
046200                 REJ-REASON-TEXT.
046300     IF TXN-IS-VALID
046400         IF WS-CHR-COUNT = 0
046500             MOVE 'N' TO WS-TXN-VALID-SW
046600             MOVE 'NO RULES CONFIGURED FOR CHAMA' TO
046700                 REJ-REASON-TEXT
046800         ELSE
046900             SEARCH ALL CHR-ROW
047000                 AT END
047100                     MOVE 'N' TO WS-TXN-VALID-SW
047200                     MOVE 'NO RULES CONFIGURED FOR CHAMA' TO
047300                         REJ-REASON-TEXT
047400                 WHEN CHR-TAB-CHAMA-ID (CHR-IDX) = CTXN-CHAMA-ID
047500                     CONTINUE.
047600     IF TXN-IS-VALID
047700         PERFORM 2350-CHECK-DUPLICATE
047800             THRU 2350-CHECK-DUPLICATE-EXIT
047900         IF DUP-WAS-FOUND
048000             MOVE 'N' TO WS-TXN-VALID-SW
048100             MOVE 'DUPLICATE CONTRIBUTION FOR CYCLE' TO
048200                 REJ-REASON-TEXT.
048300 2300-EDIT-CONTRIB-TXN-EXIT.
048400     EXIT.
048500
048600*---------------------------------------------------------------
048700* 2350  SCAN THE POSTED-THIS-RUN TABLE FOR A MATCHING
048800* MEMBER/CHAMA/CYCLE TRIPLE.  NOT A SEARCH ALL BECAUSE THE TABLE
048900* IS BUILT IN ARRIVAL ORDER, NOT KEY ORDER.
049000*---------------------------------------------------------------
049100 2350-CHECK-DUPLICATE.
049200     MOVE 'N' TO WS-DUP-FOUND-SW.
049300     PERFORM 2360-CHECK-ONE-PST-ROW THRU
049400             2360-CHECK-ONE-PST-ROW-EXIT
049500         VARYING WS-PST-SCAN-IDX FROM 1 BY 1
049600         UNTIL WS-PST-SCAN-IDX > WS-PST-COUNT
049700             OR DUP-WAS-FOUND.
049800 2350-CHECK-DUPLICATE-EXIT.
049900     EXIT.
050000
050100 2360-CHECK-ONE-PST-ROW.
050200     IF PST-MEMBER-ID (WS-PST-SCAN-IDX) = CTXN-MEMBER-ID
050300             AND PST-CHAMA-ID (WS-PST-SCAN-IDX) = CTXN-CHAMA-ID
050400             AND PST-CYCLE (WS-PST-SCAN-IDX) = CTXN-CYCLE
050500         MOVE 'Y' TO WS-DUP-FOUND-SW.
050600 2360-CHECK-ONE-PST-ROW-EXIT.
050700     EXIT.
050800
050900*---------------------------------------------------------------
051000* 2400  CLASSIFY THE CONTRIBUTION ON-TIME OR LATE AGAINST THE
051100* CHAMA'S CYCLE DUE DATE AND GRACE PERIOD.
051200*---------------------------------------------------------------
051300 2400-CLASSIFY-ON-TIME-LATE.
051400     PERFORM 2410-COMPUTE-DUE-DATE
051500   THRU 2410-COMPUTE-DUE-DATE-EXIT.
051600     PERFORM 2420-COMPUTE-GRACE-END THRU
051700         2420-COMPUTE-GRACE-END-EXIT.
051800     PERFORM 2430-SET-ONTIME-OR-LATE THRU
051900         2430-SET-ONTIME-OR-LATE-EXIT.
052000 2400-CLASSIFY-ON-TIME-LATE-EXIT.
052100     EXIT.
052200
052300*---------------------------------------------------------------
052400* 2410  DUE DATE FOR A PARSEABLE "M"+YYYYMM CYCLE KEY COMES FROM
052500* THE CYCLE ITSELF; WEEKLY CYCLES AND ANYTHING ELSE THAT WILL NOT
052600* PARSE FALL BACK TO THE RUN-DATE MONTH.
052700*---------------------------------------------------------------
052800 2410-COMPUTE-DUE-DATE.
052900     IF CTXN-CYCLE-TYPE = 'M' AND CTXN-CYCLE-WW >= 1
053000             AND CTXN-CYCLE-WW <= 12
053100         PERFORM 2412-DUE-DATE-FROM-CYCLE
053200             THRU 2412-DUE-DATE-FROM-CYCLE-EXIT
053300     ELSE
053400         PERFORM 2414-DUE-DATE-FALLBACK
053500             THRU 2414-DUE-DATE-FALLBACK-EXIT.
053600     COMPUTE WS-DUE-DATE-8 =
053700         WS-DUE-YYYY * 10000 + WS-DUE-MM * 100 + WS-DUE-DD.
053800 2410-COMPUTE-DUE-DATE-EXIT.
053900     EXIT.
054000
054100 2412-DUE-DATE-FROM-CYCLE.
054200     MOVE CTXN-CYCLE-YYYY TO WS-DUE-YYYY
054300     MOVE CTXN-CYCLE-WW   TO WS-DUE-MM
054400     IF CHR-TAB-DAY-OF-CYCLE (CHR-IDX) > 28
054500         MOVE 28 TO WS-DUE-DD
054600     ELSE
054700         MOVE CHR-TAB-DAY-OF-CYCLE (CHR-IDX) TO WS-DUE-DD.
054800 2412-DUE-DATE-FROM-CYCLE-EXIT.
054900     EXIT.
055000
055100 2414-DUE-DATE-FALLBACK.
055200     MOVE WS-RUN-YYYY TO WS-DUE-YYYY
055300     MOVE WS-RUN-MM   TO WS-DUE-MM
055400     MOVE 1           TO WS-DUE-DD
055500     MOVE WS-DUE-YYYY TO WS-ADDWK-YYYY
055600     MOVE WS-DUE-MM   TO WS-ADDWK-MM
055700     MOVE WS-DUE-DD   TO WS-ADDWK-DD
055800     COMPUTE WS-ADDWK-DAYS =
055900         CHR-TAB-DAY-OF-CYCLE (CHR-IDX) - 1
056000     PERFORM 2450-ADD-DAYS-TO-DATE THRU
056100         2450-ADD-DAYS-TO-DATE-EXIT
056200     MOVE WS-ADDWK-YYYY TO WS-DUE-YYYY
056300     MOVE WS-ADDWK-MM   TO WS-DUE-MM
056400     MOVE WS-ADDWK-DD   TO WS-DUE-DD.
056500 2414-DUE-DATE-FALLBACK-EXIT.
056600     EXIT.
056700
056800 2420-COMPUTE-GRACE-END.
056900     MOVE WS-DUE-YYYY TO WS-ADDWK-YYYY
057000     MOVE WS-DUE-MM   TO WS-ADDWK-MM
057100     MOVE WS-DUE-DD   TO WS-ADDWK-DD
057200     MOVE CHR-TAB-GRACE-DAYS (CHR-IDX) TO WS-ADDWK-DAYS
057300     PERFORM 2450-ADD-DAYS-TO-DATE THRU
057400         2450-ADD-DAYS-TO-DATE-EXIT
057500     COMPUTE WS-GRACE-END-8 =
057600         WS-ADDWK-YYYY * 10000 + WS-ADDWK-MM * 100
057700             + WS-ADDWK-DD.
057800 2420-COMPUTE-GRACE-END-EXIT.
057900     EXIT.
058000
058100 2430-SET-ONTIME-OR-LATE.
058200     IF CTXN-DATE-PAID > WS-GRACE-END-8
058300         MOVE 'LATE    ' TO PST-STATUS (WS-PST-COUNT + 1)
058400         MOVE CHR-TAB-PENALTY-LATE (CHR-IDX) TO
058500             PST-PENALTY (WS-PST-COUNT + 1)
058600     ELSE
058700         MOVE 'ON-TIME ' TO PST-STATUS (WS-PST-COUNT + 1)
058800         MOVE ZERO TO PST-PENALTY (WS-PST-COUNT + 1).
058900 2430-SET-ONTIME-OR-LATE-EXIT.
059000     EXIT.
059100
059200*---------------------------------------------------------------
059300* 2450  ADD WS-ADDWK-DAYS CALENDAR DAYS TO THE DATE IN
059400* WS-ADDWK-YYYY/MM/DD, ONE DAY AT A TIME, ROLLING OVER MONTH AND
059500* YEAR BOUNDARIES AS NEEDED.
059600*---------------------------------------------------------------
059700 2450-ADD-DAYS-TO-DATE.
059800     PERFORM 2460-INCREMENT-ONE-DAY THRU
059900             2460-INCREMENT-ONE-DAY-EXIT
060000         VARYING WS-ADD-DAY-CTR FROM 1 BY 1
060100         UNTIL WS-ADD-DAY-CTR > WS-ADDWK-DAYS.
060200 2450-ADD-DAYS-TO-DATE-EXIT.
060300     EXIT.
060400
060500 2460-INCREMENT-ONE-DAY.
060600     PERFORM 2470-SET-LEAP-SWITCH THRU 2470-SET-LEAP-SWITCH-EXIT.
060700     IF YEAR-IS-LEAP
060800         MOVE 29 TO WS-DAYS-IN-MO (2)
060900     ELSE
061000         MOVE 28 TO WS-DAYS-IN-MO (2).
061100     ADD 1 TO WS-ADDWK-DD.
061200     IF WS-ADDWK-DD > WS-DAYS-IN-MO (WS-ADDWK-MM)
061300         MOVE 1 TO WS-ADDWK-DD
061400         PERFORM 2480-ROLL-MONTH THRU 2480-ROLL-MONTH-EXIT.
061500 2460-INCREMENT-ONE-DAY-EXIT.
061600     EXIT.
061700
061800 2470-SET-LEAP-SWITCH.
061900     MOVE 'N' TO WS-LEAP-SW.
062000     DIVIDE WS-ADDWK-YYYY BY 4 GIVING WS-QUOT-WORK
062100         REMAINDER WS-REM-4.
062200     DIVIDE WS-ADDWK-YYYY BY 100 GIVING WS-QUOT-WORK
062300         REMAINDER WS-REM-100.
062400     DIVIDE WS-ADDWK-YYYY BY 400 GIVING WS-QUOT-WORK
062500         REMAINDER WS-REM-400.
062600     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
062700         MOVE 'Y' TO WS-LEAP-SW.
062800 2470-SET-LEAP-SWITCH-EXIT.
062900     EXIT.
063000
063100*---------------------------------------------------------------
063200* 1991-09-12 DLK CHAM-0058 AND 1999-02-08 DLK CHAM-0081 - SEE THE
063300* CHANGE LOG.  ADDS 1 TO THE MONTH, ROLLING INTO THE NEXT YEAR
063400* WHEN IT PASSES DECEMBER.
063500*---------------------------------------------------------------
063600 2480-ROLL-MONTH.
063700     ADD 1 TO WS-ADDWK-MM.
063800     IF WS-ADDWK-MM > 12
063900         MOVE 1 TO WS-ADDWK-MM
064000         ADD 1 TO WS-ADDWK-YYYY.
064100 2480-ROLL-MONTH-EXIT.
064200     EXIT.
064300
064400*---------------------------------------------------------------
064500* 2500  MOVE THE EDITED, CLASSIFIED TRANSACTION INTO THE POSTED
064600* TABLE AND WRITE IT TO THE CONTRIBUTION-POSTED FILE.  2430
064700* ALREADY SET THE STATUS AND PENALTY INTO THE NEXT TABLE SLOT.
064800*---------------------------------------------------------------
064900 2500-POST-CONTRIBUTION.
065000     ADD 1 TO WS-PST-COUNT.
065100     MOVE CTXN-MEMBER-ID  TO PST-MEMBER-ID (WS-PST-COUNT).
065200     MOVE CTXN-CHAMA-ID   TO PST-CHAMA-ID  (WS-PST-COUNT).
065300     MOVE CTXN-CYCLE      TO PST-CYCLE     (WS-PST-COUNT).
065400     MOVE CTXN-DATE-PAID  TO PST-DATE-PAID (WS-PST-COUNT).
065500     MOVE CTXN-AMOUNT     TO PST-AMOUNT    (WS-PST-COUNT).
065600     MOVE CTXN-MEMBER-ID  TO CPOST-MEMBER-ID.
065700     MOVE CTXN-CHAMA-ID   TO CPOST-CHAMA-ID.
065800     MOVE CTXN-AMOUNT     TO CPOST-AMOUNT.
065900     MOVE CTXN-DATE-PAID  TO CPOST-DATE-PAID.
066000     MOVE CTXN-CYCLE      TO CPOST-CYCLE.
066100     MOVE CTXN-NOTES      TO CPOST-NOTES.
066200     MOVE PST-STATUS  (WS-PST-COUNT) TO CPOST-STATUS.
066300     MOVE PST-PENALTY (WS-PST-COUNT) TO CPOST-PENALTY.
066400     WRITE CONTRIBUTION-POSTED-REC.
066500     ADD 1 TO WS-POST-CTR.
066600 2500-POST-CONTRIBUTION-EXIT.
066700     EXIT.
066800
066900*---------------------------------------------------------------
067000* 2600  WRITE A REJECT RECORD FOR THE CURRENT TRANSACTION.
067100*---------------------------------------------------------------
067200 2600-WRITE-REJECT.
067300     MOVE 'CTXN' TO REJ-SOURCE.
067400     MOVE CTXN-MEMBER-ID TO WS-RJK-MEMBER.
067500     MOVE CTXN-CHAMA-ID  TO WS-RJK-CHAMA.
067600     MOVE WS-REJKEY-WORK TO REJ-KEY.
067700     WRITE REJECT-REC.
067800     ADD 1 TO WS-REJECT-CTR.
067900 2600-WRITE-REJECT-EXIT.
068000     EXIT.
068100
068200*---------------------------------------------------------------
068300* 2700  CONTROL-BREAK REPORT, SECTION 1.  THE INCOMING STREAM IS
068400* UNSORTED SO THIS STEPS THROUGH THE CHAMA MASTER TABLE IN ID
068500* ORDER AND, FOR EACH CHAMA, SCANS THE POSTED-THIS-RUN TABLE FOR
068600* ITS DETAIL LINES.
068700*---------------------------------------------------------------
068800 2700-CONTRIB-CONTROL-BREAK.
068900     PERFORM 2710-BREAK-ONE-CHAMA THRU
069000             2710-BREAK-ONE-CHAMA-EXIT
069100         VARYING CHM-IDX FROM 1 BY 1
069200         UNTIL CHM-IDX > WS-CHM-COUNT.
069300     PERFORM 2900-WRITE-SECTION-1-GRAND THRU
069400         2900-WRITE-SECTION-1-GRAND-EXIT.
069500 2700-CONTRIB-CONTROL-BREAK-EXIT.
069600     EXIT.
069700
069800 2710-BREAK-ONE-CHAMA.
069900     MOVE ZERO TO WS-CHAMA-COUNT-TOT.
070000     MOVE ZERO TO WS-CHAMA-AMOUNT-TOT.
070100     MOVE ZERO TO WS-CHAMA-PENALTY-TOT.
070200     PERFORM 2720-BREAK-SCAN-ROW THRU 2720-BREAK-SCAN-ROW-EXIT
070300         VARYING WS-PST-SCAN-IDX FROM 1 BY 1
070400         UNTIL WS-PST-SCAN-IDX > WS-PST-COUNT.
070500     IF WS-CHAMA-COUNT-TOT > ZERO
070600         PERFORM 2900-WRITE-SECTION-1-TOTAL THRU
070700             2900-WRITE-SECTION-1-TOTAL-EXIT.
070800 2710-BREAK-ONE-CHAMA-EXIT.
070900     EXIT.
071000
071100 2720-BREAK-SCAN-ROW.
071200     IF PST-CHAMA-ID (WS-PST-SCAN-IDX) =
071300             CHM-TAB-CHAMA-ID (CHM-IDX)
071400         PERFORM 2900-WRITE-SECTION-1-DETAIL THRU
071500             2900-WRITE-SECTION-1-DETAIL-EXIT
071600         ADD 1 TO WS-CHAMA-COUNT-TOT
071700         ADD PST-AMOUNT  (WS-PST-SCAN-IDX) TO
071800             WS-CHAMA-AMOUNT-TOT
071900         ADD PST-PENALTY (WS-PST-SCAN-IDX) TO
072000             WS-CHAMA-PENALTY-TOT.
072100 2720-BREAK-SCAN-ROW-EXIT.
072200     EXIT.
072300
072400*---------------------------------------------------------------
072500* 2000  PAGE HEADING FOR THE REPORT.
072600*---------------------------------------------------------------
072700 2000-WRITE-PAGE-HEADING.
072800     ADD 1 TO WS-PAGE-CTR.
072900     MOVE SPACES TO RPT-HEADING-LINE.
073000     MOVE 'CTB0200' TO RH-PROGRAM-NAME.
073100     MOVE 'CHAMA CONTRIBUTION POSTING REGISTER' TO RH-TITLE.
073200     MOVE WS-RUN-DATE-PRT TO RH-RUN-DATE.
073300     MOVE WS-PAGE-CTR TO RH-PAGE-NO.
073400     MOVE RPT-HEADING-LINE TO REPORT-LINE.
073500     WRITE REPORT-LINE.
073600     MOVE SPACES TO RPT-SEC1-HDR-LINE.
073700     MOVE 'SECTION 1 - CONTRIBUTIONS BY CHAMA' TO S1H-TEXT.
073800     MOVE RPT-SEC1-HDR-LINE TO REPORT-LINE.
073900     WRITE REPORT-LINE.
074000 2000-WRITE-PAGE-HEADING-EXIT.
074100     EXIT.
074200
074300 2900-WRITE-SECTION-1-DETAIL.
074400     MOVE SPACES TO RPT-SEC1-DETAIL-LINE.
074500     MOVE PST-MEMBER-ID (WS-PST-SCAN-IDX) TO S1D-MEMBER-ID.
074600     MOVE PST-CYCLE     (WS-PST-SCAN-IDX) TO S1D-CYCLE.
074700     MOVE PST-DATE-PAID (WS-PST-SCAN-IDX) TO S1D-DATE-PAID.
074800     MOVE PST-AMOUNT    (WS-PST-SCAN-IDX) TO S1D-AMOUNT.
074900     MOVE PST-STATUS    (WS-PST-SCAN-IDX) TO S1D-STATUS.
075000     MOVE PST-PENALTY   (WS-PST-SCAN-IDX) TO S1D-PENALTY.
075100     MOVE RPT-SEC1-DETAIL-LINE TO REPORT-LINE.
075200     WRITE REPORT-LINE.
075300 2900-WRITE-SECTION-1-DETAIL-EXIT.
075400     EXIT.
075500
075600 2900-WRITE-SECTION-1-TOTAL.
075700     MOVE SPACES TO RPT-SEC1-TOTAL-LINE.
075800     MOVE 'CHAMA TOTAL' TO S1T-LABEL.
075900     MOVE WS-CHAMA-COUNT-TOT   TO S1T-COUNT.
076000     MOVE WS-CHAMA-AMOUNT-TOT  TO S1T-AMOUNT.
076100     MOVE WS-CHAMA-PENALTY-TOT TO S1T-PENALTY.
076200     MOVE RPT-SEC1-TOTAL-LINE TO REPORT-LINE.
076300     WRITE REPORT-LINE.
076400     ADD WS-CHAMA-COUNT-TOT   TO WS-GRAND-COUNT-TOT.
076500     ADD WS-CHAMA-AMOUNT-TOT  TO WS-GRAND-AMOUNT-TOT.
076600     ADD WS-CHAMA-PENALTY-TOT TO WS-GRAND-PENALTY-TOT.
076700 2900-WRITE-SECTION-1-TOTAL-EXIT.
076800     EXIT.
076900
077000 2900-WRITE-SECTION-1-GRAND.
077100     MOVE SPACES TO RPT-SEC1-TOTAL-LINE.
077200     MOVE 'GRAND TOTAL' TO S1T-LABEL.
077300     MOVE WS-GRAND-COUNT-TOT   TO S1T-COUNT.
077400     MOVE WS-GRAND-AMOUNT-TOT  TO S1T-AMOUNT.
077500     MOVE WS-GRAND-PENALTY-TOT TO S1T-PENALTY.
077600     MOVE RPT-SEC1-TOTAL-LINE TO REPORT-LINE.
077700     WRITE REPORT-LINE.
077800 2900-WRITE-SECTION-1-GRAND-EXIT.
077900     EXIT.
