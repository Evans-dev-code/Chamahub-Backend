000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNA0500.
000300 AUTHOR.        W P HARTLEY.
000400 INSTALLATION.  CHAMA BATCH SERVICES.
000500 DATE-WRITTEN.  12/15/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*---------------------------------------------------------------
000900* LNA0500  -  LOAN APPLICATION AND RATING ENGINE.
001000*
001100* READS THE NEW-APPLICATION TRANSACTION STREAM, EDITS EACH
001200* APPLICANT AGAINST THE MEMBERSHIP MASTER, RATES THE LOAN BY
001300* TYPE AND DURATION, COMPUTES THE TOTAL SIMPLE-INTEREST
001400* REPAYMENT AND INSERTS THE NEW PENDING LOAN INTO THE IN-MEMORY
001500* LOAN MASTER TABLE CARRIED FORWARD FROM LAST NIGHT'S RUN.  ALSO
001600* APPLIES ADMIN APPROVE/REJECT DECISIONS FROM THE STATUS-UPDATE
001700* TRANSACTION STREAM AGAINST THAT SAME TABLE, THEN WRITES THE
001800* WHOLE TABLE BACK OUT AS TONIGHT'S LOAN MASTER.  BAD
001900* TRANSACTIONS OF EITHER KIND GO TO THE SHARED REJECTS FILE.
002000* THIS STEP CARRIES NO REPORT SECTION OF ITS OWN.  THIS IS THE
002100* FIFTH STEP IN THE NIGHTLY CHAIN, RUN AFTER THE PAYOUT STEP AND
002200* BEFORE THE LOAN PAYMENT POSTING STEP.
002300*---------------------------------------------------------------
002400* CHANGE LOG
002500*---------------------------------------------------------------
002600* 1987-12-15  WPH  CHAM-0092  ORIGINAL PROGRAM.  RATES AND POSTS
002700*                             NEW APPLICATIONS ONLY - STATUS
002800*                             UPDATES NOT YET SUPPORTED.
002900* 1988-01-08  WPH  CHAM-0095  ADDED STATUS-UPDATE TRANSACTION
003000*                             STREAM (APPROVE/REJECT) AGAINST THE
003100*                             SAME IN-MEMORY LOAN TABLE BUILT FOR
003200*                             APPLICATIONS.
003300* 1988-01-22  TAK  CHAM-0017  MEMBMST NOW CARRIES MBR-ROLE - THE
003400*                             ADMIN/CHAMA-CREATOR CHECK IN 5700
003500*                             NO LONGER NEEDS A SEPARATE LOOKUP
003600*                             TABLE OF ITS OWN.
003700* 1988-02-19  RDJ  CHAM-0025  CORRECTED 5380 INSERT-SHIFT LOOP TO
003800*                             USE THE SAME BOUNDS TEST RUL0100
003900*                             USES - AN APPLICATION SORTING TO
004000*                             THE END OF THE TABLE WAS OVERWRITING
004100*                             THE LAST ROW INSTEAD OF FOLLOWING.
004200* 1988-05-19  WPH  CHAM-0041  REJECT REASON TEXT WAS BEING
004300*                             TRUNCATED AT 30 BYTES - WIDENED THE
004400*                             MOVE TO USE THE FULL REJ-REASON-TEXT
004500*                             FIELD.
004600* 1989-07-03  TAK  CHAM-0051  ADDED REJECT RECORDS FOR STATUS-
004700*                             UPDATE TRANSACTIONS THAT FAIL THE
004800*                             ADMIN/CHAMA VALIDATION - PREVIOUSLY
004900*                             SILENTLY DROPPED, OPERATIONS COULD
005000*                             NOT TELL WHY AN UPDATE DID NOT TAKE.
005100* 1991-09-12  DLK  CHAM-0058  CORRECTED LEAP-YEAR TEST IN THE
005200*                             SHARED DAY-OF-CYCLE LOGIC PULLED IN
005300*                             FOR THE APPLICATION DATE STAMP - SEE
005400*                             CTB0200 FOR THE SAME FIX.
005500* 1998-11-02  DLK  CHAM-0079  Y2K REVIEW.  ACCEPT FROM DATE STILL
005600*                             RETURNS A 2-DIGIT YEAR - ADDED A
005700*                             CENTURY WINDOW (00-49 = 20XX, 50-99
005800*                             = 19XX) WHEN BUILDING WS-RUN-DATE.
005900*                             STORED LOAN MASTER DATES ARE ALREADY
006000*                             FULL 4-DIGIT YYYYMMDD AND NEEDED NO
006100*                             CHANGE.
006200* 2001-06-14  TAK  CHAM-0091  INCREASED THE LOAN MASTER TABLE FROM
006300*                             1000 TO 3000 ROWS - NIGHTLY VOLUME
006400*                             HAS OUTGROWN THE ORIGINAL SIZING.
006500*---------------------------------------------------------------
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CONSOLE IS CRT
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CHAMMST-FILE     ASSIGN TO CHAMMST
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT MEMBMST-FILE     ASSIGN TO MEMBMST
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT LOANMSTI-FILE    ASSIGN TO LOANMSTI
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT LOANAPPL-FILE    ASSIGN TO LOANAPPL
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT LOANSTUP-FILE    ASSIGN TO LOANSTUP
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT LOANMSTO-FILE    ASSIGN TO LOANMSTO
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT REJECTS-FILE     ASSIGN TO REJECTS
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  CHAMMST-FILE.
009300     COPY '/users/devel/chammst.dd.cbl'.
009400
009500 FD  MEMBMST-FILE.
009600     COPY '/users/devel/membmst.dd.cbl'.
009700
009800 FD  LOANMSTI-FILE.
009900     COPY '/users/devel/loanmst.dd.cbl' REPLACING ==PFX== BY
010000         ==LOANI==.
010100
010200 FD  LOANAPPL-FILE.
010300     COPY '/users/devel/loanmst.dd.cbl' REPLACING ==PFX== BY
010400         ==LOANA==.
010500
010600 FD  LOANSTUP-FILE.
010700     COPY '/users/devel/loanstc.dd.cbl'.
010800
010900 FD  LOANMSTO-FILE.
011000     COPY '/users/devel/loanmst.dd.cbl' REPLACING ==PFX== BY
011100         ==LOANO==.
011200
011300 FD  REJECTS-FILE.
011400     COPY '/users/devel/rejrec.dd.cbl'.
011500
011600 WORKING-STORAGE SECTION.
011700 01  WS-SWITCHES.
011800     05  WS-CHAMMST-EOF-SW         PIC X(1)  VALUE 'N'.
011900         88  CHAMMST-EOF               VALUE 'Y'.
012000     05  WS-MEMBMST-EOF-SW         PIC X(1)  VALUE 'N'.
012100         88  MEMBMST-EOF               VALUE 'Y'.
012200     05  WS-LOANMSTI-EOF-SW        PIC X(1)  VALUE 'N'.
012300         88  LOANMSTI-EOF              VALUE 'Y'.
012400     05  WS-LOANAPPL-EOF-SW        PIC X(1)  VALUE 'N'.
012500         88  LOANAPPL-EOF              VALUE 'Y'.
012600     05  WS-LOANSTUP-EOF-SW        PIC X(1)  VALUE 'N'.
012700         88  LOANSTUP-EOF              VALUE 'Y'.
012800     05  WS-TXN-VALID-SW           PIC X(1)  VALUE 'Y'.
012900         88  TXN-IS-VALID               VALUE 'Y'.
013000         88  TXN-IS-INVALID             VALUE 'N'.
013100     05  WS-MEMBER-OK-SW           PIC X(1)  VALUE 'N'.
013200         88  MEMBER-IS-VALID            VALUE 'Y'.
013300     05  FILLER                    PIC X(1)  VALUE SPACES.
013400
013500 01  WS-COUNTERS.
013600     05  WS-CHM-COUNT              PIC S9(4) COMP VALUE ZERO.
013700     05  WS-MBR-COUNT              PIC S9(4) COMP VALUE ZERO.
013800     05  WS-LNM-COUNT              PIC S9(4) COMP VALUE ZERO.
013900     05  WS-TAB-IDX                PIC S9(4) COMP VALUE ZERO.
014000     05  WS-INS-IDX                PIC S9(4) COMP VALUE ZERO.
014100     05  WS-SHIFT-IDX              PIC S9(4) COMP VALUE ZERO.
014200     05  WS-DURATION-YEARS         PIC S9(3) COMP VALUE ZERO.
014300     05  WS-APPL-CTR               PIC S9(7) COMP VALUE ZERO.
014400     05  WS-STATUS-CTR             PIC S9(7) COMP VALUE ZERO.
014500     05  WS-REJECT-CTR             PIC S9(7) COMP VALUE ZERO.
014600     05  FILLER                    PIC X(1)  VALUE SPACES.
014700
014800*---------------------------------------------------------------
014900* IN-MEMORY CHAMA MASTER TABLE - LOADED FROM CHAMMST, ASCENDING
015000* BY CHAMA ID FOR SEARCH ALL.  USED ONLY BY THE STATUS-UPDATE
015100* EDIT TO FIND THE CHAMA'S CREATOR.
015200*---------------------------------------------------------------
015300 01  CHM-TABLE.
015400     05  CHM-ROW OCCURS 200 TIMES
015500             ASCENDING KEY IS CHM-TAB-CHAMA-ID
015600             INDEXED BY CHM-IDX.
015700         10  CHM-TAB-CHAMA-ID      PIC 9(6).
015800         10  CHM-TAB-CHAMA-NAME    PIC X(30).
015900         10  CHM-TAB-CREATED-BY    PIC 9(6).
016000     05  FILLER                    PIC X(4)  VALUE SPACES.
016100
016200*---------------------------------------------------------------
016300* IN-MEMORY MEMBERSHIP TABLE - LOADED FROM MEMBMST, ASCENDING BY
016400* MEMBER ID FOR SEARCH ALL.  ONLY THE MEMBER/CHAMA PAIR IS CARRIED
016500* - THAT IS ALL EITHER EDIT STEP BELOW NEEDS.
016600*---------------------------------------------------------------
016700 01  MBR-TABLE.
016800     05  MBR-ROW OCCURS 3000 TIMES
016900             ASCENDING KEY IS MBR-TAB-MEMBER-ID
017000             INDEXED BY MBR-IDX.
017100         10  MBR-TAB-MEMBER-ID     PIC 9(6).
017200         10  MBR-TAB-CHAMA-ID      PIC 9(6).
017300     05  FILLER                    PIC X(4)  VALUE SPACES.
017400
017500*---------------------------------------------------------------
017600* IN-MEMORY LOAN MASTER TABLE - LOADED FROM LAST NIGHT'S LOAN
017700* MASTER, ASCENDING BY LOAN ID FOR SEARCH ALL.  NEW APPLICATIONS
017800* ARE INSERTED IN PLACE (SEE 5380) SO THE TABLE STAYS SORTED FOR
017900* THE STATUS-UPDATE LOOKUPS THAT FOLLOW AND FOR TOMORROW'S LOAN
018000* PAYMENT STEP, WHICH ALSO SEARCH ALLS THIS SAME FILE.
018100*---------------------------------------------------------------
018200 01  LNM-TABLE.
018300     05  LNM-ROW OCCURS 3000 TIMES
018400             ASCENDING KEY IS LNM-TAB-LOAN-ID
018500             INDEXED BY LNM-IDX.
018600         10  LNM-TAB-LOAN-ID       PIC 9(8).
018700         10  LNM-TAB-MEMBER-ID     PIC 9(6).
018800         10  LNM-TAB-FULL-NAME     PIC X(25).
018900         10  LNM-TAB-EMAIL         PIC X(30).
019000         10  LNM-TAB-PHONE         PIC X(15).
019100         10  LNM-TAB-AMOUNT        PIC S9(9)V99.
019200         10  LNM-TAB-DURATION      PIC 9(3).
019300         10  LNM-TAB-PURPOSE       PIC X(30).
019400         10  LNM-TAB-LOAN-TYPE     PIC X(10).
019500         10  LNM-TAB-SALARY        PIC S9(9)V99.
019600         10  LNM-TAB-RATE          PIC S9(2)V99.
019700         10  LNM-TAB-TOTAL-REPAY   PIC S9(9)V99.
019800         10  LNM-TAB-STATUS        PIC X(8).
019900         10  LNM-TAB-APPL-DATE     PIC 9(8).
020000     05  FILLER                    PIC X(4)  VALUE SPACES.
020100
020200*---------------------------------------------------------------
020300* STAGING AREA FOR A NEW APPLICATION ROW, BUILT BY 5300-5500
020400* BEFORE 5380 INSERTS IT INTO LNM-TABLE.
020500*---------------------------------------------------------------
020600 01  WS-NEW-LOAN-ROW.
020700     05  WS-NEW-LOAN-ID            PIC 9(8).
020800     05  WS-NEW-MEMBER-ID          PIC 9(6).
020900     05  WS-NEW-FULL-NAME          PIC X(25).
021000     05  WS-NEW-EMAIL              PIC X(30).
021100     05  WS-NEW-PHONE              PIC X(15).
021200     05  WS-NEW-AMOUNT             PIC S9(9)V99.
021300     05  WS-NEW-DURATION           PIC 9(3).
021400     05  WS-NEW-PURPOSE            PIC X(30).
021500     05  WS-NEW-LOAN-TYPE          PIC X(10).
021600     05  WS-NEW-LOAN-TYPE-R REDEFINES WS-NEW-LOAN-TYPE.
021700         10  WS-NEW-LOAN-TYPE-TEXT PIC X(8).
021800         10  FILLER                PIC X(2).
021900     05  WS-NEW-SALARY             PIC S9(9)V99.
022000     05  WS-NEW-RATE               PIC S9(2)V99.
022100     05  WS-NEW-TOTAL-REPAY        PIC S9(9)V99.
022200     05  WS-NEW-STATUS             PIC X(8).
022300     05  WS-NEW-APPL-DATE          PIC 9(8).
022400
022500*---------------------------------------------------------------
022600* LOAN TYPE, FOLDED TO UPPER CASE BEFORE THE RATE TABLE COMPARE -
022700* THE PORTAL IS SUPPOSED TO SEND UPPER CASE BUT 5400 HAS SEEN
022800* MIXED CASE COME THROUGH ON A BAD RELEASE MORE THAN ONCE.
022900*---------------------------------------------------------------
023000 01  WS-RATE-WORK.
023100     05  WS-LOAN-TYPE-UC           PIC X(10).
023200     05  FILLER                    PIC X(2)  VALUE SPACES.
023300
023400*---------------------------------------------------------------
023500* RUN DATE WORK AREA.
023600*---------------------------------------------------------------
023700 01  WS-DATE-WORK.
023800     05  WS-SYS-DATE-6             PIC 9(6).
023900     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
024000         10  WS-SYS-YY             PIC 9(2).
024100         10  WS-SYS-MM             PIC 9(2).
024200         10  WS-SYS-DD             PIC 9(2).
024300     05  WS-CENTURY                PIC 9(2).
024400     05  WS-RUN-DATE               PIC 9(8).
024500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
024600         10  WS-RUN-YYYY           PIC 9(4).
024700         10  WS-RUN-MM             PIC 9(2).
024800         10  WS-RUN-DD             PIC 9(2).
024900     05  FILLER                    PIC X(1)  VALUE SPACES.
025000
025100*---------------------------------------------------------------
025200* REJECT-KEY BUILD AREA - SHARED BY BOTH THE APPLICATION AND THE
025300* STATUS-UPDATE REJECT WRITERS.
025400*---------------------------------------------------------------
025500 01  WS-REJKEY-WORK.
025600     05  WS-RJK-LOAN-ID            PIC 9(8).
025700     05  WS-RJK-OTHER-ID           PIC 9(6).
025800     05  FILLER                    PIC X(2)  VALUE SPACES.
025900
026000 PROCEDURE DIVISION.
026100
026200 0000-MAIN-LINE.
026300     OPEN INPUT  CHAMMST-FILE
026400                 MEMBMST-FILE
026500                 LOANMSTI-FILE
026600                 LOANAPPL-FILE
026700                 LOANSTUP-FILE
026800     OPEN OUTPUT LOANMSTO-FILE
026900     OPEN EXTEND REJECTS-FILE.
027000     PERFORM 0050-GET-RUN-DATE THRU 0050-GET-RUN-DATE-EXIT.
027100     PERFORM 5100-LOAD-MASTERS THRU 5100-LOAD-MASTERS-EXIT.
027200     PERFORM 1040-READ-LOANAPPL THRU 1040-READ-LOANAPPL-EXIT.
027300     PERFORM 5200-PROCESS-APPL-TXN
027400         THRU 5200-PROCESS-APPL-TXN-EXIT
027500         UNTIL LOANAPPL-EOF.
027600     PERFORM 1050-READ-LOANSTUP THRU 1050-READ-LOANSTUP-EXIT.
027700     PERFORM 5600-PROCESS-STATUS-TXN
027800         THRU 5600-PROCESS-STATUS-TXN-EXIT
027900         UNTIL LOANSTUP-EOF.
028000     PERFORM 5800-WRITE-NEW-LOAN-MASTER
028100         THRU 5800-WRITE-NEW-LOAN-MASTER-EXIT.
028200     CLOSE CHAMMST-FILE
028300           MEMBMST-FILE
028400           LOANMSTI-FILE
028500           LOANAPPL-FILE
028600           LOANSTUP-FILE
028700           LOANMSTO-FILE
028800           REJECTS-FILE.
028900     DISPLAY 'LNA0500 - APPLICATIONS POSTED    ' WS-APPL-CTR
029000         UPON CRT.
029100     DISPLAY 'LNA0500 - STATUS UPDATES APPLIED  ' WS-STATUS-CTR
029200         UPON CRT.
029300     DISPLAY 'LNA0500 - TRANSACTIONS REJECTED   ' WS-REJECT-CTR
029400         UPON CRT.
029500     STOP RUN.
029600
029700*---------------------------------------------------------------
029800* 0050  BUILD THE RUN DATE FROM THE SYSTEM CLOCK.  SEE THE
029900* 1998-11-02 Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY WINDOW IS
030000* NEEDED - ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR.
030100*---------------------------------------------------------------
030200 0050-GET-RUN-DATE.
030300     ACCEPT WS-SYS-DATE-6 FROM DATE.
030400     IF WS-SYS-YY < 50
030500         MOVE 20 TO WS-CENTURY
030600     ELSE
030700         MOVE 19 TO WS-CENTURY.
030800     COMPUTE WS-RUN-YYYY = WS-CENTURY * 100 + WS-SYS-YY.
030900     MOVE WS-SYS-MM TO WS-RUN-MM.
031000     MOVE WS-SYS-DD TO WS-RUN-DD.
031100 0050-GET-RUN-DATE-EXIT.
031200     EXIT.
031300
031400 1010-READ-CHAMMST.
031500     READ CHAMMST-FILE AT END MOVE 'Y' TO WS-CHAMMST-EOF-SW.
031600 1010-READ-CHAMMST-EXIT.
031700     EXIT.
031800
031900 1020-READ-MEMBMST.
032000     READ MEMBMST-FILE AT END MOVE 'Y' TO WS-MEMBMST-EOF-SW.
032100 1020-READ-MEMBMST-EXIT.
032200     EXIT.
032300
032400 1030-READ-LOANMSTI.
032500     READ LOANMSTI-FILE AT END MOVE 'Y' TO WS-LOANMSTI-EOF-SW.
032600 1030-READ-LOANMSTI-EXIT.
032700     EXIT.
032800
032900 1040-READ-LOANAPPL.
033000     READ LOANAPPL-FILE AT END MOVE 'Y' TO WS-LOANAPPL-EOF-SW.
033100 1040-READ-LOANAPPL-EXIT.
033200     EXIT.
033300
033400 1050-READ-LOANSTUP.
033500     READ LOANSTUP-FILE AT END MOVE 'Y' TO WS-LOANSTUP-EOF-SW.
033600 1050-READ-LOANSTUP-EXIT.
033700     EXIT.
033800
033900*---------------------------------------------------------------
034000* 5100  LOAD THE CHAMA MASTER, MEMBERSHIP MASTER AND LAST NIGHT'S
034100* LOAN MASTER INTO THE THREE TABLES USED BELOW.
034200*---------------------------------------------------------------
034300 5100-LOAD-MASTERS.
034400     PERFORM 1010-READ-CHAMMST THRU 1010-READ-CHAMMST-EXIT.
034500     PERFORM 5110-LOAD-CHAMA-ROW THRU 5110-LOAD-CHAMA-ROW-EXIT
034600         UNTIL CHAMMST-EOF.
034700     PERFORM 1020-READ-MEMBMST THRU 1020-READ-MEMBMST-EXIT.
034800     PERFORM 5120-LOAD-MEMBER-ROW THRU 5120-LOAD-MEMBER-ROW-EXIT
034900         UNTIL MEMBMST-EOF.
035000     PERFORM 1030-READ-LOANMSTI THRU 1030-READ-LOANMSTI-EXIT.
035100     PERFORM 5130-LOAD-LOAN-ROW THRU 5130-LOAD-LOAN-ROW-EXIT
035200         UNTIL LOANMSTI-EOF.
035300 5100-LOAD-MASTERS-EXIT.
035400     EXIT.
035500
035600 5110-LOAD-CHAMA-ROW.
035700     ADD 1 TO WS-CHM-COUNT
035800     MOVE CHM-CHAMA-ID   TO CHM-TAB-CHAMA-ID   (WS-CHM-COUNT)
035900     MOVE CHM-CHAMA-NAME TO CHM-TAB-CHAMA-NAME (WS-CHM-COUNT)
036000     MOVE CHM-CREATED-BY TO CHM-TAB-CREATED-BY (WS-CHM-COUNT)
036100     PERFORM 1010-READ-CHAMMST THRU 1010-READ-CHAMMST-EXIT.
036200 5110-LOAD-CHAMA-ROW-EXIT.
036300     EXIT.
036400
036500 5120-LOAD-MEMBER-ROW.
036600     ADD 1 TO WS-MBR-COUNT
036700     MOVE MBR-MEMBER-ID TO MBR-TAB-MEMBER-ID (WS-MBR-COUNT)
036800     MOVE MBR-CHAMA-ID  TO MBR-TAB-CHAMA-ID  (WS-MBR-COUNT)
036900     PERFORM 1020-READ-MEMBMST THRU 1020-READ-MEMBMST-EXIT.
037000 5120-LOAD-MEMBER-ROW-EXIT.
037100     EXIT.
037200
037300 5130-LOAD-LOAN-ROW.
037400     ADD 1 TO WS-LNM-COUNT
037500     MOVE LOANI-LOAN-ID       TO
037600         LNM-TAB-LOAN-ID      (WS-LNM-COUNT)
037700     MOVE LOANI-MEMBER-ID     TO
037800         LNM-TAB-MEMBER-ID    (WS-LNM-COUNT)
037900     MOVE LOANI-FULL-NAME     TO
038000         LNM-TAB-FULL-NAME    (WS-LNM-COUNT)
038100     MOVE LOANI-EMAIL         TO
038200         LNM-TAB-EMAIL        (WS-LNM-COUNT)
038300     MOVE LOANI-PHONE         TO
038400         LNM-TAB-PHONE        (WS-LNM-COUNT)
038500     MOVE LOANI-AMOUNT        TO
038600         LNM-TAB-AMOUNT       (WS-LNM-COUNT)
038700     MOVE LOANI-DURATION      TO
038800         LNM-TAB-DURATION     (WS-LNM-COUNT)
038900     MOVE LOANI-PURPOSE       TO
039000         LNM-TAB-PURPOSE      (WS-LNM-COUNT)
039100     MOVE LOANI-LOAN-TYPE     TO
039200         LNM-TAB-LOAN-TYPE    (WS-LNM-COUNT)
039300     MOVE LOANI-SALARY        TO
039400         LNM-TAB-SALARY       (WS-LNM-COUNT)
039500     MOVE LOANI-INTEREST-RATE TO
039600         LNM-TAB-RATE         (WS-LNM-COUNT)
039700     MOVE LOANI-TOTAL-REPAY   TO
039800         LNM-TAB-TOTAL-REPAY  (WS-LNM-COUNT)
039900     MOVE LOANI-LOAN-STATUS   TO
040000         LNM-TAB-STATUS       (WS-LNM-COUNT)
040100     MOVE LOANI-APPL-DATE     TO
040200         LNM-TAB-APPL-DATE    (WS-LNM-COUNT)
040300     PERFORM 1030-READ-LOANMSTI THRU 1030-READ-LOANMSTI-EXIT.
040400 5130-LOAD-LOAN-ROW-EXIT.
040500     EXIT.
040600
040700*---------------------------------------------------------------
040800* 5200  PROCESS ONE APPLICATION TRANSACTION, THEN READ THE NEXT.
040900*---------------------------------------------------------------
041000 5200-PROCESS-APPL-TXN.
041100     PERFORM 5300-EDIT-APPLICATION
041200         THRU 5300-EDIT-APPLICATION-EXIT.
041300     IF TXN-IS-VALID
041400         PERFORM 5400-RATE-LOAN THRU 5400-RATE-LOAN-EXIT
041500         PERFORM 5500-COMPUTE-TOTAL-REPAY
041600             THRU 5500-COMPUTE-TOTAL-REPAY-EXIT
041700         PERFORM 5350-BUILD-NEW-LOAN-ROW
041800             THRU 5350-BUILD-NEW-LOAN-ROW-EXIT
041900         PERFORM 5380-INSERT-LOAN-ROW
042000             THRU 5380-INSERT-LOAN-ROW-EXIT
042100         ADD 1 TO WS-APPL-CTR
042200     ELSE
042300         PERFORM 5900-WRITE-APPL-REJECT
042400             THRU 5900-WRITE-APPL-REJECT-EXIT.
042500     PERFORM 1040-READ-LOANAPPL THRU 1040-READ-LOANAPPL-EXIT.
042600 5200-PROCESS-APPL-TXN-EXIT.
042700     EXIT.
042800
042900*---------------------------------------------------------------
043000* 5300  EDIT THE CURRENT APPLICATION.  THE LOAN MASTER CARRIES NO
043100* CHAMA-ID OF ITS OWN SO THE ONLY CHECK POSSIBLE HERE IS THAT THE
043200* APPLICANT IS A KNOWN MEMBER SOMEWHERE - THE MEMBERSHIP ROW IS
043300* WHAT TIES A MEMBER TO A CHAMA, NOT THE LOAN.
043400*---------------------------------------------------------------
043500 5300-EDIT-APPLICATION.
043600     MOVE 'Y' TO WS-TXN-VALID-SW.
043700     MOVE SPACES TO REJECT-REC.
043800     IF WS-MBR-COUNT = 0
043900         MOVE 'N' TO WS-TXN-VALID-SW
044000         MOVE 'APPLICANT MEMBERSHIP NOT FOUND' TO
044100             REJ-REASON-TEXT
044200     ELSE
044300         SEARCH ALL MBR-ROW
044400             AT END
044500                 MOVE 'N' TO WS-TXN-VALID-SW
044600                 MOVE 'APPLICANT MEMBERSHIP NOT FOUND' TO
044700                     REJ-REASON-TEXT
044800             WHEN MBR-TAB-MEMBER-ID (MBR-IDX) = LOANA-MEMBER-ID
044900                 CONTINUE.
045000 5300-EDIT-APPLICATION-EXIT.
045100     EXIT.
045200
045300*---------------------------------------------------------------
045400* 5400  RATE THE LOAN BY TYPE AND DURATION.  LOAN-TYPE IS FOLDED
045500* TO UPPER CASE FIRST - SEE THE WS-RATE-WORK COMMENT ABOVE.
045600*---------------------------------------------------------------
045700 5400-RATE-LOAN.
045800     MOVE LOANA-LOAN-TYPE TO WS-LOAN-TYPE-UC.
045900     INSPECT WS-LOAN-TYPE-UC CONVERTING
046000         'abcdefghijklmnopqrstuvwxyz' TO
046100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046200     IF WS-LOAN-TYPE-UC = 'PERSONAL'
046300         PERFORM 5410-RATE-PERSONAL THRU 5410-RATE-PERSONAL-EXIT
046400     ELSE
046500         IF WS-LOAN-TYPE-UC = 'BUSINESS'
046600             PERFORM 5420-RATE-BUSINESS
046700                 THRU 5420-RATE-BUSINESS-EXIT
046800         ELSE
046900             IF WS-LOAN-TYPE-UC = 'MORTGAGE'
047000                 MOVE 6 TO WS-NEW-RATE
047100             ELSE
047200                 IF WS-LOAN-TYPE-UC = 'AUTO'
047300                     PERFORM 5430-RATE-AUTO
047400                         THRU 5430-RATE-AUTO-EXIT
047500                 ELSE
047600                     MOVE 10 TO WS-NEW-RATE.
047700 5400-RATE-LOAN-EXIT.
047800     EXIT.
047900
048000 5410-RATE-PERSONAL.
048100     IF LOANA-DURATION > 12
048200         MOVE 12 TO WS-NEW-RATE
048300     ELSE
048400         MOVE 10 TO WS-NEW-RATE.
048500 5410-RATE-PERSONAL-EXIT.
048600     EXIT.
048700
048800 5420-RATE-BUSINESS.
048900     IF LOANA-DURATION > 24
049000         MOVE 15 TO WS-NEW-RATE
049100     ELSE
049200         MOVE 13 TO WS-NEW-RATE.
049300 5420-RATE-BUSINESS-EXIT.
049400     EXIT.
049500
049600 5430-RATE-AUTO.
049700     IF LOANA-DURATION > 24
049800         MOVE 9 TO WS-NEW-RATE
049900     ELSE
050000         MOVE 7 TO WS-NEW-RATE.
050100 5430-RATE-AUTO-EXIT.
050200     EXIT.
050300
050400*---------------------------------------------------------------
050500* 5500  COMPUTE THE TOTAL SIMPLE-INTEREST REPAYMENT.  DURATION IS
050600* CONVERTED TO WHOLE YEARS FIRST, TRUNCATED, NOT ROUNDED, PER THE
050700* PORTAL'S OWN RULE - A 14-MONTH LOAN CHARGES ONE YEAR OF INTEREST
050800* ONLY.
050900*---------------------------------------------------------------
051000 5500-COMPUTE-TOTAL-REPAY.
051100     DIVIDE LOANA-DURATION BY 12 GIVING WS-DURATION-YEARS.
051200     COMPUTE WS-NEW-TOTAL-REPAY ROUNDED =
051300         LOANA-AMOUNT + LOANA-AMOUNT * (WS-NEW-RATE / 100) *
051400             WS-DURATION-YEARS.
051500 5500-COMPUTE-TOTAL-REPAY-EXIT.
051600     EXIT.
051700
051800*---------------------------------------------------------------
051900* 5350  STAGE THE NEW APPLICATION'S FIELDS, RATE AND TOTAL
052000* REPAYMENT INTO WS-NEW-LOAN-ROW FOR THE INSERT IN 5380.  EVERY
052100* NEW APPLICATION STARTS LIFE PENDING, DATED TODAY.
052200*---------------------------------------------------------------
052300 5350-BUILD-NEW-LOAN-ROW.
052400     MOVE LOANA-LOAN-ID   TO WS-NEW-LOAN-ID.
052500     MOVE LOANA-MEMBER-ID TO WS-NEW-MEMBER-ID.
052600     MOVE LOANA-FULL-NAME TO WS-NEW-FULL-NAME.
052700     MOVE LOANA-EMAIL     TO WS-NEW-EMAIL.
052800     MOVE LOANA-PHONE     TO WS-NEW-PHONE.
052900     MOVE LOANA-AMOUNT    TO WS-NEW-AMOUNT.
053000     MOVE LOANA-DURATION  TO WS-NEW-DURATION.
053100     MOVE LOANA-PURPOSE   TO WS-NEW-PURPOSE.
053200     MOVE LOANA-LOAN-TYPE TO WS-NEW-LOAN-TYPE.
053300     MOVE LOANA-SALARY    TO WS-NEW-SALARY.
053400     MOVE 'PENDING '      TO WS-NEW-STATUS.
053500     MOVE WS-RUN-DATE     TO WS-NEW-APPL-DATE.
053600 5350-BUILD-NEW-LOAN-ROW-EXIT.
053700     EXIT.
053800
053900*---------------------------------------------------------------
054000* 5380  INSERT THE STAGED APPLICATION INTO LNM-TABLE, SHIFTING
054100* EVERY ROW AT OR PAST THE INSERTION POINT DOWN ONE SLOT TO KEEP
054200* LNM-ROW IN ASCENDING LOAN-ID ORDER FOR SEARCH ALL AND FOR
054300* DOWNSTREAM STEPS.  SAME TECHNIQUE AS RUL0100'S RULES TABLE
054400* INSERT - SEE THE 1988-02-19 CHANGE-LOG ENTRY ABOVE FOR THE BUG
054500* THIS ONCE HAD WHEN THE NEW LOAN-ID SORTED TO END OF TABLE.
054600*---------------------------------------------------------------
054700 5380-INSERT-LOAN-ROW.
054800     MOVE 1 TO WS-INS-IDX.
054900     PERFORM 5381-FIND-INSERT-POINT
055000         THRU 5381-FIND-INSERT-POINT-EXIT
055100         VARYING WS-TAB-IDX FROM 1 BY 1
055200         UNTIL WS-TAB-IDX > WS-LNM-COUNT
055300            OR LNM-TAB-LOAN-ID (WS-TAB-IDX) > WS-NEW-LOAN-ID.
055400     IF WS-INS-IDX <= WS-LNM-COUNT
055500         PERFORM 5382-SHIFT-LOAN-DOWN
055600             THRU 5382-SHIFT-LOAN-DOWN-EXIT
055700             VARYING WS-SHIFT-IDX FROM WS-LNM-COUNT BY -1
055800             UNTIL WS-SHIFT-IDX < WS-INS-IDX.
055900     ADD 1 TO WS-LNM-COUNT.
056000     MOVE WS-NEW-LOAN-ID     TO LNM-TAB-LOAN-ID     (WS-INS-IDX).
056100     MOVE WS-NEW-MEMBER-ID   TO LNM-TAB-MEMBER-ID   (WS-INS-IDX).
056200     MOVE WS-NEW-FULL-NAME   TO LNM-TAB-FULL-NAME   (WS-INS-IDX).
056300     MOVE WS-NEW-EMAIL       TO LNM-TAB-EMAIL       (WS-INS-IDX).
056400     MOVE WS-NEW-PHONE       TO LNM-TAB-PHONE       (WS-INS-IDX).
056500     MOVE WS-NEW-AMOUNT      TO LNM-TAB-AMOUNT      (WS-INS-IDX).
056600     MOVE WS-NEW-DURATION    TO LNM-TAB-DURATION    (WS-INS-IDX).
056700     MOVE WS-NEW-PURPOSE     TO LNM-TAB-PURPOSE     (WS-INS-IDX).
056800     MOVE WS-NEW-LOAN-TYPE   TO LNM-TAB-LOAN-TYPE   (WS-INS-IDX).
056900     MOVE WS-NEW-SALARY      TO LNM-TAB-SALARY      (WS-INS-IDX).
057000     MOVE WS-NEW-RATE        TO LNM-TAB-RATE        (WS-INS-IDX).
057100     MOVE WS-NEW-TOTAL-REPAY TO LNM-TAB-TOTAL-REPAY (WS-INS-IDX).
057200     MOVE WS-NEW-STATUS      TO LNM-TAB-STATUS      (WS-INS-IDX).
057300     MOVE WS-NEW-APPL-DATE   TO LNM-TAB-APPL-DATE   (WS-INS-IDX).
057400 5380-INSERT-LOAN-ROW-EXIT.
057500     EXIT.
057600
057700 5381-FIND-INSERT-POINT.
057800     ADD 1 TO WS-INS-IDX.
057900 5381-FIND-INSERT-POINT-EXIT.
058000     EXIT.
058100
058200 5382-SHIFT-LOAN-DOWN.
058300     MOVE LNM-ROW (WS-SHIFT-IDX) TO LNM-ROW (WS-SHIFT-IDX + 1).
058400 5382-SHIFT-LOAN-DOWN-EXIT.
058500     EXIT.
058600
058700*---------------------------------------------------------------
058800* 5600  PROCESS ONE STATUS-UPDATE TRANSACTION, THEN READ THE NEXT.
058900*---------------------------------------------------------------
059000 5600-PROCESS-STATUS-TXN.
059100     PERFORM 5700-EDIT-STATUS-TXN THRU 5700-EDIT-STATUS-TXN-EXIT.
059200     IF TXN-IS-VALID
059300         PERFORM 5750-APPLY-STATUS-UPDATE
059400             THRU 5750-APPLY-STATUS-UPDATE-EXIT
059500         ADD 1 TO WS-STATUS-CTR
059600     ELSE
059700         PERFORM 5950-WRITE-STATUS-REJECT
059800             THRU 5950-WRITE-STATUS-REJECT-EXIT.
059900     PERFORM 1050-READ-LOANSTUP THRU 1050-READ-LOANSTUP-EXIT.
060000 5600-PROCESS-STATUS-TXN-EXIT.
060100     EXIT.
060200
060300*---------------------------------------------------------------
060400* 5700  EDIT THE CURRENT STATUS-UPDATE TRANSACTION.  THE ADMIN
060500* MUST BE THE STATED CHAMA'S CREATOR, THE LOAN MUST EXIST, AND
060600* THE LOAN'S OWN MEMBER MUST BELONG TO THAT SAME CHAMA.  ON A
060700* SUCCESSFUL SEARCH, LNM-IDX IS LEFT POINTING AT THE LOAN ROW FOR
060800* 5750 TO UPDATE IN PLACE.
060900*---------------------------------------------------------------
061000 5700-EDIT-STATUS-TXN.
061100     MOVE 'Y' TO WS-TXN-VALID-SW.
061200     MOVE SPACES TO REJECT-REC.
061300     IF WS-CHM-COUNT = 0
061400         MOVE 'N' TO WS-TXN-VALID-SW
061500         MOVE 'CHAMA NOT FOUND' TO REJ-REASON-TEXT
061600     ELSE
061700         SEARCH ALL CHM-ROW
061800             AT END
061900                 MOVE 'N' TO WS-TXN-VALID-SW
062000                 MOVE 'CHAMA NOT FOUND' TO REJ-REASON-TEXT
062100             WHEN CHM-TAB-CHAMA-ID (CHM-IDX) = LSTC-CHAMA-ID
062200                 CONTINUE.
062300     IF TXN-IS-VALID
062400         IF CHM-TAB-CREATED-BY (CHM-IDX) NOT = LSTC-ADMIN-USER-ID
062500             MOVE 'N' TO WS-TXN-VALID-SW
062600             MOVE 'ADMIN IS NOT THE CHAMA CREATOR' TO
062700                 REJ-REASON-TEXT.
062800     IF TXN-IS-VALID
062900         IF WS-LNM-COUNT = 0
063000             MOVE 'N' TO WS-TXN-VALID-SW
063100             MOVE 'LOAN NOT FOUND' TO REJ-REASON-TEXT
063200         ELSE
063300             SEARCH ALL LNM-ROW
063400                 AT END
063500                     MOVE 'N' TO WS-TXN-VALID-SW
063600                     MOVE 'LOAN NOT FOUND' TO REJ-REASON-TEXT
063700                 WHEN LNM-TAB-LOAN-ID (LNM-IDX) = LSTC-LOAN-ID
063800                     CONTINUE.
063900     IF TXN-IS-VALID
064000         PERFORM 5720-VALIDATE-LOAN-MEMBER
064100             THRU 5720-VALIDATE-LOAN-MEMBER-EXIT
064200         IF NOT MEMBER-IS-VALID
064300             MOVE 'N' TO WS-TXN-VALID-SW
064400             MOVE 'LOAN MEMBER NOT IN STATED CHAMA' TO
064500                 REJ-REASON-TEXT.
064600 5700-EDIT-STATUS-TXN-EXIT.
064700     EXIT.
064800
064900*---------------------------------------------------------------
065000* 5720  CONFIRM THE LOAN FOUND AT LNM-IDX BELONGS TO A MEMBER OF
065100* THE CHAMA NAMED ON THE TRANSACTION.
065200*---------------------------------------------------------------
065300 5720-VALIDATE-LOAN-MEMBER.
065400     MOVE 'N' TO WS-MEMBER-OK-SW.
065500     IF WS-MBR-COUNT NOT = 0
065600         SEARCH ALL MBR-ROW
065700             AT END
065800                 CONTINUE
065900             WHEN MBR-TAB-MEMBER-ID (MBR-IDX) =
066000                     LNM-TAB-MEMBER-ID (LNM-IDX)
066100                 IF MBR-TAB-CHAMA-ID (MBR-IDX) = LSTC-CHAMA-ID
066200                     MOVE 'Y' TO WS-MEMBER-OK-SW.
066300 5720-VALIDATE-LOAN-MEMBER-EXIT.
066400     EXIT.
066500
066600*---------------------------------------------------------------
066700* 5750  APPLY THE NEW STATUS TO THE LOAN FOUND AT LNM-IDX.  THE
066800* STATUS WORD ITSELF IS NOT VALIDATED, ONLY FOLDED TO UPPER CASE,
066900* PER THE PORTAL'S OWN RULE.
067000*---------------------------------------------------------------
067100 5750-APPLY-STATUS-UPDATE.
067200     MOVE LSTC-NEW-STATUS TO LNM-TAB-STATUS (LNM-IDX).
067300     INSPECT LNM-TAB-STATUS (LNM-IDX) CONVERTING
067400         'abcdefghijklmnopqrstuvwxyz' TO
067500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
067600 5750-APPLY-STATUS-UPDATE-EXIT.
067700     EXIT.
067800
067900 5900-WRITE-APPL-REJECT.
068000     MOVE 'LAPP' TO REJ-SOURCE.
068100     MOVE LOANA-LOAN-ID   TO WS-RJK-LOAN-ID.
068200     MOVE LOANA-MEMBER-ID TO WS-RJK-OTHER-ID.
068300     MOVE WS-REJKEY-WORK TO REJ-KEY.
068400     WRITE REJECT-REC.
068500     ADD 1 TO WS-REJECT-CTR.
068600 5900-WRITE-APPL-REJECT-EXIT.
068700     EXIT.
068800
068900 5950-WRITE-STATUS-REJECT.
069000     MOVE 'LSTA' TO REJ-SOURCE.
069100     MOVE LSTC-LOAN-ID  TO WS-RJK-LOAN-ID.
069200     MOVE LSTC-CHAMA-ID TO WS-RJK-OTHER-ID.
069300     MOVE WS-REJKEY-WORK TO REJ-KEY.
069400     WRITE REJECT-REC.
069500     ADD 1 TO WS-REJECT-CTR.
069600 5950-WRITE-STATUS-REJECT-EXIT.
069700     EXIT.
069800
069900*---------------------------------------------------------------
070000* 5800  WRITE THE WHOLE LOAN TABLE BACK OUT, PENDING, APPROVED,
070100* REJECTED AND NEWLY INSERTED ALIKE, AS TONIGHT'S LOAN MASTER.
070200*---------------------------------------------------------------
070300 5800-WRITE-NEW-LOAN-MASTER.
070400     PERFORM 5850-WRITE-ONE-LOAN THRU 5850-WRITE-ONE-LOAN-EXIT
070500         VARYING WS-TAB-IDX FROM 1 BY 1
070600         UNTIL WS-TAB-IDX > WS-LNM-COUNT.
070700 5800-WRITE-NEW-LOAN-MASTER-EXIT.
070800     EXIT.
070900
071000 5850-WRITE-ONE-LOAN.
071100     MOVE LNM-TAB-LOAN-ID     (WS-TAB-IDX) TO LOANO-LOAN-ID.
071200     MOVE LNM-TAB-MEMBER-ID   (WS-TAB-IDX) TO LOANO-MEMBER-ID.
071300     MOVE LNM-TAB-FULL-NAME   (WS-TAB-IDX) TO LOANO-FULL-NAME.
071400     MOVE LNM-TAB-EMAIL       (WS-TAB-IDX) TO LOANO-EMAIL.
071500     MOVE LNM-TAB-PHONE       (WS-TAB-IDX) TO LOANO-PHONE.
071600     MOVE LNM-TAB-AMOUNT      (WS-TAB-IDX) TO LOANO-AMOUNT.
071700     MOVE LNM-TAB-DURATION    (WS-TAB-IDX) TO LOANO-DURATION.
071800     MOVE LNM-TAB-PURPOSE     (WS-TAB-IDX) TO LOANO-PURPOSE.
071900     MOVE LNM-TAB-LOAN-TYPE   (WS-TAB-IDX) TO LOANO-LOAN-TYPE.
072000     MOVE LNM-TAB-SALARY      (WS-TAB-IDX) TO LOANO-SALARY.
072100     MOVE LNM-TAB-RATE        (WS-TAB-IDX) TO LOANO-INTEREST-RATE.
072200     MOVE LNM-TAB-TOTAL-REPAY (WS-TAB-IDX) TO LOANO-TOTAL-REPAY.
072300     MOVE LNM-TAB-STATUS      (WS-TAB-IDX) TO LOANO-LOAN-STATUS.
072400     MOVE LNM-TAB-APPL-DATE   (WS-TAB-IDX) TO LOANO-APPL-DATE.
072500     WRITE LOANO-LOAN-REC.
072600 5850-WRITE-ONE-LOAN-EXIT.
072700     EXIT.
